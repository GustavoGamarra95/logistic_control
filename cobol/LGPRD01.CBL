000100******************************************************************
000200* FECHA       : 04/03/1983                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CONTROL LOGISTICO - OPERADOR DE CARGA            *
000500* PROGRAMA    : LGPRD01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO NOCTURNO DEL MAESTRO DE PRODUCTOS. *
000800*             : VALIDA PESO, VOLUMEN Y VALOR UNITARIO, CONTROLA  *
000900*             : EL RANGO DE TEMPERATURA DE MANEJO, RECHAZA       *
001000*             : CODIGOS DUPLICADOS EN EL LOTE Y PROCESA LA BAJA  *
001100*             : LOGICA DE PRODUCTOS SIN BORRAR EL REGISTRO.      *
001200* ARCHIVOS    : PRDMAE=E, PRDSAL=S, EXCPRPT=S, CTLRPT=S          *
001300* ACCION (ES) : A=ACTUALIZA (VALIDA Y REESCRIBE EL PRODUCTO)     *
001400* INSTALADO   : 11/03/1983                                      *
001500* BPM/RATIONAL: 331415                                           *
001600* NOMBRE      : MANTENIMIENTO DE PRODUCTOS                       *
001700* DESCRIPCION : PROYECTO CONTROL LOGISTICO                       *
001800******************************************************************
001900*               H I S T O R I A L   D E   C A M B I O S          *
002000******************************************************************
002100* 04/03/1983 EDRD REQ-3340 PRIMERA VERSION. VALIDACION DE PESO,  *REQ-3340
002200*                 VOLUMEN Y VALOR UNITARIO (REGLA P1).           *REQ-3340
002300* 06/03/1983 EDRD REQ-3341 SE AGREGA VALIDACION DE RANGO DE      *REQ-3341
002400*                 TEMPERATURA MINIMA/MAXIMA (REGLA P2).          *REQ-3341
002500* 08/03/1983 EDRD REQ-3342 SE AGREGA CONTROL DE CODIGO DE        *REQ-3342
002600*                 PRODUCTO DUPLICADO EN EL LOTE (REGLA P3).      *REQ-3342
002700* 11/03/1983 EDRD REQ-3350 SE INSTALA EN PRODUCCION.             *REQ-3350
002800* 30/12/1999 EDRD Y2K-0016 REVISION DE CAMPOS DE FECHA PARA EL   *Y2K-0016
002900*                 CAMBIO DE SIGLO. SIN HALLAZGOS EN ESTE MODULO. *Y2K-0016
003000* 19/07/2001 MGVR REQ-3402 SE AGREGA BAJA LOGICA DE PRODUCTOS    *REQ-3402
003100*                 (REGLA P4). EL MAESTRO NUNCA PIERDE EL         *REQ-3402
003200*                 REGISTRO, SOLO SE MARCA LA BANDERA DE BAJA.    *REQ-3402
003300* 03/02/2009 EDRD REQ-3510 SE AGREGAN BANDERAS DE PRESENCIA DE   *REQ-3510
003400*                 TEMPERATURA MINIMA Y MAXIMA EN EL MAESTRO, YA  *REQ-3510
003500*                 QUE CERO ES UNA TEMPERATURA VALIDA Y NO PUEDE  *REQ-3510
003600*                 USARSE COMO MARCA DE "SIN DATO" (REGLA P2).    *REQ-3510
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    LGPRD01.
004000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004100 INSTALLATION.  CONTROL LOGISTICO - OPERADOR DE CARGA.
004200 DATE-WRITTEN.  04/03/1983.
004300 DATE-COMPILED.
004400 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACIONES.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERICA-VALIDA  IS '0' THRU '9'
005100     UPSI-0                 ON STATUS IS LG-UPSI-REPROCESO.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT PRDMAE  ASSIGN TO PRDMAE
005500            ORGANIZATION  IS SEQUENTIAL
005600            FILE STATUS   IS FS-PRDMAE
005700                             FSE-PRDMAE.
005800     SELECT PRDSAL  ASSIGN TO PRDSAL
005900            ORGANIZATION  IS SEQUENTIAL
006000            FILE STATUS   IS FS-PRDSAL
006100                             FSE-PRDSAL.
006200     SELECT EXCPRPT ASSIGN TO EXCPRPT
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-EXCPRPT.
006500     SELECT CTLRPT  ASSIGN TO CTLRPT
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-CTLRPT.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100******************************************************************
007200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007300******************************************************************
007400*   MAESTRO DE PRODUCTOS (ENTRADA, ORDENADO POR PRD-ID)
007500*   MAESTRO DE PRODUCTOS ACTUALIZADO (SALIDA)
007600 FD  PRDMAE.
007700     COPY LGPRDMA.
007800 FD  PRDSAL.
007900     COPY LGPRDMA REPLACING ==REG-PRDMAE== BY ==REG-PRDSAL==
008000                            ==PRD-==        BY ==PRS-==.
008100 FD  EXCPRPT
008200     RECORD CONTAINS 132 CHARACTERS.
008300 01  LIN-EXCPRPT              PIC X(132).
008400 FD  CTLRPT
008500     RECORD CONTAINS 132 CHARACTERS.
008600 01  LIN-CTLRPT               PIC X(132).
008700*
008800 WORKING-STORAGE SECTION.
008810*--> CONTADOR/SUBINDICE DE USO GENERAL, SIN GRUPO PROPIO
008820 77  WKS-POS-CODIGO           PIC 9(02) COMP VALUE ZERO.
008900******************************************************************
009000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009100******************************************************************
009200 01  WKS-FS-STATUS.
009300     02  FS-PRDMAE               PIC 9(02) VALUE ZEROES.
009400     02  FSE-PRDMAE.
009500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009800     02  FS-PRDSAL               PIC 9(02) VALUE ZEROES.
009900     02  FSE-PRDSAL.
010000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010300     02  FS-EXCPRPT              PIC 9(02) VALUE ZEROES.
010400     02  FS-CTLRPT               PIC 9(02) VALUE ZEROES.
010500*      VARIABLES RUTINA DE FSE
010600     02  PROGRAMA                PIC X(08) VALUE SPACES.
010700     02  ARCHIVO                 PIC X(08) VALUE SPACES.
010800     02  ACCION                  PIC X(10) VALUE SPACES.
010900     02  LLAVE                   PIC X(32) VALUE SPACES.
011000     02  FILLER                  PIC X(06) VALUE SPACES.
011100******************************************************************
011200*   TABLA EN MEMORIA DE CODIGOS DE PRODUCTO YA ACEPTADOS EN EL    *
011300*   LOTE (REGLA P3 DE DUPLICADOS; PRDMAE VIENE ORDENADO POR       *
011400*   PRD-ID, NO POR CODIGO, POR ESO LA BUSQUEDA ES SERIAL)        *
011500******************************************************************
011600 01  WKS-TABLA-PRODUCTOS.
011700     02  WKS-TOT-PRODUCTOS       PIC 9(05) COMP VALUE ZERO.
011800     02  WKS-PRD-REG OCCURS 5000 TIMES
011900                     INDEXED BY WKS-PRD-IDX.
012000         04  WKS-COD-T            PIC X(15).
012100******************************************************************
012200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012300******************************************************************
012400 01  WKS-VARIABLES-TRABAJO.
012500     02  WKS-FIN-PRDMAE           PIC 9(01) VALUE ZERO.
012600         88  FIN-PRDMAE                       VALUE 1.
012700     02  LG-UPSI-REPROCESO        PIC 9(01) VALUE ZERO.
012800     02  WKS-PRODUCTO-OK          PIC 9(01) VALUE ZERO.
012900         88  PRODUCTO-VALIDO                  VALUE 1.
013000     02  WKS-DUPLICADO-OK         PIC 9(01) VALUE ZERO.
013100         88  PRODUCTO-DUPLICADO               VALUE 1.
013200     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.
013300     02  WKS-ACEPTADOS            PIC 9(07) COMP VALUE ZERO.
013400     02  WKS-RECHAZADOS           PIC 9(07) COMP VALUE ZERO.
013500     02  WKS-BAJAS                PIC 9(07) COMP VALUE ZERO.
013700     02  WKS-CNT-NO-BLANCO-COD    PIC 9(02) COMP VALUE ZERO.
013800*--> LLAVE DE 10 POSICIONES PARA EL REPORTE DE EXCEPCIONES. CADA
013900*--> RUTINA QUE LLAMA A 800 DEBE LLENARLA ANTES (ESTE PROGRAMA
014000*--> SOLO TIENE UNA LLAVE NATURAL, EL ID DE PRODUCTO, PERO SE
014100*--> MANTIENE EL CAMPO GENERICO POR CONSISTENCIA CON LOS DEMAS).
014200     02  WKS-CLAVE-EXCEPCION      PIC X(10) VALUE SPACES.
014300     02  WKS-MENSAJE              PIC X(60) VALUE SPACES.
014400     02  WKS-REGLA                PIC X(04) VALUE SPACES.
014500*--> FECHA DE PROCESO, RECIBIDA POR SYSIN AAAAMMDD, SOLO PARA EL
014600*--> ENCABEZADO DEL REPORTE DE CONTROL (ESTE PROGRAMA NO TIENE
014700*--> NINGUNA REGLA QUE DEPENDA DE FECHAS).
014800     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZERO.
014900     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015000         04  WKS-ANIO-PROC         PIC 9(04).
015100         04  WKS-MES-PROC          PIC 9(02).
015200         04  WKS-DIA-PROC          PIC 9(02).
015300*--> VISTA NUMERICA AUXILIAR PARA LAS SUMAS DE CONTROL (MASCARA)
015400     02  WKS-MASCARA              PIC Z,ZZZ,ZZZ,ZZ9.99.
015500******************************************************************
015600*   AREA DE TRABAJO PARA DETECTAR CODIGO DE PRODUCTO EN BLANCO   *
015700*   (REGLA P3; UN CODIGO TOTALMENTE EN BLANCO NUNCA SE PUEDE     *
015800*   CONTROLAR COMO DUPLICADO DE FORMA UTIL)                      *
015900******************************************************************
016000 01  WKS-CODIGO-SCRATCH.
016100     02  WKS-CODIGO-TXT           PIC X(15).
016200 01  WKS-CODIGO-CHARS REDEFINES WKS-CODIGO-SCRATCH.
016300     02  WKS-CODIGO-CHAR          PIC X(01) OCCURS 15 TIMES.
016400******************************************************************
016500*   VISTA COMBINADA DEL RANGO DE TEMPERATURA PARA EL RENGLON     *
016600*   INFORMATIVO DEL REPORTE DE CONTROL (REGLA P2)                *
016700******************************************************************
016800 01  WKS-RANGO-TEMP-GRUPO.
016900     02  WKS-T-MIN-V              PIC S9(03).
017000     02  WKS-T-MAX-V              PIC S9(03).
017100 01  WKS-RANGO-TEMP-R REDEFINES WKS-RANGO-TEMP-GRUPO PIC X(06).
017200******************************************************************
017300*               LINEA DEL REPORTE DE EXCEPCIONES                 *
017400******************************************************************
017500 01  WKS-LIN-EXCPRPT.
017600     02  EXC-UNIDAD               PIC X(12).
017700     02  FILLER                   PIC X(01) VALUE SPACES.
017800     02  EXC-LLAVE                PIC X(10).
017900     02  FILLER                   PIC X(01) VALUE SPACES.
018000     02  EXC-REGLA                PIC X(04).
018100     02  FILLER                   PIC X(01) VALUE SPACES.
018200     02  EXC-MENSAJE              PIC X(60).
018300     02  FILLER                   PIC X(43) VALUE SPACES.
018400*
018500 PROCEDURE DIVISION.
018600 000-PRINCIPAL SECTION.
018700     PERFORM 010-APERTURA-ARCHIVOS
018800     PERFORM 020-LEE-PRODUCTO
018900     PERFORM 100-PROCESA-PRODUCTO UNTIL FIN-PRDMAE
019000     PERFORM 900-ESTADISTICAS
019100     PERFORM 990-CIERRA-ARCHIVOS
019200     STOP RUN.
019300 000-PRINCIPAL-E. EXIT.
019400*
019500 010-APERTURA-ARCHIVOS SECTION.
019600     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
019700     MOVE 'LGPRD01'   TO PROGRAMA
019800     OPEN INPUT  PRDMAE
019900          OUTPUT PRDSAL EXCPRPT CTLRPT
020000     IF FS-PRDMAE NOT = 0 AND 97
020100        DISPLAY '>>> ERROR AL ABRIR PRDMAE <<<' UPON CONSOLE
020200        MOVE 91 TO RETURN-CODE
020300        STOP RUN
020400     END-IF.
020500 010-APERTURA-ARCHIVOS-E. EXIT.
020600*
020700 020-LEE-PRODUCTO SECTION.
020800     READ PRDMAE
020900       AT END
021000          MOVE 1 TO WKS-FIN-PRDMAE
021100     END-READ.
021200 020-LEE-PRODUCTO-E. EXIT.
021300*
021400******************************************************************
021500*           P R O C E S O   D E   U N   P R O D U C T O          *
021600******************************************************************
021700 100-PROCESA-PRODUCTO SECTION.
021800     ADD 1 TO WKS-LEIDOS
021900     MOVE PRD-ID TO WKS-CLAVE-EXCEPCION
022000     MOVE 1 TO WKS-PRODUCTO-OK
022100     PERFORM 105-VALIDA-PESO-VOLUMEN-VALOR
022200     IF PRODUCTO-VALIDO
022300        PERFORM 110-VALIDA-RANGO-TEMPERATURA
022400     END-IF
022500     IF PRODUCTO-VALIDO
022600        PERFORM 115-VALIDA-FORMATO-CODIGO
022700     END-IF
022800     IF PRODUCTO-VALIDO
022900        PERFORM 120-VALIDA-DUPLICADOS
023000     END-IF
023100     IF PRODUCTO-VALIDO
023200        IF PRD-DADO-DE-BAJA
023300           PERFORM 140-VALIDA-BAJA-PRODUCTO
023400        END-IF
023500        PERFORM 150-ESCRIBE-PRODUCTO
023600        PERFORM 160-IMPRIME-LINEA-PRODUCTO
023700        ADD 1 TO WKS-ACEPTADOS
023800     ELSE
023900        ADD 1 TO WKS-RECHAZADOS
024000     END-IF
024100     PERFORM 020-LEE-PRODUCTO.
024200 100-PROCESA-PRODUCTO-E. EXIT.
024300*
024400*--> REGLA P1: EL PESO ES OBLIGATORIO Y MAYOR A CERO; EL VOLUMEN
024500*--> Y EL VALOR UNITARIO NO PUEDEN SER NEGATIVOS.
024600 105-VALIDA-PESO-VOLUMEN-VALOR SECTION.
024700     IF PRD-PESO-KG NOT > ZERO
024800        MOVE 0 TO WKS-PRODUCTO-OK
024900        MOVE 'PESO OBLIGATORIO Y MAYOR A CERO' TO WKS-MENSAJE
025000        MOVE 'P1'                                TO WKS-REGLA
025100        PERFORM 800-ESCRIBE-EXCEPCION
025200     END-IF
025300     IF PRD-VOLUMEN-M3 < ZERO
025400        MOVE 0 TO WKS-PRODUCTO-OK
025500        MOVE 'VOLUMEN NEGATIVO' TO WKS-MENSAJE
025600        MOVE 'P1'                TO WKS-REGLA
025700        PERFORM 800-ESCRIBE-EXCEPCION
025800     END-IF
025900     IF PRD-VALOR-UNITARIO < ZERO
026000        MOVE 0 TO WKS-PRODUCTO-OK
026100        MOVE 'VALOR UNITARIO NEGATIVO' TO WKS-MENSAJE
026200        MOVE 'P1'                       TO WKS-REGLA
026300        PERFORM 800-ESCRIBE-EXCEPCION
026400     END-IF.
026500 105-VALIDA-PESO-VOLUMEN-VALOR-E. EXIT.
026600*
026700*--> REGLA P2: SI VIENEN LOS DOS LIMITES DE TEMPERATURA, LA
026800*--> MINIMA NO PUEDE SUPERAR A LA MAXIMA. CERO ES TEMPERATURA
026900*--> VALIDA, POR ESO LA PRESENCIA SE CONTROLA CON LAS BANDERAS
027000*--> DEL MAESTRO Y NO CON EL VALOR DEL CAMPO.
027100 110-VALIDA-RANGO-TEMPERATURA SECTION.
027200     IF PRD-TEMP-MIN-PRESENTE AND PRD-TEMP-MAX-PRESENTE
027300        IF PRD-TEMP-MINIMA > PRD-TEMP-MAXIMA
027400           MOVE 0 TO WKS-PRODUCTO-OK
027500           MOVE 'TEMPERATURA MINIMA MAYOR A LA MAXIMA'
027600                                          TO WKS-MENSAJE
027700           MOVE 'P2'                       TO WKS-REGLA
027800           PERFORM 800-ESCRIBE-EXCEPCION
027900        END-IF
028000     END-IF.
028100 110-VALIDA-RANGO-TEMPERATURA-E. EXIT.
028200*
028300*--> REGLA P3 (PRIMERA MITAD): UN CODIGO TOTALMENTE EN BLANCO NO
028400*--> SE PUEDE CONTROLAR COMO DUPLICADO DE FORMA UTIL, SE RECHAZA
028500*--> DIRECTAMENTE.
028600 115-VALIDA-FORMATO-CODIGO SECTION.
028700     MOVE PRD-CODIGO TO WKS-CODIGO-TXT
028800     MOVE ZERO TO WKS-CNT-NO-BLANCO-COD
028900     PERFORM 116-EXPLORA-CARACTER-CODIGO
029000        VARYING WKS-POS-CODIGO FROM 1 BY 1 UNTIL WKS-POS-CODIGO > 15
029100     IF WKS-CNT-NO-BLANCO-COD = ZERO
029200        MOVE 0 TO WKS-PRODUCTO-OK
029300        MOVE 'CODIGO DE PRODUCTO EN BLANCO' TO WKS-MENSAJE
029400        MOVE 'P3'                             TO WKS-REGLA
029500        PERFORM 800-ESCRIBE-EXCEPCION
029600     END-IF.
029700 115-VALIDA-FORMATO-CODIGO-E. EXIT.
029800*
029900 116-EXPLORA-CARACTER-CODIGO SECTION.
030000     IF WKS-CODIGO-CHAR (WKS-POS-CODIGO) NOT = SPACE
030100        ADD 1 TO WKS-CNT-NO-BLANCO-COD
030200     END-IF.
030300 116-EXPLORA-CARACTER-CODIGO-E. EXIT.
030400*
030500*--> REGLA P3 (SEGUNDA MITAD): CODIGO DE PRODUCTO DUPLICADO
030600*--> DENTRO DEL MISMO LOTE. COMO ESTE PROGRAMA PROCESA UN SOLO
030700*--> ARCHIVO DE ENTRADA, UN REGISTRO NUNCA SE COMPARA CONTRA SI
030800*--> MISMO (LA EXCEPCION DE "CONTRA EL MISMO REGISTRO EN UNA
030900*--> ACTUALIZACION" QUEDA SATISFECHA DE FORMA NATURAL).
031000 120-VALIDA-DUPLICADOS SECTION.
031100     PERFORM 121-BUSCA-DUPLICADO-PRODUCTO
031200     IF PRODUCTO-DUPLICADO
031300        MOVE 0 TO WKS-PRODUCTO-OK
031400        MOVE 'CODIGO DE PRODUCTO DUPLICADO EN EL LOTE'
031500                                       TO WKS-MENSAJE
031600        MOVE 'P3'                       TO WKS-REGLA
031700        PERFORM 800-ESCRIBE-EXCEPCION
031800     ELSE
031900        ADD 1 TO WKS-TOT-PRODUCTOS
032000        MOVE PRD-CODIGO TO WKS-COD-T (WKS-TOT-PRODUCTOS)
032100     END-IF.
032200 120-VALIDA-DUPLICADOS-E. EXIT.
032300*
032400 121-BUSCA-DUPLICADO-PRODUCTO SECTION.
032500     MOVE 0 TO WKS-DUPLICADO-OK
032600     SET WKS-PRD-IDX TO 1
032700     SEARCH WKS-PRD-REG
032800        AT END
032900           MOVE 0 TO WKS-DUPLICADO-OK
033000        WHEN WKS-COD-T (WKS-PRD-IDX) = PRD-CODIGO
033100             MOVE 1 TO WKS-DUPLICADO-OK.
033200 121-BUSCA-DUPLICADO-PRODUCTO-E. EXIT.
033300*
033400*--> REGLA P4: LA BAJA DE UN PRODUCTO ES SOLO UNA MARCA LOGICA,
033500*--> LA BANDERA YA VIENE ENCENDIDA DESDE EL MAESTRO DE ENTRADA Y
033600*--> ESTE PARRAFO SOLO LLEVA LA CUENTA PARA LA ESTADISTICA FINAL;
033700*--> EL REGISTRO SIEMPRE SE REESCRIBE EN 150, NUNCA SE BORRA.
033800 140-VALIDA-BAJA-PRODUCTO SECTION.
033900     ADD 1 TO WKS-BAJAS.
034000 140-VALIDA-BAJA-PRODUCTO-E. EXIT.
034100*
034200 150-ESCRIBE-PRODUCTO SECTION.
034300     MOVE PRD-ID                 TO PRS-ID
034400     MOVE PRD-CODIGO              TO PRS-CODIGO
034500     MOVE PRD-DESCRIPCION         TO PRS-DESCRIPCION
034600     MOVE PRD-PESO-KG             TO PRS-PESO-KG
034700     MOVE PRD-VOLUMEN-M3          TO PRS-VOLUMEN-M3
034800     MOVE PRD-CANT-POR-UNIDAD     TO PRS-CANT-POR-UNIDAD
034900     MOVE PRD-VALOR-UNITARIO      TO PRS-VALOR-UNITARIO
035000     MOVE PRD-MONEDA              TO PRS-MONEDA
035100     MOVE PRD-TASA-IVA            TO PRS-TASA-IVA
035200     MOVE PRD-BANDERAS            TO PRS-BANDERAS
035300     MOVE PRD-TEMP-MINIMA         TO PRS-TEMP-MINIMA
035400     MOVE PRD-TEMP-MAXIMA         TO PRS-TEMP-MAXIMA
035500     MOVE PRD-TEMP-MIN-FLAG       TO PRS-TEMP-MIN-FLAG
035600     MOVE PRD-TEMP-MAX-FLAG       TO PRS-TEMP-MAX-FLAG
035700     MOVE PRD-BAJA-FLAG           TO PRS-BAJA-FLAG
035800     WRITE REG-PRDSAL.
035900 150-ESCRIBE-PRODUCTO-E. EXIT.
036000*
036100*--> RENGLON DEL REPORTE DE PRODUCTOS, INFORMATIVO POR PRODUCTO.
036200 160-IMPRIME-LINEA-PRODUCTO SECTION.
036300     MOVE SPACES TO WKS-LIN-CTLRPT
036400     MOVE ZERO   TO WKS-T-MIN-V WKS-T-MAX-V
036500     IF PRD-TEMP-MIN-PRESENTE
036600        MOVE PRD-TEMP-MINIMA TO WKS-T-MIN-V
036700     END-IF
036800     IF PRD-TEMP-MAX-PRESENTE
036900        MOVE PRD-TEMP-MAXIMA TO WKS-T-MAX-V
037000     END-IF
037100     MOVE PRD-VALOR-UNITARIO TO WKS-MASCARA
037200     STRING 'MANTENIMIENTO PRODUCTO ' PRD-ID
037300            ' CODIGO ' PRD-CODIGO
037400            ' VALOR ' WKS-MASCARA
037500            ' RANGO TEMP ' WKS-RANGO-TEMP-R
037600            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
037700     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT.
037800 160-IMPRIME-LINEA-PRODUCTO-E. EXIT.
037900*
038000******************************************************************
038100*                 R E P O R T E   D E   E X C E P C I O N E S    *
038200******************************************************************
038300 800-ESCRIBE-EXCEPCION SECTION.
038400     MOVE 'PRODUCT-VAL ' TO EXC-UNIDAD
038500     MOVE WKS-CLAVE-EXCEPCION TO EXC-LLAVE
038600     MOVE WKS-REGLA            TO EXC-REGLA
038700     MOVE WKS-MENSAJE          TO EXC-MENSAJE
038800     WRITE LIN-EXCPRPT FROM WKS-LIN-EXCPRPT.
038900 800-ESCRIBE-EXCEPCION-E. EXIT.
039000*
039100******************************************************************
039200*                E S T A D I S T I C A S   F I N A L E S         *
039300******************************************************************
039400 900-ESTADISTICAS SECTION.
039500     MOVE SPACES TO WKS-LIN-CTLRPT
039600     MOVE 'CONTROL-REPORT  UNIDAD: PRODUCT-VAL' TO WKS-LIN-CTLRPT
039700     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
039800     MOVE WKS-LEIDOS TO WKS-MASCARA
039900     STRING 'PRODUCTOS LEIDOS ...........: ' WKS-MASCARA
040000            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
040100     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
040200     MOVE WKS-ACEPTADOS TO WKS-MASCARA
040300     STRING 'PRODUCTOS ACEPTADOS ........: ' WKS-MASCARA
040400            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
040500     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
040600     MOVE WKS-RECHAZADOS TO WKS-MASCARA
040700     STRING 'PRODUCTOS RECHAZADOS .......: ' WKS-MASCARA
040800            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
040900     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
041000     MOVE WKS-BAJAS TO WKS-MASCARA
041100     STRING 'BAJAS LOGICAS PROCESADAS (P4): ' WKS-MASCARA
041200            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
041300     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
041400     DISPLAY '******************************************'
041500     DISPLAY 'LGPRD01 - PRODUCTOS LEIDOS    : ' WKS-LEIDOS
041600     DISPLAY 'LGPRD01 - PRODUCTOS ACEPTADOS : ' WKS-ACEPTADOS
041700     DISPLAY 'LGPRD01 - PRODUCTOS RECHAZADOS: ' WKS-RECHAZADOS
041800     DISPLAY 'LGPRD01 - BAJAS LOGICAS       : ' WKS-BAJAS
041900     DISPLAY '******************************************'.
042000 900-ESTADISTICAS-E. EXIT.
042100*
042200 990-CIERRA-ARCHIVOS SECTION.
042300     CLOSE PRDMAE PRDSAL EXCPRPT CTLRPT.
042400 990-CIERRA-ARCHIVOS-E. EXIT.
