000100******************************************************************
000200*  LGPEDLI  -  DETALLE DE PEDIDO (ORDER-LINE)                    *
000300*  CAMPO CLAVE: PDL-PED-ID + PDL-LINEA                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 70                               *
000500******************************************************************
000600 01  REG-PEDLIN.
000700     02  PDL-PED-ID                  PIC 9(06).
000800     02  PDL-LINEA                   PIC 9(03).
000900     02  PDL-PRD-ID                  PIC 9(06).
001000     02  PDL-CANTIDAD                PIC 9(05).
001100     02  PDL-CANTIDAD-FACTURADA      PIC 9(05).
001200     02  PDL-PRECIO-UNITARIO         PIC S9(13)V99.
001300     02  PDL-SUBTOTAL                PIC S9(13)V99.
001400     02  PDL-ACTIVA-FLAG             PIC X(01).
001500         88  PDL-LINEA-ACTIVA                VALUE 'Y'.
001600         88  PDL-LINEA-BAJA                  VALUE 'N'.
001700     02  FILLER                      PIC X(14).
