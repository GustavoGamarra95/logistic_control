000100******************************************************************
000200*  LGPEDCA  -  CABECERA DE PEDIDO (ORDER)                        *
000300*  CAMPO CLAVE: PED-ID                                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 130                              *
000500******************************************************************
000600 01  REG-PEDCAB.
000700     02  PED-ID                      PIC 9(06).
000800     02  PED-CLI-ID                  PIC 9(06).
000900     02  PED-TRACKING                PIC X(20).
001000     02  PED-ESTADO                  PIC 9(02).
001100         88  PED-EST-REGISTRADO              VALUE 01.
001200         88  PED-EST-EN-TRANSITO             VALUE 02.
001300         88  PED-EST-RECIBIDO                VALUE 03.
001400         88  PED-EST-EN-ADUANA                VALUE 04.
001500         88  PED-EST-LIBERADO                 VALUE 05.
001600         88  PED-EST-EN-BODEGA                VALUE 06.
001700         88  PED-EST-EN-REPARTO               VALUE 07.
001800         88  PED-EST-ENTREGADO                VALUE 08.
001900         88  PED-EST-CANCELADO                VALUE 90.
002000         88  PED-EST-DEVUELTO                 VALUE 91.
002100     02  PED-TIPO-CARGA              PIC X(03).
002200     02  PED-FECHAS.
002300         04  PED-FECHA-ETA           PIC 9(08).
002400         04  PED-FECHA-LLEGADA       PIC 9(08).
002500*--> VISTA ALTERNA: AAAA/MM/DD DE LA FECHA ETA PARA CALCULO ATRASO
002600     02  PED-FECHA-ETA-R REDEFINES PED-FECHAS.
002700         04  PED-ETA-ANIO            PIC 9(04).
002800         04  PED-ETA-MES             PIC 9(02).
002900         04  PED-ETA-DIA             PIC 9(02).
003000         04  PED-LLEGADA-ANIO        PIC 9(04).
003100         04  PED-LLEGADA-MES         PIC 9(02).
003200         04  PED-LLEGADA-DIA         PIC 9(02).
003300     02  PED-PESO-KG                 PIC S9(7)V99.
003400     02  PED-VOLUMEN-M3              PIC S9(5)V99.
003500     02  PED-VALOR-DECLARADO         PIC S9(13)V99.
003600     02  PED-SEGURO-FLAG             PIC X(01).
003700         88  PED-CON-SEGURO                  VALUE 'Y'.
003800     02  PED-COSTO-FLETE             PIC S9(11)V99.
003810*--> ESTADO DEL PEDIDO AL CIERRE DE LA CORRIDA ANTERIOR, PARA LA
003820*--> VALIDACION DE TRANSICION DE ESTADO DE LA REGLA O5 (AVANCE
003830*--> NUMERICO 01-08, ENTREGADO SOLO A DEVUELTO, CANCELADO FIJO).
003840     02  PED-ESTADO-ANT              PIC 9(02).
003850         88  PED-EST-ANT-REGISTRADO          VALUE 01.
003855         88  PED-EST-ANT-EN-TRANSITO         VALUE 02.
003860         88  PED-EST-ANT-RECIBIDO            VALUE 03.
003865         88  PED-EST-ANT-EN-ADUANA           VALUE 04.
003870         88  PED-EST-ANT-LIBERADO            VALUE 05.
003875         88  PED-EST-ANT-EN-BODEGA           VALUE 06.
003880         88  PED-EST-ANT-EN-REPARTO          VALUE 07.
003885         88  PED-EST-ANT-ENTREGADO           VALUE 08.
003890         88  PED-EST-ANT-CANCELADO           VALUE 90.
003895         88  PED-EST-ANT-DEVUELTO            VALUE 91.
003900     02  FILLER                      PIC X(30).
