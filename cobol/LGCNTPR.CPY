000100******************************************************************
000200*  LGCNTPR  -  VINCULO CONTENEDOR-PRODUCTO (CONTAINER-PRODUCT)   *
000300*  LONGITUD NOMINAL DE REGISTRO: 12                               *
000400******************************************************************
000500 01  REG-CNTPRD.
000600     02  CNP-CNT-ID                  PIC 9(06).
000700     02  CNP-PRD-ID                  PIC 9(06).
