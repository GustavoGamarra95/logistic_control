000100******************************************************************
000200* FECHA       : 19/02/1984                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CONTROL LOGISTICO - OPERADOR DE CARGA            *
000500* PROGRAMA    : LGCLI01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO NOCTURNO DEL MAESTRO DE CLIENTES.  *
000800*             : VALIDA FORMATO DE RUC-DV Y DE CORREO, RECHAZA    *
000900*             : DUPLICADOS EN EL LOTE, INICIALIZA Y RE-ESCALA EL *
001000*             : CREDITO DISPONIBLE SEGUN CAMBIOS DE LIMITE,      *
001100*             : APLICA MOVIMIENTOS DE CREDITO DEL DIA Y CONTROLA *
001200*             : LAS BAJAS DE CLIENTES CONTRA PEDIDOS Y FACTURAS. *
001300* ARCHIVOS    : CLIMAE=E, PEDCAB=E, FACCAB=E, CLISAL=S           *
001400*             : EXCPRPT=S, CTLRPT=S                              *
001500* ACCION (ES) : A=ACTUALIZA (VALIDA Y REESCRIBE EL CLIENTE)      *
001600* INSTALADO   : 25/02/1984                                      *
001700* BPM/RATIONAL: 331403                                           *
001800* NOMBRE      : MANTENIMIENTO Y CREDITO DE CLIENTES              *
001900* DESCRIPCION : PROYECTO CONTROL LOGISTICO                       *
002000******************************************************************
002100*               H I S T O R I A L   D E   C A M B I O S          *
002200******************************************************************
002300* 19/02/1984 EDRD REQ-3320 PRIMERA VERSION. VALIDACION DE RUC-DV *REQ-3320
002400*                 Y CORREO, CONTROL DE DUPLICADOS EN EL LOTE.    *REQ-3320
002500* 22/02/1984 EDRD REQ-3321 SE AGREGA INICIALIZACION DE CREDITO   *REQ-3321
002600*                 DISPONIBLE EN EL ALTA DEL CLIENTE (REGLA K3).  *REQ-3321
002700* 25/02/1984 EDRD REQ-3325 SE INSTALA EN PRODUCCION.             *REQ-3325
002800* 30/12/1999 EDRD Y2K-0015 REVISION DE CAMPOS DE FECHA PARA EL   *Y2K-0015
002900*                 CAMBIO DE SIGLO. SIN HALLAZGOS EN ESTE MODULO. *Y2K-0015
003000* 14/05/2000 MGVR REQ-3398 SE AGREGA RE-ESCALA PROPORCIONAL DEL  *REQ-3398
003100*                 CREDITO DISPONIBLE ANTE CAMBIO DE LIMITE       *REQ-3398
003200*                 (REGLA K4). EL LIMITE DE LA CORRIDA ANTERIOR   *REQ-3398
003300*                 SE ARRASTRA EN EL PROPIO MAESTRO DE CLIENTES.  *REQ-3398
003400* 30/09/2008 EDRD REQ-3455 SE AGREGA APLICACION DE MOVIMIENTOS   *REQ-3455
003500*                 DE CREDITO (CONSUMO/LIBERACION) DE LA CORRIDA  *REQ-3455
003600*                 (REGLA K5).                                   * REQ-3455
003700* 12/06/2019 EDRD REQ-3577 SE AGREGA CONTROL DE BAJA DE CLIENTE  *REQ-3577
003800*                 CONTRA PEDIDOS Y FACTURAS EN ARCHIVO (K6). LA  *REQ-3577
003900*                 BAJA RECHAZADA NO SE DESCARTA EL REGISTRO,    * REQ-3577
004000*                 SE REESCRIBE SIN CAMBIOS PARA NO PERDER AL     *REQ-3577
004100*                 CLIENTE DEL MAESTRO.                          * REQ-3577
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    LGCLI01.
004500 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004600 INSTALLATION.  CONTROL LOGISTICO - OPERADOR DE CARGA.
004700 DATE-WRITTEN.  19/02/1984.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACIONES.
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS NUMERICA-VALIDA  IS '0' THRU '9'
005600     UPSI-0                 ON STATUS IS LG-UPSI-REPROCESO.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CLIMAE  ASSIGN TO CLIMAE
006000            ORGANIZATION  IS SEQUENTIAL
006100            FILE STATUS   IS FS-CLIMAE
006200                             FSE-CLIMAE.
006300     SELECT PEDCAB  ASSIGN TO PEDCAB
006400            ORGANIZATION  IS SEQUENTIAL
006500            FILE STATUS   IS FS-PEDCAB
006600                             FSE-PEDCAB.
006700     SELECT FACCAB  ASSIGN TO FACCAB
006800            ORGANIZATION  IS SEQUENTIAL
006900            FILE STATUS   IS FS-FACCAB
007000                             FSE-FACCAB.
007100     SELECT CLISAL  ASSIGN TO CLISAL
007200            ORGANIZATION  IS SEQUENTIAL
007300            FILE STATUS   IS FS-CLISAL
007400                             FSE-CLISAL.
007500     SELECT EXCPRPT ASSIGN TO EXCPRPT
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-EXCPRPT.
007800     SELECT CTLRPT  ASSIGN TO CTLRPT
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-CTLRPT.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008600******************************************************************
008700*   MAESTRO DE CLIENTES (ENTRADA, ORDENADO POR CLI-ID)
008800*   CABECERA DE PEDIDOS (SE CARGA COMPLETA A TABLA, SOLO CLI-ID)
008900*   CABECERA DE FACTURAS (SE CARGA COMPLETA A TABLA, SOLO CLI-ID)
009000*   MAESTRO DE CLIENTES ACTUALIZADO (SALIDA)
009100 FD  CLIMAE.
009200     COPY LGCLIMA.
009300 FD  PEDCAB.
009400     COPY LGPEDCA.
009500 FD  FACCAB.
009600     COPY LGFACCA.
009700 FD  CLISAL.
009800     COPY LGCLIMA REPLACING ==REG-CLIMAE== BY ==REG-CLISAL==
009900                            ==CLI-==       BY ==CLS-==.
010000 FD  EXCPRPT
010100     RECORD CONTAINS 132 CHARACTERS.
010200 01  LIN-EXCPRPT              PIC X(132).
010300 FD  CTLRPT
010400     RECORD CONTAINS 132 CHARACTERS.
010500 01  LIN-CTLRPT               PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010710*--> CONTADOR/SUBINDICE DE USO GENERAL, SIN GRUPO PROPIO
010720 77  WKS-POS-RUC              PIC 9(02) COMP VALUE ZERO.
010800******************************************************************
010900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     02  FS-CLIMAE               PIC 9(02) VALUE ZEROES.
011300     02  FSE-CLIMAE.
011400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011700     02  FS-PEDCAB               PIC 9(02) VALUE ZEROES.
011800     02  FSE-PEDCAB.
011900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012200     02  FS-FACCAB               PIC 9(02) VALUE ZEROES.
012300     02  FSE-FACCAB.
012400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012700     02  FS-CLISAL               PIC 9(02) VALUE ZEROES.
012800     02  FSE-CLISAL.
012900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013200     02  FS-EXCPRPT              PIC 9(02) VALUE ZEROES.
013300     02  FS-CTLRPT               PIC 9(02) VALUE ZEROES.
013400*      VARIABLES RUTINA DE FSE
013500     02  PROGRAMA                PIC X(08) VALUE SPACES.
013600     02  ARCHIVO                 PIC X(08) VALUE SPACES.
013700     02  ACCION                  PIC X(10) VALUE SPACES.
013800     02  LLAVE                   PIC X(32) VALUE SPACES.
013900     02  FILLER                  PIC X(06) VALUE SPACES.
014000******************************************************************
014100*     TABLA EN MEMORIA DE CLIENTES CON PEDIDOS EN ARCHIVO        *
014200*     (SOPORTA LA REGLA K6; PEDCAB NO VIENE ORDENADO POR         *
014300*     CLIENTE SINO POR PED-ID, POR ESO LA BUSQUEDA ES SERIAL)    *
014400******************************************************************
014500 01  WKS-TABLA-PEDIDOS.
014600     02  WKS-TOT-PEDIDOS         PIC 9(05) COMP VALUE ZERO.
014700     02  WKS-PED-REG OCCURS 5000 TIMES
014800                     INDEXED BY WKS-PED-IDX.
014900         04  WKS-PED-CLI-T        PIC 9(06).
015000******************************************************************
015100*     TABLA EN MEMORIA DE CLIENTES CON FACTURAS EN ARCHIVO       *
015200*     (SOPORTA LA REGLA K6, MISMO CRITERIO QUE LA DE PEDIDOS)    *
015300******************************************************************
015400 01  WKS-TABLA-FACTURAS.
015500     02  WKS-TOT-FACTURAS        PIC 9(05) COMP VALUE ZERO.
015600     02  WKS-FAC-REG OCCURS 5000 TIMES
015700                     INDEXED BY WKS-FAC-IDX.
015800         04  WKS-FAC-CLI-T        PIC 9(06).
015900******************************************************************
016000*   TABLA EN MEMORIA DE CLIENTES YA ACEPTADOS EN EL LOTE         *
016100*   (RUC-DV Y CORREO, PARA LA REGLA K2 DE DUPLICADOS)            *
016200******************************************************************
016300 01  WKS-TABLA-CLIENTES.
016400     02  WKS-TOT-CLIENTES        PIC 9(05) COMP VALUE ZERO.
016500     02  WKS-CLI-REG OCCURS 5000 TIMES
016600                     INDEXED BY WKS-CLI-IDX.
016700         04  WKS-RUC-T            PIC X(09).
016800         04  WKS-EMAIL-T          PIC X(40).
016900******************************************************************
017000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
017100******************************************************************
017200 01  WKS-VARIABLES-TRABAJO.
017300     02  WKS-FIN-CLIMAE           PIC 9(01) VALUE ZERO.
017400         88  FIN-CLIMAE                       VALUE 1.
017500     02  LG-UPSI-REPROCESO        PIC 9(01) VALUE ZERO.
017600     02  WKS-CLIENTE-OK           PIC 9(01) VALUE ZERO.
017700         88  CLIENTE-VALIDO                   VALUE 1.
017800     02  WKS-BAJA-RECHAZADA       PIC 9(01) VALUE ZERO.
017900         88  BAJA-RECHAZADA                   VALUE 1.
018000     02  WKS-TIENE-PEDIDOS        PIC 9(01) VALUE ZERO.
018100         88  CLIENTE-TIENE-PEDIDOS            VALUE 1.
018200     02  WKS-TIENE-FACTURAS       PIC 9(01) VALUE ZERO.
018300         88  CLIENTE-TIENE-FACTURAS           VALUE 1.
018400     02  WKS-RUC-MAL-FORMADO      PIC 9(01) VALUE ZERO.
018500         88  RUC-MAL-FORMADO                  VALUE 1.
018600     02  WKS-DUPLICADO-OK         PIC 9(01) VALUE ZERO.
018700         88  CLIENTE-DUPLICADO                VALUE 1.
018800     02  WKS-PUNTO-FLAG           PIC 9(01) VALUE ZERO.
018900         88  PUNTO-DESPUES-ARROBA             VALUE 1.
019000     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.
019100     02  WKS-ACEPTADOS            PIC 9(07) COMP VALUE ZERO.
019200     02  WKS-RECHAZADOS           PIC 9(07) COMP VALUE ZERO.
019300     02  WKS-BAJAS                PIC 9(07) COMP VALUE ZERO.
019400     02  WKS-MOVIMIENTOS          PIC 9(07) COMP VALUE ZERO.
019500     02  WKS-CNT-DIGITOS-RUC      PIC 9(02) COMP VALUE ZERO.
019700     02  WKS-POS-EMAIL            PIC 9(02) COMP VALUE ZERO.
019800     02  WKS-LONG-EMAIL           PIC 9(02) COMP VALUE ZERO.
019900     02  WKS-CNT-ARROBA           PIC 9(02) COMP VALUE ZERO.
020000     02  WKS-POS-ARROBA           PIC 9(02) COMP VALUE ZERO.
020100     02  WKS-DISP-TENTATIVA       PIC S9(13)V99 VALUE ZERO.
020200*--> LLAVE DE 10 POSICIONES PARA EL REPORTE DE EXCEPCIONES. CADA
020300*--> RUTINA QUE LLAMA A 800 DEBE LLENARLA ANTES (ESTE PROGRAMA
020400*--> SOLO TIENE UNA LLAVE NATURAL, EL ID DE CLIENTE, PERO SE
020500*--> MANTIENE EL CAMPO GENERICO POR CONSISTENCIA CON LOS DEMAS).
020600     02  WKS-CLAVE-EXCEPCION      PIC X(10) VALUE SPACES.
020700     02  WKS-MENSAJE              PIC X(60) VALUE SPACES.
020800     02  WKS-REGLA                PIC X(04) VALUE SPACES.
020900*--> FECHA DE PROCESO, RECIBIDA POR SYSIN AAAAMMDD, SOLO PARA EL
021000*--> ENCABEZADO DEL REPORTE DE CONTROL (ESTE PROGRAMA NO TIENE
021100*--> NINGUNA REGLA QUE DEPENDA DE FECHAS).
021200     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZERO.
021300     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
021400         04  WKS-ANIO-PROC         PIC 9(04).
021500         04  WKS-MES-PROC          PIC 9(02).
021600         04  WKS-DIA-PROC          PIC 9(02).
021700*--> VISTA NUMERICA AUXILIAR PARA LAS SUMAS DE CONTROL (MASCARA)
021800     02  WKS-MASCARA              PIC Z,ZZZ,ZZZ,ZZ9.99.
021900******************************************************************
022000*   AREA DE TRABAJO PARA VALIDAR EL FORMATO DEL RUC (REGLA K1)   *
022100******************************************************************
022200 01  WKS-RUC-SCRATCH.
022300     02  WKS-RUC-TXT              PIC X(08).
022400 01  WKS-RUC-CHARS REDEFINES WKS-RUC-SCRATCH.
022500     02  WKS-RUC-CHAR             PIC X(01) OCCURS 8 TIMES.
022600******************************************************************
022700*   AREA DE TRABAJO PARA VALIDAR EL FORMATO DEL CORREO (REGLA K2)*
022800******************************************************************
022900 01  WKS-EMAIL-SCRATCH.
023000     02  WKS-EMAIL-TXT            PIC X(40).
023100 01  WKS-EMAIL-CHARS REDEFINES WKS-EMAIL-SCRATCH.
023200     02  WKS-EMAIL-CHAR           PIC X(01) OCCURS 40 TIMES.
023300******************************************************************
023400*               LINEA DEL REPORTE DE EXCEPCIONES                 *
023500******************************************************************
023600 01  WKS-LIN-EXCPRPT.
023700     02  EXC-UNIDAD               PIC X(12).
023800     02  FILLER                   PIC X(01) VALUE SPACES.
023900     02  EXC-LLAVE                PIC X(10).
024000     02  FILLER                   PIC X(01) VALUE SPACES.
024100     02  EXC-REGLA                PIC X(04).
024200     02  FILLER                   PIC X(01) VALUE SPACES.
024300     02  EXC-MENSAJE              PIC X(60).
024400     02  FILLER                   PIC X(43) VALUE SPACES.
024500*
024600 PROCEDURE DIVISION.
024700 000-PRINCIPAL SECTION.
024800     PERFORM 010-APERTURA-ARCHIVOS
024900     PERFORM 020-CARGA-TABLA-PEDIDOS
025000     PERFORM 025-CARGA-TABLA-FACTURAS
025100     PERFORM 030-LEE-CLIENTE
025200     PERFORM 100-PROCESA-CLIENTE UNTIL FIN-CLIMAE
025300     PERFORM 900-ESTADISTICAS
025400     PERFORM 990-CIERRA-ARCHIVOS
025500     STOP RUN.
025600 000-PRINCIPAL-E. EXIT.
025700*
025800 010-APERTURA-ARCHIVOS SECTION.
025900     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
026000     MOVE 'LGCLI01'   TO PROGRAMA
026100     OPEN INPUT  CLIMAE PEDCAB FACCAB
026200          OUTPUT CLISAL EXCPRPT CTLRPT
026300     IF FS-CLIMAE NOT = 0 AND 97
026400        DISPLAY '>>> ERROR AL ABRIR CLIMAE <<<' UPON CONSOLE
026500        MOVE 91 TO RETURN-CODE
026600        STOP RUN
026700     END-IF
026800     IF FS-PEDCAB NOT = 0 AND 97
026900        DISPLAY '>>> ERROR AL ABRIR PEDCAB <<<' UPON CONSOLE
027000        MOVE 91 TO RETURN-CODE
027100        STOP RUN
027200     END-IF
027300     IF FS-FACCAB NOT = 0 AND 97
027400        DISPLAY '>>> ERROR AL ABRIR FACCAB <<<' UPON CONSOLE
027500        MOVE 91 TO RETURN-CODE
027600        STOP RUN
027700     END-IF.
027800 010-APERTURA-ARCHIVOS-E. EXIT.
027900*
028000******************************************************************
028100*        C A R G A   D E   L A   T A B L A   D E   P E D I D O S
028200******************************************************************
028300 020-CARGA-TABLA-PEDIDOS SECTION.
028400     PERFORM 021-LEE-CARGA-PEDIDO UNTIL FS-PEDCAB = 10.
028500 020-CARGA-TABLA-PEDIDOS-E. EXIT.
028600*
028700 021-LEE-CARGA-PEDIDO SECTION.
028800     READ PEDCAB
028900       AT END
029000          MOVE 10 TO FS-PEDCAB
029100       NOT AT END
029200          ADD 1 TO WKS-TOT-PEDIDOS
029300          MOVE PED-CLI-ID TO WKS-PED-CLI-T (WKS-TOT-PEDIDOS)
029400     END-READ.
029500 021-LEE-CARGA-PEDIDO-E. EXIT.
029600*
029700******************************************************************
029800*        C A R G A   D E   L A   T A B L A   D E   F A C T U R A S
029900******************************************************************
030000 025-CARGA-TABLA-FACTURAS SECTION.
030100     PERFORM 026-LEE-CARGA-FACTURA UNTIL FS-FACCAB = 10.
030200 025-CARGA-TABLA-FACTURAS-E. EXIT.
030300*
030400 026-LEE-CARGA-FACTURA SECTION.
030500     READ FACCAB
030600       AT END
030700          MOVE 10 TO FS-FACCAB
030800       NOT AT END
030900          ADD 1 TO WKS-TOT-FACTURAS
031000          MOVE FAC-CLI-ID TO WKS-FAC-CLI-T (WKS-TOT-FACTURAS)
031100     END-READ.
031200 026-LEE-CARGA-FACTURA-E. EXIT.
031300*
031400 030-LEE-CLIENTE SECTION.
031500     READ CLIMAE
031600       AT END
031700          MOVE 1 TO WKS-FIN-CLIMAE
031800     END-READ.
031900 030-LEE-CLIENTE-E. EXIT.
032000*
032100******************************************************************
032200*           P R O C E S O   D E   U N   C L I E N T E
032300******************************************************************
032400 100-PROCESA-CLIENTE SECTION.
032500     ADD 1 TO WKS-LEIDOS
032600     MOVE CLI-ID TO WKS-CLAVE-EXCEPCION
032700     MOVE 1 TO WKS-CLIENTE-OK
032800     MOVE 0 TO WKS-BAJA-RECHAZADA
032900     PERFORM 105-VALIDA-FORMATO-RUC
033000     IF CLIENTE-VALIDO
033100        PERFORM 110-VALIDA-EMAIL
033200     END-IF
033300     IF CLIENTE-VALIDO
033400        PERFORM 115-VALIDA-DUPLICADOS
033500     END-IF
033600     IF CLIENTE-VALIDO
033700        PERFORM 120-VALIDA-LIMITE-CREDITO
033800     END-IF
033900     IF CLIENTE-VALIDO
034000        PERFORM 125-RESCALA-CREDITO-DISPONIBLE
034100        PERFORM 130-APLICA-MOVIMIENTO-CREDITO
034200     END-IF
034300     IF CLIENTE-VALIDO AND CLI-BAJA-SOLICITADA
034400        PERFORM 140-VALIDA-BAJA-CLIENTE
034500     END-IF
034600     IF CLIENTE-VALIDO
034700        IF CLI-BAJA-SOLICITADA AND NOT BAJA-RECHAZADA
034800           ADD 1 TO WKS-BAJAS
034900        ELSE
035000           MOVE CLI-CRED-LIMITE TO CLI-CRED-LIMITE-ANT
035100           PERFORM 150-ESCRIBE-CLIENTE
035200           PERFORM 160-IMPRIME-LINEA-CLIENTE
035300           ADD 1 TO WKS-ACEPTADOS
035400        END-IF
035500     ELSE
035600        ADD 1 TO WKS-RECHAZADOS
035700     END-IF
035800     PERFORM 030-LEE-CLIENTE.
035900 100-PROCESA-CLIENTE-E. EXIT.
036000*
036100*--> REGLA K1: EL RUC (1 A 8 DIGITOS, CON ESPACIOS A LA IZQUIERDA
036200*--> PERMITIDOS) Y EL DV (1 DIGITO) YA LLEGAN SEPARADOS EN EL
036300*--> MAESTRO; ESTE PROGRAMA SOLO VALIDA QUE CADA UNO TENGA EL
036400*--> FORMATO CORRECTO (LA VISTA COMBINADA "NNNNNNNN-D" YA EXISTE
036500*--> EN CLI-RUC-COMBINADO PARA QUIEN LA NECESITE).
036600 105-VALIDA-FORMATO-RUC SECTION.
036700     MOVE CLI-RUC TO WKS-RUC-TXT
036800     MOVE ZERO TO WKS-CNT-DIGITOS-RUC
036900     MOVE 0 TO WKS-RUC-MAL-FORMADO
037000     PERFORM 106-VALIDA-CARACTER-RUC
037100        VARYING WKS-POS-RUC FROM 1 BY 1 UNTIL WKS-POS-RUC > 8
037200     IF RUC-MAL-FORMADO OR WKS-CNT-DIGITOS-RUC = ZERO
037300        MOVE 0 TO WKS-CLIENTE-OK
037400        MOVE 'RUC CON FORMATO INVALIDO' TO WKS-MENSAJE
037500        MOVE 'K1'                        TO WKS-REGLA
037600        PERFORM 800-ESCRIBE-EXCEPCION
037700     END-IF
037800     IF CLI-DV NOT NUMERIC
037900        MOVE 0 TO WKS-CLIENTE-OK
038000        MOVE 'DIGITO VERIFICADOR DEL RUC INVALIDO' TO WKS-MENSAJE
038100        MOVE 'K1'                        TO WKS-REGLA
038200        PERFORM 800-ESCRIBE-EXCEPCION
038300     END-IF.
038400 105-VALIDA-FORMATO-RUC-E. EXIT.
038500*
038600 106-VALIDA-CARACTER-RUC SECTION.
038700     EVALUATE TRUE
038800        WHEN WKS-RUC-CHAR (WKS-POS-RUC) IS NUMERICA-VALIDA
038900             ADD 1 TO WKS-CNT-DIGITOS-RUC
039000        WHEN WKS-RUC-CHAR (WKS-POS-RUC) = SPACE
039100             CONTINUE
039200        WHEN OTHER
039300             MOVE 1 TO WKS-RUC-MAL-FORMADO
039400     END-EVALUATE.
039500 106-VALIDA-CARACTER-RUC-E. EXIT.
039600*
039700*--> REGLA K2: EL CORREO DEBE TRAER EXACTAMENTE UNA ARROBA, CON
039800*--> ALGO ANTES Y DESPUES, Y UN PUNTO DESPUES DE LA ARROBA CON
039900*--> ALGO DESPUES DE ESE PUNTO.
040000 110-VALIDA-EMAIL SECTION.
040100     MOVE CLI-EMAIL TO WKS-EMAIL-TXT
040200     MOVE ZERO TO WKS-LONG-EMAIL WKS-CNT-ARROBA WKS-POS-ARROBA
040300     MOVE 0 TO WKS-PUNTO-FLAG
040400     PERFORM 111-CALCULA-LONGITUD-EMAIL
040500        VARYING WKS-POS-EMAIL FROM 40 BY -1
040600           UNTIL WKS-POS-EMAIL < 1 OR WKS-LONG-EMAIL > ZERO
040700     PERFORM 112-EXPLORA-CARACTER-EMAIL
040800        VARYING WKS-POS-EMAIL FROM 1 BY 1
040900           UNTIL WKS-POS-EMAIL > WKS-LONG-EMAIL
041000     IF WKS-LONG-EMAIL = ZERO
041100        OR WKS-CNT-ARROBA NOT = 1
041200        OR WKS-POS-ARROBA = 1
041300        OR WKS-POS-ARROBA >= WKS-LONG-EMAIL - 1
041400        OR NOT PUNTO-DESPUES-ARROBA
041500        MOVE 0 TO WKS-CLIENTE-OK
041600        MOVE 'CORREO ELECTRONICO CON FORMATO INVALIDO'
041700                                       TO WKS-MENSAJE
041800        MOVE 'K2'                       TO WKS-REGLA
041900        PERFORM 800-ESCRIBE-EXCEPCION
042000     END-IF.
042100 110-VALIDA-EMAIL-E. EXIT.
042200*
042300 111-CALCULA-LONGITUD-EMAIL SECTION.
042400     IF WKS-EMAIL-CHAR (WKS-POS-EMAIL) NOT = SPACE
042500        MOVE WKS-POS-EMAIL TO WKS-LONG-EMAIL
042600     END-IF.
042700 111-CALCULA-LONGITUD-EMAIL-E. EXIT.
042800*
042900 112-EXPLORA-CARACTER-EMAIL SECTION.
043000     EVALUATE WKS-EMAIL-CHAR (WKS-POS-EMAIL)
043100        WHEN '@'
043200             ADD 1 TO WKS-CNT-ARROBA
043300             IF WKS-POS-ARROBA = ZERO
043400                MOVE WKS-POS-EMAIL TO WKS-POS-ARROBA
043500             END-IF
043600        WHEN '.'
043700             IF WKS-POS-ARROBA > ZERO
043800                AND WKS-POS-EMAIL > WKS-POS-ARROBA
043900                AND WKS-POS-EMAIL < WKS-LONG-EMAIL
044000                MOVE 1 TO WKS-PUNTO-FLAG
044100             END-IF
044200        WHEN OTHER
044300             CONTINUE
044400     END-EVALUATE.
044500 112-EXPLORA-CARACTER-EMAIL-E. EXIT.
044600*
044700*--> REGLA K2: RUC-DV O CORREO DUPLICADO DENTRO DEL MISMO LOTE.
044800*--> COMO ESTE PROGRAMA PROCESA UN SOLO ARCHIVO DE ENTRADA, UN
044900*--> REGISTRO NUNCA SE COMPARA CONTRA SI MISMO (LA EXCEPCION DE
045000*--> "CONTRA EL MISMO REGISTRO EN UNA ACTUALIZACION" QUEDA
045100*--> SATISFECHA DE FORMA NATURAL).
045200 115-VALIDA-DUPLICADOS SECTION.
045300     PERFORM 116-BUSCA-DUPLICADO-CLIENTE
045400     IF CLIENTE-DUPLICADO
045500        MOVE 0 TO WKS-CLIENTE-OK
045600        MOVE 'RUC O CORREO DUPLICADO EN EL LOTE' TO WKS-MENSAJE
045700        MOVE 'K2'                                 TO WKS-REGLA
045800        PERFORM 800-ESCRIBE-EXCEPCION
045900     ELSE
046000        ADD 1 TO WKS-TOT-CLIENTES
046100        MOVE CLI-RUC-COMBINADO TO WKS-RUC-T (WKS-TOT-CLIENTES)
046200        MOVE CLI-EMAIL         TO WKS-EMAIL-T (WKS-TOT-CLIENTES)
046300     END-IF.
046400 115-VALIDA-DUPLICADOS-E. EXIT.
046500*
046600 116-BUSCA-DUPLICADO-CLIENTE SECTION.
046700     MOVE 0 TO WKS-DUPLICADO-OK
046800     SET WKS-CLI-IDX TO 1
046900     SEARCH WKS-CLI-REG
047000        AT END
047100           MOVE 0 TO WKS-DUPLICADO-OK
047200        WHEN WKS-RUC-T (WKS-CLI-IDX) = CLI-RUC-COMBINADO
047300                OR WKS-EMAIL-T (WKS-CLI-IDX) = CLI-EMAIL
047400             MOVE 1 TO WKS-DUPLICADO-OK.
047500 116-BUSCA-DUPLICADO-CLIENTE-E. EXIT.
047600*
047700*--> REGLA K3 (MITAD DE FORMATO): EL LIMITE DE CREDITO NO PUEDE
047800*--> SER NEGATIVO. LA MITAD DE INICIALIZACION DE LA REGLA K3
047900*--> QUEDA CUBIERTA POR 125, JUNTO CON LA RE-ESCALA DE LA K4.
048000 120-VALIDA-LIMITE-CREDITO SECTION.
048100     IF CLI-CRED-LIMITE < ZERO
048200        MOVE 0 TO WKS-CLIENTE-OK
048300        MOVE 'LIMITE DE CREDITO NEGATIVO' TO WKS-MENSAJE
048400        MOVE 'K3'                          TO WKS-REGLA
048500        PERFORM 800-ESCRIBE-EXCEPCION
048600     END-IF.
048700 120-VALIDA-LIMITE-CREDITO-E. EXIT.
048800*
048900*--> REGLA K3/K4: SI NO HAY LIMITE ANTERIOR (ALTA DEL CLIENTE O
049000*--> PRIMERA CORRIDA CON HISTORIA), EL DISPONIBLE PASA A SER EL
049100*--> LIMITE NUEVO. SI HAY LIMITE ANTERIOR, EL DISPONIBLE SE
049200*--> RE-ESCALA EN PROPORCION AL CAMBIO DE LIMITE Y SE ACOTA A
049300*--> [0, LIMITE NUEVO]. EL LIMITE ANTERIOR SE ARRASTRA EN EL
049400*--> PROPIO MAESTRO (CLI-CRED-LIMITE-ANT) PORQUE EL ARCHIVO DE
049500*--> CLIENTES NO TRAE UN HISTORICO SEPARADO.
049600 125-RESCALA-CREDITO-DISPONIBLE SECTION.
049700     IF CLI-CRED-LIMITE-ANT = ZERO
049800        MOVE CLI-CRED-LIMITE TO CLI-CRED-DISPONIBLE
049900     ELSE
050000        COMPUTE CLI-CRED-DISPONIBLE ROUNDED =
050100                CLI-CRED-LIMITE *
050200                (CLI-CRED-DISPONIBLE / CLI-CRED-LIMITE-ANT)
050300     END-IF
050400     IF CLI-CRED-DISPONIBLE < ZERO
050500        MOVE ZERO TO CLI-CRED-DISPONIBLE
050600     END-IF
050700     IF CLI-CRED-DISPONIBLE > CLI-CRED-LIMITE
050800        MOVE CLI-CRED-LIMITE TO CLI-CRED-DISPONIBLE
050900     END-IF.
051000 125-RESCALA-CREDITO-DISPONIBLE-E. EXIT.
051100*
051200*--> REGLA K5: EL MOVIMIENTO DE LA CORRIDA (POSITIVO = CONSUMO,
051300*--> NEGATIVO = LIBERACION) SE APLICA SOBRE EL DISPONIBLE YA
051400*--> INICIALIZADO/RE-ESCALADO POR 125; SI EL RESULTADO SALE DE
051500*--> [0, LIMITE] EL MOVIMIENTO SE RECHAZA Y EL DISPONIBLE QUEDA
051600*--> SIN TOCAR.
051700 130-APLICA-MOVIMIENTO-CREDITO SECTION.
051800     IF CLI-MOV-CREDITO NOT = ZERO
051900        COMPUTE WKS-DISP-TENTATIVA =
052000                CLI-CRED-DISPONIBLE - CLI-MOV-CREDITO
052100        IF WKS-DISP-TENTATIVA < ZERO
052200           OR WKS-DISP-TENTATIVA > CLI-CRED-LIMITE
052300           MOVE 0 TO WKS-CLIENTE-OK
052400           MOVE 'MOVIMIENTO DE CREDITO FUERA DE RANGO'
052500                                          TO WKS-MENSAJE
052600           MOVE 'K5'                       TO WKS-REGLA
052700           PERFORM 800-ESCRIBE-EXCEPCION
052800        ELSE
052900           MOVE WKS-DISP-TENTATIVA TO CLI-CRED-DISPONIBLE
053000           ADD 1 TO WKS-MOVIMIENTOS
053100        END-IF
053200     END-IF.
053300 130-APLICA-MOVIMIENTO-CREDITO-E. EXIT.
053400*
053500*--> REGLA K6: NO SE DA DE BAJA UN CLIENTE CON PEDIDOS O
053600*--> FACTURAS EN ARCHIVO. SI LA BAJA SE RECHAZA, LA BANDERA SE
053700*--> LIMPIA PARA QUE LA CORRIDA SIGUIENTE NO LA VUELVA A
053800*--> INTENTAR SIN INTERVENCION DE OPERACIONES.
053900 140-VALIDA-BAJA-CLIENTE SECTION.
054000     PERFORM 141-BUSCA-PEDIDOS-CLIENTE
054100     PERFORM 142-BUSCA-FACTURAS-CLIENTE
054200     IF CLIENTE-TIENE-PEDIDOS OR CLIENTE-TIENE-FACTURAS
054300        MOVE 1      TO WKS-BAJA-RECHAZADA
054400        MOVE SPACES TO CLI-BAJA-FLAG
054500        MOVE 'CLIENTE CON PEDIDOS O FACTURAS, NO SE DA DE BAJA'
054600                                       TO WKS-MENSAJE
054700        MOVE 'K6'                       TO WKS-REGLA
054800        PERFORM 800-ESCRIBE-EXCEPCION
054900     END-IF.
055000 140-VALIDA-BAJA-CLIENTE-E. EXIT.
055100*
055200 141-BUSCA-PEDIDOS-CLIENTE SECTION.
055300     MOVE 0 TO WKS-TIENE-PEDIDOS
055400     SET WKS-PED-IDX TO 1
055500     SEARCH WKS-PED-REG
055600        AT END
055700           MOVE 0 TO WKS-TIENE-PEDIDOS
055800        WHEN WKS-PED-CLI-T (WKS-PED-IDX) = CLI-ID
055900             MOVE 1 TO WKS-TIENE-PEDIDOS.
056000 141-BUSCA-PEDIDOS-CLIENTE-E. EXIT.
056100*
056200 142-BUSCA-FACTURAS-CLIENTE SECTION.
056300     MOVE 0 TO WKS-TIENE-FACTURAS
056400     SET WKS-FAC-IDX TO 1
056500     SEARCH WKS-FAC-REG
056600        AT END
056700           MOVE 0 TO WKS-TIENE-FACTURAS
056800        WHEN WKS-FAC-CLI-T (WKS-FAC-IDX) = CLI-ID
056900             MOVE 1 TO WKS-TIENE-FACTURAS.
057000 142-BUSCA-FACTURAS-CLIENTE-E. EXIT.
057100*
057200 150-ESCRIBE-CLIENTE SECTION.
057300     MOVE CLI-ID             TO CLS-ID
057400     MOVE CLI-RAZON-SOCIAL   TO CLS-RAZON-SOCIAL
057500     MOVE CLI-RUC            TO CLS-RUC
057600     MOVE CLI-DV             TO CLS-DV
057700     MOVE CLI-CIUDAD         TO CLS-CIUDAD
057800     MOVE CLI-EMAIL          TO CLS-EMAIL
057900     MOVE CLI-TIPO-SERVICIO  TO CLS-TIPO-SERVICIO
058000     MOVE CLI-CRED-LIMITE    TO CLS-CRED-LIMITE
058100     MOVE CLI-CRED-DISPONIBLE TO CLS-CRED-DISPONIBLE
058200     MOVE CLI-EFACT-FLAG     TO CLS-EFACT-FLAG
058300     MOVE CLI-RUC-ESTADO     TO CLS-RUC-ESTADO
058400     MOVE CLI-CRED-LIMITE-ANT TO CLS-CRED-LIMITE-ANT
058500*--> EL MOVIMIENTO YA SE APLICO AL DISPONIBLE EN 130, NO SE
058600*--> ARRASTRA A LA PROXIMA CORRIDA.
058700     MOVE ZERO               TO CLS-MOV-CREDITO
058800     MOVE CLI-BAJA-FLAG      TO CLS-BAJA-FLAG
058900     WRITE REG-CLISAL.
059000 150-ESCRIBE-CLIENTE-E. EXIT.
059100*
059200*--> RENGLON DEL REPORTE DE CLIENTES, INFORMATIVO POR CLIENTE.
059300 160-IMPRIME-LINEA-CLIENTE SECTION.
059400     MOVE SPACES TO WKS-LIN-CTLRPT
059500     MOVE CLI-CRED-DISPONIBLE TO WKS-MASCARA
059600     STRING 'MANTENIMIENTO CLIENTE ' CLI-ID
059700            ' DISPONIBLE ' WKS-MASCARA
059800            ' CORREO ' CLI-EMAIL
059900            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
060000     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT.
060100 160-IMPRIME-LINEA-CLIENTE-E. EXIT.
060200*
060300******************************************************************
060400*                 R E P O R T E   D E   E X C E P C I O N E S    *
060500******************************************************************
060600 800-ESCRIBE-EXCEPCION SECTION.
060700     MOVE 'CUSTOMER-CRE' TO EXC-UNIDAD
060800     MOVE WKS-CLAVE-EXCEPCION TO EXC-LLAVE
060900     MOVE WKS-REGLA            TO EXC-REGLA
061000     MOVE WKS-MENSAJE          TO EXC-MENSAJE
061100     WRITE LIN-EXCPRPT FROM WKS-LIN-EXCPRPT.
061200 800-ESCRIBE-EXCEPCION-E. EXIT.
061300*
061400******************************************************************
061500*                E S T A D I S T I C A S   F I N A L E S         *
061600******************************************************************
061700 900-ESTADISTICAS SECTION.
061800     MOVE SPACES TO WKS-LIN-CTLRPT
061900     MOVE 'CONTROL-REPORT  UNIDAD: CUSTOMER-CRE' TO WKS-LIN-CTLRPT
062000     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
062100     MOVE WKS-LEIDOS TO WKS-MASCARA
062200     STRING 'CLIENTES LEIDOS ............: ' WKS-MASCARA
062300            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
062400     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
062500     MOVE WKS-ACEPTADOS TO WKS-MASCARA
062600     STRING 'CLIENTES ACEPTADOS .........: ' WKS-MASCARA
062700            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
062800     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
062900     MOVE WKS-RECHAZADOS TO WKS-MASCARA
063000     STRING 'CLIENTES RECHAZADOS ........: ' WKS-MASCARA
063100            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
063200     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
063300     MOVE WKS-BAJAS TO WKS-MASCARA
063400     STRING 'BAJAS APLICADAS (K6) .......: ' WKS-MASCARA
063500            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
063600     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
063700     MOVE WKS-MOVIMIENTOS TO WKS-MASCARA
063800     STRING 'MOVIMIENTOS DE CREDITO (K5) : ' WKS-MASCARA
063900            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
064000     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
064100     DISPLAY '******************************************'
064200     DISPLAY 'LGCLI01 - CLIENTES LEIDOS    : ' WKS-LEIDOS
064300     DISPLAY 'LGCLI01 - CLIENTES ACEPTADOS : ' WKS-ACEPTADOS
064400     DISPLAY 'LGCLI01 - CLIENTES RECHAZADOS: ' WKS-RECHAZADOS
064500     DISPLAY 'LGCLI01 - BAJAS APLICADAS    : ' WKS-BAJAS
064600     DISPLAY '******************************************'.
064700 900-ESTADISTICAS-E. EXIT.
064800*
064900 990-CIERRA-ARCHIVOS SECTION.
065000     CLOSE CLIMAE PEDCAB FACCAB CLISAL EXCPRPT CTLRPT.
065100 990-CIERRA-ARCHIVOS-E. EXIT.
