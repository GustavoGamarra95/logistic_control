000100******************************************************************
000200* FECHA       : 02/09/1990                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CONTROL LOGISTICO - OPERADOR DE CARGA            *
000500* PROGRAMA    : LGCNT01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSOLIDACION DE CONTENEDORES. LEE EL MAESTRO DE *
000800*             : CONTENEDORES Y EL VINCULO CONTENEDOR-PRODUCTO,   *
000900*             : ACUMULA PESO Y VOLUMEN DE LOS PRODUCTOS LIGADOS  *
001000*             : A CADA CONTENEDOR EN EL LOTE, CALCULA PORCENTAJE *
001100*             : DE OCUPACION, DERIVA EL ESTADO DEL CONTENEDOR Y  *
001200*             : VALIDA NUMERO UNICO Y FECHA DE SALIDA. EMITE UN  *
001300*             : RENGLON DE CARGA POR CONTENEDOR ACEPTADO.       *
001400* ARCHIVOS    : CNTENT=E, CNPENT=E, CNTSAL=S                     *
001500*             : EXCPRPT=S, CTLRPT=S                              *
001600* ACCION (ES) : A=ACTUALIZA (CONSOLIDA/DESCONSOLIDA Y REESCRIBE) *
001700* INSTALADO   : 10/09/1990                                      *
001800* BPM/RATIONAL: 331470                                           *
001900* NOMBRE      : CONSOLIDACION Y OCUPACION DE CONTENEDORES        *
002000* DESCRIPCION : PROYECTO CONTROL LOGISTICO                       *
002100******************************************************************
002200*               H I S T O R I A L   D E   C A M B I O S          *
002300******************************************************************
002400* 02/09/1990 EDRD REQ-3460 PRIMERA VERSION. ACUMULACION DE PESO  *REQ-3460
002500*                 Y VOLUMEN DESDE EL VINCULO CONTENEDOR-PRODUCTO *REQ-3460
002600*                 (REGLA C1).                                   * REQ-3460
002700* 05/09/1990 EDRD REQ-3461 SE AGREGA CALCULO DE PORCENTAJE DE    *REQ-3461
002800*                 OCUPACION Y ESTADO DERIVADO (C2/C3).           *REQ-3461
002900* 10/09/1990 EDRD REQ-3465 SE INSTALA EN PRODUCCION.             *REQ-3465
003000* 30/12/1999 EDRD Y2K-0058 REVISION DE CAMPOS DE FECHA PARA EL   *Y2K-0058
003100*                 CAMBIO DE SIGLO. SIN HALLAZGOS EN ESTE MODULO. *Y2K-0058
003200* 18/02/2004 MGVR REQ-3542 SE AGREGA VALIDACION DE NUMERO DE     *REQ-3542
003300*                 CONTENEDOR UNICO Y FECHA DE SALIDA NO MAYOR A  *REQ-3542
003400*                 UN ANIO EN EL PASADO (REGLA C4).               *REQ-3542
003500* 22/02/2004 MGVR REQ-3542 SE AGREGA DESCONSOLIDACION AUTOMATICA *REQ-3542
003600*                 CUANDO EL CONTENEDOR PIERDE TODOS SUS          *REQ-3542
003700*                 PRODUCTOS LIGADOS EN EL LOTE (REGLA C1).       *REQ-3542
003800* 15/07/2016 EDRD REQ-3601 EL VOLUMEN SOLO SUMA PRODUCTOS CON    *REQ-3601
003900*                 VOLUMEN UNITARIO INFORMADO.                   * REQ-3601
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    LGCNT01.
004300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.  CONTROL LOGISTICO - OPERADOR DE CARGA.
004500 DATE-WRITTEN.  02/09/1990.
004600 DATE-COMPILED.
004700 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACIONES.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERICA-VALIDA  IS '0' THRU '9'
005400     UPSI-0                 ON STATUS IS LG-UPSI-REPROCESO.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CNTENT  ASSIGN TO CNTENT
005800            ORGANIZATION  IS SEQUENTIAL
005900            FILE STATUS   IS FS-CNTENT
006000                             FSE-CNTENT.
006100     SELECT CNPENT  ASSIGN TO CNPENT
006200            ORGANIZATION  IS SEQUENTIAL
006300            FILE STATUS   IS FS-CNPENT
006400                             FSE-CNPENT.
006500     SELECT PRDMAE  ASSIGN TO PRDMAE
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-PRDMAE
006800                             FSE-PRDMAE.
006900     SELECT CNTSAL  ASSIGN TO CNTSAL
007000            ORGANIZATION  IS SEQUENTIAL
007100            FILE STATUS   IS FS-CNTSAL
007200                             FSE-CNTSAL.
007300     SELECT EXCPRPT ASSIGN TO EXCPRPT
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-EXCPRPT.
007600     SELECT CTLRPT  ASSIGN TO CTLRPT
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-CTLRPT.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200******************************************************************
008300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008400******************************************************************
008500*   MAESTRO DE CONTENEDORES (ENTRADA, ORDENADO POR CNT-ID)
008600*   VINCULO CONTENEDOR-PRODUCTO (ENTRADA, ORDENADO POR CNP-CNT-ID)
008700*   MAESTRO DE PRODUCTOS (SE CARGA COMPLETO A TABLA)
008800*   MAESTRO DE CONTENEDORES ACTUALIZADO (SALIDA)
008900 FD  CNTENT.
009000     COPY LGCNTMA.
009100 FD  CNPENT.
009200     COPY LGCNTPR.
009300 FD  PRDMAE.
009400     COPY LGPRDMA.
009500 FD  CNTSAL.
009600     COPY LGCNTMA REPLACING ==REG-CNTMAE== BY ==REG-CNTSAL==
009700                            ==CNT-==       BY ==CNS-==.
009800 FD  EXCPRPT
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  LIN-EXCPRPT              PIC X(132).
010100 FD  CTLRPT
010200     RECORD CONTAINS 132 CHARACTERS.
010300 01  LIN-CTLRPT               PIC X(132).
010400*
010500 WORKING-STORAGE SECTION.
010510*--> CONTADOR/SUBINDICE DE USO GENERAL, SIN GRUPO PROPIO
010520 77  WKS-I                    PIC 9(05) COMP VALUE ZERO.
010600******************************************************************
010700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010800******************************************************************
010900 01  WKS-FS-STATUS.
011000     02  FS-CNTENT               PIC 9(02) VALUE ZEROES.
011100     02  FSE-CNTENT.
011200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011500     02  FS-CNPENT               PIC 9(02) VALUE ZEROES.
011600     02  FSE-CNPENT.
011700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012000     02  FS-PRDMAE               PIC 9(02) VALUE ZEROES.
012100     02  FSE-PRDMAE.
012200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012500     02  FS-CNTSAL               PIC 9(02) VALUE ZEROES.
012600     02  FSE-CNTSAL.
012700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013000     02  FS-EXCPRPT              PIC 9(02) VALUE ZEROES.
013100     02  FS-CTLRPT               PIC 9(02) VALUE ZEROES.
013200*      VARIABLES RUTINA DE FSE
013300     02  PROGRAMA                PIC X(08) VALUE SPACES.
013400     02  ARCHIVO                 PIC X(08) VALUE SPACES.
013500     02  ACCION                  PIC X(10) VALUE SPACES.
013600     02  LLAVE                   PIC X(32) VALUE SPACES.
013700     02  FILLER                  PIC X(06) VALUE SPACES.
013800******************************************************************
013900*       TABLA EN MEMORIA DE PRODUCTOS (PESO, VOLUMEN, EMPAQUE)   *
014000******************************************************************
014100 01  WKS-TABLA-PRODUCTOS.
014200     02  WKS-TOT-PRODUCTOS       PIC 9(05) COMP VALUE ZERO.
014300     02  WKS-PRD-REG OCCURS 5000 TIMES
014400                     ASCENDING KEY IS WKS-PRD-ID-T
014500                     INDEXED BY WKS-PRD-IDX.
014600         04  WKS-PRD-ID-T         PIC 9(06).
014700         04  WKS-PRD-PESO-T       PIC S9(7)V999.
014800         04  WKS-PRD-VOLUMEN-T    PIC S9(5)V999.
014900         04  WKS-PRD-CANTUNI-T    PIC 9(05).
015000******************************************************************
015100*     TABLA EN MEMORIA DE NUMEROS DE CONTENEDOR YA ACEPTADOS     *
015200*     (BUSQUEDA SERIAL, EL ARCHIVO NO VIENE ORDENADO POR ESTE   *
015300*     CAMPO SINO POR CNT-ID; SOPORTA LA REGLA C4)               *
015400******************************************************************
015500 01  WKS-TABLA-NUMEROS.
015600     02  WKS-TOT-NUMEROS         PIC 9(05) COMP VALUE ZERO.
015700     02  WKS-NUM-REG OCCURS 3000 TIMES
015800                     INDEXED BY WKS-NUM-IDX.
015900         04  WKS-NUM-T            PIC X(15).
016000******************************************************************
016100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016200******************************************************************
016300 01  WKS-VARIABLES-TRABAJO.
016400     02  WKS-FIN-CNTENT           PIC 9(01) VALUE ZERO.
016500         88  FIN-CNTENT                       VALUE 1.
016600     02  WKS-FIN-CNPENT           PIC 9(01) VALUE ZERO.
016700         88  FIN-CNPENT                       VALUE 1.
016800     02  LG-UPSI-REPROCESO        PIC 9(01) VALUE ZERO.
016900     02  WKS-CONTENEDOR-OK        PIC 9(01) VALUE ZERO.
017000         88  CONTENEDOR-VALIDO                VALUE 1.
017100     02  WKS-NUMERO-OK            PIC 9(01) VALUE ZERO.
017200         88  CONTENEDOR-NUMERO-DUPLICADO       VALUE 1.
017300     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.
017400     02  WKS-ACEPTADOS            PIC 9(07) COMP VALUE ZERO.
017500     02  WKS-RECHAZADOS           PIC 9(07) COMP VALUE ZERO.
017600     02  WKS-CONSOLIDADOS         PIC 9(07) COMP VALUE ZERO.
017700     02  WKS-DESCONSOLIDADOS      PIC 9(07) COMP VALUE ZERO.
017800     02  WKS-CONT-LINKS           PIC 9(05) COMP VALUE ZERO.
017900     02  WKS-PESO-ACUM            PIC S9(9)V99 VALUE ZERO.
018000     02  WKS-VOLUMEN-ACUM         PIC S9(7)V99 VALUE ZERO.
018100     02  WKS-CANTUNI-APLICADA     PIC 9(05) COMP VALUE ZERO.
018200*--> LLAVE DE 10 POSICIONES PARA EL REPORTE DE EXCEPCIONES. CADA
018300*--> RUTINA QUE LLAMA A 800 DEBE LLENARLA ANTES (ESTE PROGRAMA
018400*--> SOLO TIENE UNA LLAVE NATURAL, EL ID DE CONTENEDOR, PERO SE
018500*--> MANTIENE EL CAMPO GENERICO POR CONSISTENCIA CON LOS DEMAS).
018600     02  WKS-CLAVE-EXCEPCION      PIC X(10) VALUE SPACES.
018700     02  WKS-MENSAJE              PIC X(60) VALUE SPACES.
018800     02  WKS-REGLA                PIC X(04) VALUE SPACES.
018900*--> FECHA DE PROCESO, RECIBIDA POR SYSIN AAAAMMDD
019000     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZERO.
019100     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
019200         04  WKS-ANIO-PROC         PIC 9(04).
019300         04  WKS-MES-PROC          PIC 9(02).
019400         04  WKS-DIA-PROC          PIC 9(02).
019500*--> VISTA NUMERICA AUXILIAR PARA LAS SUMAS DE CONTROL (MASCARA)
019600     02  WKS-MASCARA              PIC Z,ZZZ,ZZZ,ZZ9.99.
019700     02  WKS-MASCARA2             PIC Z,ZZZ,ZZZ,ZZ9.99.
019800     02  WKS-NUM-DIA-1            PIC S9(07) COMP VALUE ZERO.
019900     02  WKS-RESIDUO              PIC S9(05) COMP VALUE ZERO.
020100******************************************************************
020200*   TABLA DE DIAS ACUMULADOS POR MES (CALCULO MANUAL DE FECHAS)  *
020300******************************************************************
020400 01  TABLA-DIAS-LITERAL.
020500     02  FILLER                   PIC 9(03) VALUE 000.
020600     02  FILLER                   PIC 9(03) VALUE 031.
020700     02  FILLER                   PIC 9(03) VALUE 059.
020800     02  FILLER                   PIC 9(03) VALUE 090.
020900     02  FILLER                   PIC 9(03) VALUE 120.
021000     02  FILLER                   PIC 9(03) VALUE 151.
021100     02  FILLER                   PIC 9(03) VALUE 181.
021200     02  FILLER                   PIC 9(03) VALUE 212.
021300     02  FILLER                   PIC 9(03) VALUE 243.
021400     02  FILLER                   PIC 9(03) VALUE 273.
021500     02  FILLER                   PIC 9(03) VALUE 304.
021600     02  FILLER                   PIC 9(03) VALUE 334.
021700 01  TABLA-DIAS REDEFINES TABLA-DIAS-LITERAL.
021800     02  DIA-ACUM-MES             PIC 9(03) OCCURS 12 TIMES.
021900******************************************************************
022000*        AREA DE TRABAJO PARA CALCULO MANUAL DE DIAS             *
022100******************************************************************
022200 01  WKS-CALC-FECHA.
022300     02  WKS-FECHA-CALC           PIC 9(08) VALUE ZERO.
022400     02  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALC.
022500         04  WKS-CALC-ANIO         PIC 9(04).
022600         04  WKS-CALC-MES          PIC 9(02).
022700         04  WKS-CALC-DIA          PIC 9(02).
022800     02  WKS-NUM-DIA-CALC         PIC S9(07) COMP VALUE ZERO.
022900     02  WKS-ANIOS-CALC           PIC S9(05) COMP VALUE ZERO.
023000     02  WKS-BISIESTOS-CALC       PIC S9(05) COMP VALUE ZERO.
023100     02  WKS-BISIESTO-ACTUAL      PIC 9(01) COMP VALUE ZERO.
023200     02  WKS-DIAS-DIFERENCIA      PIC S9(05) COMP VALUE ZERO.
023300******************************************************************
023400*               LINEA DEL REPORTE DE EXCEPCIONES                 *
023500******************************************************************
023600 01  WKS-LIN-EXCPRPT.
023700     02  EXC-UNIDAD               PIC X(12).
023800     02  FILLER                   PIC X(01) VALUE SPACES.
023900     02  EXC-LLAVE                PIC X(10).
024000     02  FILLER                   PIC X(01) VALUE SPACES.
024100     02  EXC-REGLA                PIC X(04).
024200     02  FILLER                   PIC X(01) VALUE SPACES.
024300     02  EXC-MENSAJE              PIC X(60).
024400     02  FILLER                   PIC X(43) VALUE SPACES.
024500*
024600 PROCEDURE DIVISION.
024700 000-PRINCIPAL SECTION.
024800     PERFORM 010-APERTURA-ARCHIVOS
024900     PERFORM 020-CARGA-TABLA-PRODUCTOS
025000     PERFORM 030-LEE-CONTENEDOR
025100     PERFORM 035-LEE-LINEA-CNP
025200     PERFORM 100-PROCESA-CONTENEDOR UNTIL FIN-CNTENT
025300     PERFORM 900-ESTADISTICAS
025400     PERFORM 990-CIERRA-ARCHIVOS
025500     STOP RUN.
025600 000-PRINCIPAL-E. EXIT.
025700*
025800 010-APERTURA-ARCHIVOS SECTION.
025900     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
026000     MOVE 'LGCNT01'   TO PROGRAMA
026100     OPEN INPUT  CNTENT CNPENT PRDMAE
026200          OUTPUT CNTSAL EXCPRPT CTLRPT
026300     IF FS-CNTENT NOT = 0 AND 97
026400        DISPLAY '>>> ERROR AL ABRIR CNTENT <<<' UPON CONSOLE
026500        MOVE 91 TO RETURN-CODE
026600        STOP RUN
026700     END-IF
026800     IF FS-CNPENT NOT = 0 AND 97
026900        DISPLAY '>>> ERROR AL ABRIR CNPENT <<<' UPON CONSOLE
027000        MOVE 91 TO RETURN-CODE
027100        STOP RUN
027200     END-IF
027300     IF FS-PRDMAE NOT = 0 AND 97
027400        DISPLAY '>>> ERROR AL ABRIR PRDMAE <<<' UPON CONSOLE
027500        MOVE 91 TO RETURN-CODE
027600        STOP RUN
027700     END-IF.
027800 010-APERTURA-ARCHIVOS-E. EXIT.
027900*
028000******************************************************************
028100*        C A R G A   D E L   M A E S T R O   D E   P R O D U C T O S
028200******************************************************************
028300 020-CARGA-TABLA-PRODUCTOS SECTION.
028400     PERFORM 021-LEE-CARGA-PRODUCTO UNTIL FS-PRDMAE = 10.
028500 020-CARGA-TABLA-PRODUCTOS-E. EXIT.
028600*
028700 021-LEE-CARGA-PRODUCTO SECTION.
028800     READ PRDMAE
028900       AT END
029000          MOVE 10 TO FS-PRDMAE
029100       NOT AT END
029200          ADD 1 TO WKS-TOT-PRODUCTOS
029300          MOVE PRD-ID          TO WKS-PRD-ID-T (WKS-TOT-PRODUCTOS)
029400          MOVE PRD-PESO-KG     TO WKS-PRD-PESO-T (WKS-TOT-PRODUCTOS)
029500          MOVE PRD-VOLUMEN-M3  TO WKS-PRD-VOLUMEN-T (WKS-TOT-PRODUCTOS)
029600          MOVE PRD-CANT-POR-UNIDAD
029700                               TO WKS-PRD-CANTUNI-T (WKS-TOT-PRODUCTOS)
029800     END-READ.
029900 021-LEE-CARGA-PRODUCTO-E. EXIT.
030000*
030100 030-LEE-CONTENEDOR SECTION.
030200     READ CNTENT
030300       AT END
030400          MOVE 1 TO WKS-FIN-CNTENT
030500     END-READ.
030600 030-LEE-CONTENEDOR-E. EXIT.
030700*
030800 035-LEE-LINEA-CNP SECTION.
030900     READ CNPENT
031000       AT END
031100          MOVE 1 TO WKS-FIN-CNPENT
031200     END-READ.
031300 035-LEE-LINEA-CNP-E. EXIT.
031400*
031500******************************************************************
031600*        R U P T U R A   D E   C O N T R O L   P O R   C N T - I D
031700******************************************************************
031800 100-PROCESA-CONTENEDOR SECTION.
031900     ADD 1 TO WKS-LEIDOS
032000     MOVE CNT-ID TO WKS-CLAVE-EXCEPCION
032100     PERFORM 105-VALIDA-CONTENEDOR
032200     IF CONTENEDOR-VALIDO
032300        MOVE ZERO TO WKS-CONT-LINKS
032400                     WKS-PESO-ACUM
032500                     WKS-VOLUMEN-ACUM
032600        PERFORM 120-ACUMULA-LINEAS-CONTENEDOR
032700           UNTIL FIN-CNPENT OR CNP-CNT-ID NOT = CNT-ID
032800        PERFORM 150-APLICA-REGLA-CONSOLIDACION
032900        IF CONTENEDOR-VALIDO
033000           PERFORM 160-CALCULA-OCUPACION
033100           PERFORM 170-DERIVA-ESTADO
033200           PERFORM 175-ESCRIBE-CONTENEDOR
033300           PERFORM 180-IMPRIME-LINEA-CARGA
033400           ADD 1 TO WKS-ACEPTADOS
033500        ELSE
033600           ADD 1 TO WKS-RECHAZADOS
033700        END-IF
033800     ELSE
033900        PERFORM 190-DESCARTA-LINEAS-CONTENEDOR
034000           UNTIL FIN-CNPENT OR CNP-CNT-ID NOT = CNT-ID
034100        ADD 1 TO WKS-RECHAZADOS
034200     END-IF
034300     PERFORM 030-LEE-CONTENEDOR.
034400 100-PROCESA-CONTENEDOR-E. EXIT.
034500*
034600*--> REGLA C4: EL NUMERO DE CONTENEDOR DEBE SER UNICO EN EL LOTE
034700*--> Y, SI TRAE FECHA DE SALIDA, ESTA NO DEBE SUPERAR UN ANIO DE
034800*--> ANTIGUEDAD RESPECTO DE LA FECHA DE PROCESO.
034900 105-VALIDA-CONTENEDOR SECTION.
035000     MOVE 1 TO WKS-CONTENEDOR-OK
035100     PERFORM 106-BUSCA-NUMERO-DUPLICADO
035200     IF CONTENEDOR-NUMERO-DUPLICADO
035300        MOVE 0 TO WKS-CONTENEDOR-OK
035400        MOVE 'NUMERO DE CONTENEDOR DUPLICADO EN EL LOTE'
035500                                    TO WKS-MENSAJE
035600        MOVE 'C4'                   TO WKS-REGLA
035700        PERFORM 800-ESCRIBE-EXCEPCION
035800     ELSE
035900        ADD 1 TO WKS-TOT-NUMEROS
036000        MOVE CNT-NUMERO TO WKS-NUM-T (WKS-TOT-NUMEROS)
036100     END-IF
036200     IF WKS-CONTENEDOR-OK = 1 AND CNT-FECHA-SALIDA > ZERO
036300        PERFORM 108-VALIDA-FECHA-SALIDA
036400        IF WKS-DIAS-DIFERENCIA > 365
036500           MOVE 0 TO WKS-CONTENEDOR-OK
036600           MOVE 'FECHA DE SALIDA SUPERA UN ANIO EN EL PASADO'
036700                                    TO WKS-MENSAJE
036800           MOVE 'C4'                 TO WKS-REGLA
036900           PERFORM 800-ESCRIBE-EXCEPCION
037000        END-IF
037100     END-IF.
037200 105-VALIDA-CONTENEDOR-E. EXIT.
037300*
037400 106-BUSCA-NUMERO-DUPLICADO SECTION.
037500     MOVE 0 TO WKS-NUMERO-OK
037600     SET WKS-NUM-IDX TO 1
037700     SEARCH WKS-NUM-REG
037800        AT END
037900           MOVE 0 TO WKS-NUMERO-OK
038000        WHEN WKS-NUM-T (WKS-NUM-IDX) = CNT-NUMERO
038100             MOVE 1 TO WKS-NUMERO-OK.
038200 106-BUSCA-NUMERO-DUPLICADO-E. EXIT.
038300*
038400 108-VALIDA-FECHA-SALIDA SECTION.
038500     MOVE CNT-FECHA-SALIDA TO WKS-FECHA-CALC
038600     PERFORM 195-CALCULA-NUM-DIA
038700     MOVE WKS-NUM-DIA-CALC TO WKS-NUM-DIA-1
038800     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-CALC
038900     PERFORM 195-CALCULA-NUM-DIA
039000     COMPUTE WKS-DIAS-DIFERENCIA =
039100             WKS-NUM-DIA-CALC - WKS-NUM-DIA-1
039200     IF WKS-DIAS-DIFERENCIA < ZERO
039300        MOVE ZERO TO WKS-DIAS-DIFERENCIA
039400     END-IF.
039500 108-VALIDA-FECHA-SALIDA-E. EXIT.
039600*
039700******************************************************************
039800*  REGLA C1: PESO = SUMA DE PESO UNITARIO POR CANTIDAD DE EMPAQUE
039900*  DE CADA PRODUCTO LIGADO; VOLUMEN IGUAL PERO SOLO SOBRE LOS
040000*  PRODUCTOS QUE TRAEN VOLUMEN UNITARIO INFORMADO.
040100******************************************************************
040200 120-ACUMULA-LINEAS-CONTENEDOR SECTION.
040300     ADD 1 TO WKS-CONT-LINKS
040400     PERFORM 125-BUSCA-PRODUCTO-LIGADO
040500     PERFORM 035-LEE-LINEA-CNP.
040600 120-ACUMULA-LINEAS-CONTENEDOR-E. EXIT.
040700*
040800 125-BUSCA-PRODUCTO-LIGADO SECTION.
040900     SET WKS-PRD-IDX TO 1
041000     SEARCH ALL WKS-PRD-REG
041100        WHEN WKS-PRD-ID-T (WKS-PRD-IDX) = CNP-PRD-ID
041200             PERFORM 130-ACUMULA-PESO-VOLUMEN.
041300 125-BUSCA-PRODUCTO-LIGADO-E. EXIT.
041400*
041500 130-ACUMULA-PESO-VOLUMEN SECTION.
041600     MOVE WKS-PRD-CANTUNI-T (WKS-PRD-IDX) TO WKS-CANTUNI-APLICADA
041700     IF WKS-CANTUNI-APLICADA = ZERO
041800        MOVE 1 TO WKS-CANTUNI-APLICADA
041900     END-IF
042000     COMPUTE WKS-PESO-ACUM = WKS-PESO-ACUM +
042100             (WKS-PRD-PESO-T (WKS-PRD-IDX) * WKS-CANTUNI-APLICADA)
042200     IF WKS-PRD-VOLUMEN-T (WKS-PRD-IDX) > ZERO
042300        COMPUTE WKS-VOLUMEN-ACUM = WKS-VOLUMEN-ACUM +
042400             (WKS-PRD-VOLUMEN-T (WKS-PRD-IDX) * WKS-CANTUNI-APLICADA)
042500     END-IF.
042600 130-ACUMULA-PESO-VOLUMEN-E. EXIT.
042700*
042800*--> REGLA C1: UN CONTENEDOR CON PRODUCTOS LIGADOS EN EL LOTE SE
042900*--> CONSOLIDA (SE RECHAZA SI YA ESTABA CONSOLIDADO); UN
043000*--> CONTENEDOR CONSOLIDADO QUE LLEGA SIN PRODUCTOS LIGADOS EN
043100*--> EL LOTE SE DESCONSOLIDA (PESO Y VOLUMEN EN CERO).
043200 150-APLICA-REGLA-CONSOLIDACION SECTION.
043300     IF WKS-CONT-LINKS > ZERO
043400        IF CNT-ESTA-CONSOLIDADO
043500           MOVE 0 TO WKS-CONTENEDOR-OK
043600           MOVE 'CONTENEDOR YA SE ENCUENTRA CONSOLIDADO'
043700                                       TO WKS-MENSAJE
043800           MOVE 'C1'                    TO WKS-REGLA
043900           PERFORM 800-ESCRIBE-EXCEPCION
044000        ELSE
044100           MOVE WKS-PESO-ACUM    TO CNT-PESO-KG
044200           MOVE WKS-VOLUMEN-ACUM TO CNT-VOLUMEN-M3
044300           MOVE 'Y'              TO CNT-CONSOLIDADO-FLAG
044400           ADD 1 TO WKS-CONSOLIDADOS
044500        END-IF
044600     ELSE
044700        IF CNT-ESTA-CONSOLIDADO
044800           MOVE ZERO TO CNT-PESO-KG CNT-VOLUMEN-M3
044900           MOVE 'N'  TO CNT-CONSOLIDADO-FLAG
045000           ADD 1 TO WKS-DESCONSOLIDADOS
045100        END-IF
045200     END-IF.
045300 150-APLICA-REGLA-CONSOLIDACION-E. EXIT.
045400*
045500*--> REGLA C2: PORCENTAJE DE OCUPACION = ACTUAL / MAXIMO * 100;
045600*--> CERO CUANDO NO HAY MAXIMO INFORMADO O ES CERO.
045700 160-CALCULA-OCUPACION SECTION.
045800     IF CNT-PESO-MAX-KG > ZERO
045900        COMPUTE CNT-PCT-PESO ROUNDED =
046000                (CNT-PESO-KG / CNT-PESO-MAX-KG) * 100
046100     ELSE
046200        MOVE ZERO TO CNT-PCT-PESO
046300     END-IF
046400     IF CNT-VOLUMEN-MAX-M3 > ZERO
046500        COMPUTE CNT-PCT-VOLUMEN ROUNDED =
046600                (CNT-VOLUMEN-M3 / CNT-VOLUMEN-MAX-M3) * 100
046700     ELSE
046800        MOVE ZERO TO CNT-PCT-VOLUMEN
046900     END-IF.
047000 160-CALCULA-OCUPACION-E. EXIT.
047100*
047200*--> REGLA C3: ESTADO DERIVADO, PRIMERA CONDICION QUE SE CUMPLE.
047300 170-DERIVA-ESTADO SECTION.
047400     EVALUATE TRUE
047500        WHEN CNT-ESTA-LIBERADO
047600             MOVE 'DESPACHADO'      TO CNT-ESTADO-DERIVADO
047700        WHEN CNT-EN-ADUANA
047800             MOVE 'EN_ADUANA'       TO CNT-ESTADO-DERIVADO
047900        WHEN CNT-EN-PUERTO
048000             MOVE 'EN_PUERTO'       TO CNT-ESTADO-DERIVADO
048100        WHEN CNT-EN-TRANSITO
048200             MOVE 'EN_TRANSITO'     TO CNT-ESTADO-DERIVADO
048300        WHEN CNT-ESTA-CONSOLIDADO
048400             MOVE 'CERRADO'         TO CNT-ESTADO-DERIVADO
048500        WHEN OTHER
048600             MOVE 'EN_CONSOLIDACION' TO CNT-ESTADO-DERIVADO
048700     END-EVALUATE.
048800 170-DERIVA-ESTADO-E. EXIT.
048900*
049000 175-ESCRIBE-CONTENEDOR SECTION.
049100     MOVE CNT-ID               TO CNS-ID
049200     MOVE CNT-NUMERO           TO CNS-NUMERO
049300     MOVE CNT-TIPO             TO CNS-TIPO
049400     MOVE CNT-PESO-KG          TO CNS-PESO-KG
049500     MOVE CNT-PESO-MAX-KG      TO CNS-PESO-MAX-KG
049600     MOVE CNT-VOLUMEN-M3       TO CNS-VOLUMEN-M3
049700     MOVE CNT-VOLUMEN-MAX-M3   TO CNS-VOLUMEN-MAX-M3
049800     MOVE CNT-CONSOLIDADO-FLAG TO CNS-CONSOLIDADO-FLAG
049900     MOVE CNT-TRANSITO-FLAG    TO CNS-TRANSITO-FLAG
050000     MOVE CNT-PUERTO-FLAG      TO CNS-PUERTO-FLAG
050100     MOVE CNT-ADUANA-FLAG      TO CNS-ADUANA-FLAG
050200     MOVE CNT-LIBERADO-FLAG    TO CNS-LIBERADO-FLAG
050300     MOVE CNT-PCT-PESO         TO CNS-PCT-PESO
050400     MOVE CNT-PCT-VOLUMEN      TO CNS-PCT-VOLUMEN
050500     MOVE CNT-ESTADO-DERIVADO  TO CNS-ESTADO-DERIVADO
050600     MOVE CNT-FECHA-SALIDA     TO CNS-FECHA-SALIDA
050700     WRITE REG-CNTSAL.
050800 175-ESCRIBE-CONTENEDOR-E. EXIT.
050900*
051000*--> RENGLON DEL REPORTE DE CARGA, INFORMATIVO POR CONTENEDOR.
051100 180-IMPRIME-LINEA-CARGA SECTION.
051200     MOVE SPACES TO WKS-LIN-CTLRPT
051300     MOVE CNT-PESO-KG     TO WKS-MASCARA
051400     MOVE CNT-VOLUMEN-M3  TO WKS-MASCARA2
051500     STRING 'REPORTE DE CARGA CONTENEDOR ' CNT-ID
051600            ' PESO ' WKS-MASCARA
051700            ' VOL '  WKS-MASCARA2
051800            ' ESTADO ' CNT-ESTADO-DERIVADO
051900            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
052000     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT.
052100 180-IMPRIME-LINEA-CARGA-E. EXIT.
052200*
052300 190-DESCARTA-LINEAS-CONTENEDOR SECTION.
052400     PERFORM 035-LEE-LINEA-CNP.
052500 190-DESCARTA-LINEAS-CONTENEDOR-E. EXIT.
052600*
052700******************************************************************
052800*   CALCULO MANUAL DEL NUMERO DE DIA ABSOLUTO DE UNA FECHA        *
052900******************************************************************
053000 195-CALCULA-NUM-DIA SECTION.
053100     COMPUTE WKS-ANIOS-CALC = WKS-CALC-ANIO - 1900
053200     COMPUTE WKS-BISIESTOS-CALC = (WKS-ANIOS-CALC + 3) / 4
053300     MOVE ZERO TO WKS-BISIESTO-ACTUAL
053400     DIVIDE WKS-CALC-ANIO BY 4 GIVING WKS-I REMAINDER WKS-RESIDUO
053500     IF WKS-RESIDUO = 0 AND WKS-CALC-MES > 2
053600        MOVE 1 TO WKS-BISIESTO-ACTUAL
053700     END-IF
053800     COMPUTE WKS-NUM-DIA-CALC =
053900             (WKS-ANIOS-CALC * 365) + WKS-BISIESTOS-CALC +
054000             DIA-ACUM-MES (WKS-CALC-MES) + WKS-CALC-DIA +
054100             WKS-BISIESTO-ACTUAL.
054200 195-CALCULA-NUM-DIA-E. EXIT.
054300*
054400******************************************************************
054500*                 R E P O R T E   D E   E X C E P C I O N E S    *
054600******************************************************************
054700 800-ESCRIBE-EXCEPCION SECTION.
054800     MOVE 'CONTAINER-CON' TO EXC-UNIDAD
054900     MOVE WKS-CLAVE-EXCEPCION TO EXC-LLAVE
055000     MOVE WKS-REGLA            TO EXC-REGLA
055100     MOVE WKS-MENSAJE          TO EXC-MENSAJE
055200     WRITE LIN-EXCPRPT FROM WKS-LIN-EXCPRPT.
055300 800-ESCRIBE-EXCEPCION-E. EXIT.
055400*
055500******************************************************************
055600*                E S T A D I S T I C A S   F I N A L E S         *
055700******************************************************************
055800 900-ESTADISTICAS SECTION.
055900     MOVE SPACES TO WKS-LIN-CTLRPT
056000     MOVE 'CONTROL-REPORT  UNIDAD: CONTAINER-CON' TO WKS-LIN-CTLRPT
056100     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
056200     MOVE WKS-LEIDOS TO WKS-MASCARA
056300     STRING 'CONTENEDORES LEIDOS ........: ' WKS-MASCARA
056400            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
056500     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
056600     MOVE WKS-ACEPTADOS TO WKS-MASCARA
056700     STRING 'CONTENEDORES ACEPTADOS .....: ' WKS-MASCARA
056800            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
056900     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
057000     MOVE WKS-RECHAZADOS TO WKS-MASCARA
057100     STRING 'CONTENEDORES RECHAZADOS ....: ' WKS-MASCARA
057200            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
057300     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
057400     MOVE WKS-CONSOLIDADOS TO WKS-MASCARA
057500     STRING 'CONSOLIDADOS EN EL LOTE (C1) : ' WKS-MASCARA
057600            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
057700     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
057800     MOVE WKS-DESCONSOLIDADOS TO WKS-MASCARA
057900     STRING 'DESCONSOLIDADOS EN EL LOTE (C1): ' WKS-MASCARA
058000            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
058100     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
058200     DISPLAY '******************************************'
058300     DISPLAY 'LGCNT01 - CONTENEDORES LEIDOS    : ' WKS-LEIDOS
058400     DISPLAY 'LGCNT01 - CONTENEDORES ACEPTADOS : ' WKS-ACEPTADOS
058500     DISPLAY 'LGCNT01 - CONTENEDORES RECHAZADOS: ' WKS-RECHAZADOS
058600     DISPLAY 'LGCNT01 - CONSOLIDADOS EN EL LOTE: ' WKS-CONSOLIDADOS
058700     DISPLAY '******************************************'.
058800 900-ESTADISTICAS-E. EXIT.
058900*
059000 990-CIERRA-ARCHIVOS SECTION.
059100     CLOSE CNTENT CNPENT PRDMAE CNTSAL EXCPRPT CTLRPT.
059200 990-CIERRA-ARCHIVOS-E. EXIT.
