000100******************************************************************
000200*  LGFACCA  -  CABECERA DE FACTURA (INVOICE)                     *
000300*  CAMPO CLAVE: FAC-ID                                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 200                              *
000500******************************************************************
000600 01  REG-FACCAB.
000700     02  FAC-ID                      PIC 9(06).
000800     02  FAC-NUMERO                  PIC X(15).
000900     02  FAC-TIPO                    PIC X(01).
001000         88  FAC-TIPO-VENTA                  VALUE 'F'.
001100         88  FAC-TIPO-NOTA-CREDITO           VALUE 'C'.
001200         88  FAC-TIPO-NOTA-DEBITO            VALUE 'D'.
001300     02  FAC-CLI-ID                  PIC 9(06).
001400     02  FAC-PED-ID                  PIC 9(06).
001500     02  FAC-ID-ORIGEN               PIC 9(06).
001600     02  FAC-FECHAS.
001700         04  FAC-FECHA-EMISION       PIC 9(08).
001800         04  FAC-FECHA-VENCIMIENTO   PIC 9(08).
001900*--> VISTA ALTERNA AAAA/MM/DD DE LA FECHA DE EMISION
002000     02  FAC-FECHA-EMISION-R REDEFINES FAC-FECHAS.
002100         04  FAC-EMIS-ANIO           PIC 9(04).
002200         04  FAC-EMIS-MES            PIC 9(02).
002300         04  FAC-EMIS-DIA            PIC 9(02).
002400         04  FAC-VENCE-ANIO          PIC 9(04).
002500         04  FAC-VENCE-MES           PIC 9(02).
002600         04  FAC-VENCE-DIA           PIC 9(02).
002700     02  FAC-MONTOS.
002800         04  FAC-SUBTOTAL            PIC S9(13)V99.
002900         04  FAC-DESCUENTO           PIC S9(13)V99.
003000         04  FAC-IVA-5               PIC S9(13)V99.
003100         04  FAC-IVA-10              PIC S9(13)V99.
003200         04  FAC-TOTAL-IVA           PIC S9(13)V99.
003300         04  FAC-TOTAL               PIC S9(13)V99.
003400         04  FAC-PAGADO              PIC S9(13)V99.
003500         04  FAC-SALDO               PIC S9(13)V99.
003600     02  FAC-ESTADO                  PIC 9(02).
003700         88  FAC-EST-BORRADOR                 VALUE 01.
003800         88  FAC-EST-GENERADA                 VALUE 02.
003900         88  FAC-EST-ENVIADA                  VALUE 03.
004000         88  FAC-EST-APROBADA                 VALUE 04.
004100         88  FAC-EST-RECHAZADA                VALUE 05.
004200         88  FAC-EST-PAGADA                   VALUE 06.
004300         88  FAC-EST-PAGO-PARCIAL              VALUE 07.
004400         88  FAC-EST-VENCIDA                   VALUE 08.
004500         88  FAC-EST-ANULADA                   VALUE 90.
004600     02  FAC-MONEDA                  PIC X(03).
004700     02  FILLER                      PIC X(19).
