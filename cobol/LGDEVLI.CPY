000100******************************************************************
000200*  LGDEVLI  -  DETALLE DE DEVOLUCION (RETURN-LINE)               *
000300*  CAMPO CLAVE: DVL-DEV-ID + DVL-LINEA                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 110                              *
000500******************************************************************
000600 01  REG-DEVLIN.
000700     02  DVL-DEV-ID                  PIC 9(06).
000800     02  DVL-LINEA                   PIC 9(03).
000900     02  DVL-PRD-ID                  PIC 9(06).
001000     02  DVL-FCL-LINEA               PIC 9(03).
001100     02  DVL-PDL-LINEA               PIC 9(03).
001200     02  DVL-CANTIDAD                PIC 9(05).
001300     02  DVL-PRECIO-UNITARIO         PIC S9(13)V99.
001400     02  DVL-DESCUENTO               PIC S9(13)V99.
001500     02  DVL-TASA-IVA                PIC 9(02).
001600     02  DVL-SUBTOTAL                PIC S9(13)V99.
001700     02  DVL-IVA-MONTO               PIC S9(13)V99.
001800     02  DVL-TOTAL                   PIC S9(13)V99.
001900     02  DVL-ESTADO-PRODUCTO         PIC X(01).
002000         88  DVL-PROD-BUEN-ESTADO            VALUE 'B'.
002100         88  DVL-PROD-DANADO                 VALUE 'D'.
002200         88  DVL-PROD-DEFECTUOSO             VALUE 'F'.
002300     02  FILLER                      PIC X(06).
