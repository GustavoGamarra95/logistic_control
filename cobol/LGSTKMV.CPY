000100******************************************************************
000200*  LGSTKMV  -  MOVIMIENTO DE INVENTARIO (STOCK MOVEMENT)         *
000300*  SIN CLAVE - SE PROCESA EN ORDEN DE LLEGADA                    *
000400*  LONGITUD NOMINAL DE REGISTRO: 30                               *
000500******************************************************************
000600 01  REG-STKMOV.
000700     02  MOV-TIPO                    PIC X(01).
000800         88  MOV-ENTRADA                      VALUE 'E'.
000900         88  MOV-SALIDA                        VALUE 'S'.
001000         88  MOV-RESERVA                       VALUE 'R'.
001100         88  MOV-LIBERA-RESERVA                VALUE 'L'.
001200         88  MOV-MARCA-AVERIA                  VALUE 'D'.
001300     02  MOV-STK-ID                  PIC 9(06).
001400     02  MOV-CANTIDAD                PIC 9(06).
001500     02  MOV-FECHA                   PIC 9(08).
001600     02  FILLER                      PIC X(09).
