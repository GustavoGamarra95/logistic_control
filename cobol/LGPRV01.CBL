000100******************************************************************
000200* FECHA       : 15/04/1992                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CONTROL LOGISTICO - OPERADOR DE CARGA            *
000500* PROGRAMA    : LGPRV01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO NOCTURNO DEL MAESTRO DE            *
000800*             : PROVEEDORES. VALIDA FORMATO DE RUC Y DE CORREO,  *
000900*             : RECHAZA RUC DUPLICADO EN EL LOTE, CONTROLA LOS   *
001000*             : DIAS DE PLAZO DE PAGO Y COMPLETA LA MONEDA POR   *
001100*             : DEFECTO CUANDO NO VIENE INFORMADA.               *
001200* ARCHIVOS    : PRVMAE=E, PRVSAL=S, EXCPRPT=S, CTLRPT=S          *
001300* ACCION (ES) : A=ACTUALIZA (VALIDA Y REESCRIBE EL PROVEEDOR)    *
001400* INSTALADO   : 22/04/1992                                      *
001500* BPM/RATIONAL: 331421                                           *
001600* NOMBRE      : MANTENIMIENTO DE PROVEEDORES                     *
001700* DESCRIPCION : PROYECTO CONTROL LOGISTICO                       *
001800******************************************************************
001900*               H I S T O R I A L   D E   C A M B I O S          *
002000******************************************************************
002100* 15/04/1992 EDRD REQ-3360 PRIMERA VERSION. VALIDACION DE RUC Y  *REQ-3360
002200*                 CORREO, CONTROL DE RUC DUPLICADO EN EL LOTE    *REQ-3360
002300*                 (REGLAS S1 Y S2).                              *REQ-3360
002400* 18/04/1992 EDRD REQ-3361 SE AGREGA VALIDACION DE DIAS DE PLAZO *REQ-3361
002500*                 DE PAGO Y MONEDA POR DEFECTO (REGLA S3).       *REQ-3361
002600* 22/04/1992 EDRD REQ-3370 SE INSTALA EN PRODUCCION.             *REQ-3370
002700* 30/12/1999 EDRD Y2K-0017 REVISION DE CAMPOS DE FECHA PARA EL   *Y2K-0017
002800*                 CAMBIO DE SIGLO. SIN HALLAZGOS EN ESTE MODULO. *Y2K-0017
002900* 09/01/2005 MGVR REQ-3489 SE AGREGA CAMPO DE MONEDA AL MAESTRO  *REQ-3489
003000*                 DE PROVEEDORES, NO EXISTIA NINGUN CAMPO PARA   *REQ-3489
003100*                 LA MONEDA POR DEFECTO DE LA REGLA S3.          *REQ-3489
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    LGPRV01.
003500 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003600 INSTALLATION.  CONTROL LOGISTICO - OPERADOR DE CARGA.
003700 DATE-WRITTEN.  15/04/1992.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACIONES.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERICA-VALIDA  IS '0' THRU '9'
004600     UPSI-0                 ON STATUS IS LG-UPSI-REPROCESO.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PRVMAE  ASSIGN TO PRVMAE
005000            ORGANIZATION  IS SEQUENTIAL
005100            FILE STATUS   IS FS-PRVMAE
005200                             FSE-PRVMAE.
005300     SELECT PRVSAL  ASSIGN TO PRVSAL
005400            ORGANIZATION  IS SEQUENTIAL
005500            FILE STATUS   IS FS-PRVSAL
005600                             FSE-PRVSAL.
005700     SELECT EXCPRPT ASSIGN TO EXCPRPT
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-EXCPRPT.
006000     SELECT CTLRPT  ASSIGN TO CTLRPT
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-CTLRPT.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006800******************************************************************
006900*   MAESTRO DE PROVEEDORES (ENTRADA, ORDENADO POR PRV-ID)
007000*   MAESTRO DE PROVEEDORES ACTUALIZADO (SALIDA)
007100 FD  PRVMAE.
007200     COPY LGPRVMA.
007300 FD  PRVSAL.
007400     COPY LGPRVMA REPLACING ==REG-PRVMAE== BY ==REG-PRVSAL==
007500                            ==PRV-==        BY ==PVS-==.
007600 FD  EXCPRPT
007700     RECORD CONTAINS 132 CHARACTERS.
007800 01  LIN-EXCPRPT              PIC X(132).
007900 FD  CTLRPT
008000     RECORD CONTAINS 132 CHARACTERS.
008100 01  LIN-CTLRPT               PIC X(132).
008200*
008300 WORKING-STORAGE SECTION.
008310*--> CONTADOR/SUBINDICE DE USO GENERAL, SIN GRUPO PROPIO
008320 77  WKS-POS-RUC              PIC 9(02) COMP VALUE ZERO.
008400******************************************************************
008500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008600******************************************************************
008700 01  WKS-FS-STATUS.
008800     02  FS-PRVMAE               PIC 9(02) VALUE ZEROES.
008900     02  FSE-PRVMAE.
009000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009300     02  FS-PRVSAL               PIC 9(02) VALUE ZEROES.
009400     02  FSE-PRVSAL.
009500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009800     02  FS-EXCPRPT              PIC 9(02) VALUE ZEROES.
009900     02  FS-CTLRPT               PIC 9(02) VALUE ZEROES.
010000*      VARIABLES RUTINA DE FSE
010100     02  PROGRAMA                PIC X(08) VALUE SPACES.
010200     02  ARCHIVO                 PIC X(08) VALUE SPACES.
010300     02  ACCION                  PIC X(10) VALUE SPACES.
010400     02  LLAVE                   PIC X(32) VALUE SPACES.
010500     02  FILLER                  PIC X(06) VALUE SPACES.
010600******************************************************************
010700*   TABLA EN MEMORIA DE PROVEEDORES YA ACEPTADOS EN EL LOTE      *
010800*   (RUC, PARA LA REGLA S1 DE DUPLICADOS; PRVMAE VIENE ORDENADO  *
010900*   POR PRV-ID, NO POR RUC, POR ESO LA BUSQUEDA ES SERIAL)       *
011000******************************************************************
011100 01  WKS-TABLA-PROVEEDORES.
011200     02  WKS-TOT-PROVEEDORES     PIC 9(05) COMP VALUE ZERO.
011300     02  WKS-PRV-REG OCCURS 5000 TIMES
011400                     INDEXED BY WKS-PRV-IDX.
011500         04  WKS-RUC-T            PIC X(10).
011600******************************************************************
011700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011800******************************************************************
011900 01  WKS-VARIABLES-TRABAJO.
012000     02  WKS-FIN-PRVMAE           PIC 9(01) VALUE ZERO.
012100         88  FIN-PRVMAE                       VALUE 1.
012200     02  LG-UPSI-REPROCESO        PIC 9(01) VALUE ZERO.
012300     02  WKS-PROVEEDOR-OK         PIC 9(01) VALUE ZERO.
012400         88  PROVEEDOR-VALIDO                 VALUE 1.
012500     02  WKS-DUPLICADO-OK         PIC 9(01) VALUE ZERO.
012600         88  PROVEEDOR-DUPLICADO              VALUE 1.
012700     02  WKS-RUC-MAL-FORMADO      PIC 9(01) VALUE ZERO.
012800         88  RUC-MAL-FORMADO                  VALUE 1.
012900     02  WKS-PUNTO-FLAG           PIC 9(01) VALUE ZERO.
013000         88  PUNTO-DESPUES-ARROBA             VALUE 1.
013100     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.
013200     02  WKS-ACEPTADOS            PIC 9(07) COMP VALUE ZERO.
013300     02  WKS-RECHAZADOS           PIC 9(07) COMP VALUE ZERO.
013400     02  WKS-MONEDAS-DEFAULT      PIC 9(07) COMP VALUE ZERO.
013500     02  WKS-CNT-DIGITOS-RUC      PIC 9(02) COMP VALUE ZERO.
013700     02  WKS-POS-EMAIL            PIC 9(02) COMP VALUE ZERO.
013800     02  WKS-LONG-EMAIL           PIC 9(02) COMP VALUE ZERO.
013900     02  WKS-CNT-ARROBA           PIC 9(02) COMP VALUE ZERO.
014000     02  WKS-POS-ARROBA           PIC 9(02) COMP VALUE ZERO.
014100*--> LLAVE DE 10 POSICIONES PARA EL REPORTE DE EXCEPCIONES. CADA
014200*--> RUTINA QUE LLAMA A 800 DEBE LLENARLA ANTES (ESTE PROGRAMA
014300*--> SOLO TIENE UNA LLAVE NATURAL, EL ID DE PROVEEDOR, PERO SE
014400*--> MANTIENE EL CAMPO GENERICO POR CONSISTENCIA CON LOS DEMAS).
014500     02  WKS-CLAVE-EXCEPCION      PIC X(10) VALUE SPACES.
014600     02  WKS-MENSAJE              PIC X(60) VALUE SPACES.
014700     02  WKS-REGLA                PIC X(04) VALUE SPACES.
014800*--> FECHA DE PROCESO, RECIBIDA POR SYSIN AAAAMMDD, SOLO PARA EL
014900*--> ENCABEZADO DEL REPORTE DE CONTROL (ESTE PROGRAMA NO TIENE
015000*--> NINGUNA REGLA QUE DEPENDA DE FECHAS).
015100     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZERO.
015200     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015300         04  WKS-ANIO-PROC         PIC 9(04).
015400         04  WKS-MES-PROC          PIC 9(02).
015500         04  WKS-DIA-PROC          PIC 9(02).
015600*--> VISTA NUMERICA AUXILIAR PARA LAS SUMAS DE CONTROL (MASCARA)
015700     02  WKS-MASCARA              PIC ZZZ,ZZ9.
015800******************************************************************
015900*   AREA DE TRABAJO PARA VALIDAR EL FORMATO DEL RUC (REGLA S1)   *
016000*   (LOS PRIMEROS 8 BYTES DEL CAMPO COMBINADO PRV-RUC)           *
016100******************************************************************
016200 01  WKS-RUC-SCRATCH.
016300     02  WKS-RUC-TXT              PIC X(08).
016400 01  WKS-RUC-CHARS REDEFINES WKS-RUC-SCRATCH.
016500     02  WKS-RUC-CHAR             PIC X(01) OCCURS 8 TIMES.
016600******************************************************************
016700*   AREA DE TRABAJO PARA VALIDAR EL FORMATO DEL CORREO (REGLA S2)*
016800******************************************************************
016900 01  WKS-EMAIL-SCRATCH.
017000     02  WKS-EMAIL-TXT            PIC X(40).
017100 01  WKS-EMAIL-CHARS REDEFINES WKS-EMAIL-SCRATCH.
017200     02  WKS-EMAIL-CHAR           PIC X(01) OCCURS 40 TIMES.
017300******************************************************************
017400*               LINEA DEL REPORTE DE EXCEPCIONES                 *
017500******************************************************************
017600 01  WKS-LIN-EXCPRPT.
017700     02  EXC-UNIDAD               PIC X(12).
017800     02  FILLER                   PIC X(01) VALUE SPACES.
017900     02  EXC-LLAVE                PIC X(10).
018000     02  FILLER                   PIC X(01) VALUE SPACES.
018100     02  EXC-REGLA                PIC X(04).
018200     02  FILLER                   PIC X(01) VALUE SPACES.
018300     02  EXC-MENSAJE              PIC X(60).
018400     02  FILLER                   PIC X(43) VALUE SPACES.
018500*
018600 PROCEDURE DIVISION.
018700 000-PRINCIPAL SECTION.
018800     PERFORM 010-APERTURA-ARCHIVOS
018900     PERFORM 020-LEE-PROVEEDOR
019000     PERFORM 100-PROCESA-PROVEEDOR UNTIL FIN-PRVMAE
019100     PERFORM 900-ESTADISTICAS
019200     PERFORM 990-CIERRA-ARCHIVOS
019300     STOP RUN.
019400 000-PRINCIPAL-E. EXIT.
019500*
019600 010-APERTURA-ARCHIVOS SECTION.
019700     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
019800     MOVE 'LGPRV01'   TO PROGRAMA
019900     OPEN INPUT  PRVMAE
020000          OUTPUT PRVSAL EXCPRPT CTLRPT
020100     IF FS-PRVMAE NOT = 0 AND 97
020200        DISPLAY '>>> ERROR AL ABRIR PRVMAE <<<' UPON CONSOLE
020300        MOVE 91 TO RETURN-CODE
020400        STOP RUN
020500     END-IF.
020600 010-APERTURA-ARCHIVOS-E. EXIT.
020700*
020800 020-LEE-PROVEEDOR SECTION.
020900     READ PRVMAE
021000       AT END
021100          MOVE 1 TO WKS-FIN-PRVMAE
021200     END-READ.
021300 020-LEE-PROVEEDOR-E. EXIT.
021400*
021500******************************************************************
021600*          P R O C E S O   D E   U N   P R O V E E D O R         *
021700******************************************************************
021800 100-PROCESA-PROVEEDOR SECTION.
021900     ADD 1 TO WKS-LEIDOS
022000     MOVE PRV-ID TO WKS-CLAVE-EXCEPCION
022100     MOVE 1 TO WKS-PROVEEDOR-OK
022200     PERFORM 105-VALIDA-FORMATO-RUC
022300     IF PROVEEDOR-VALIDO
022400        PERFORM 110-VALIDA-EMAIL
022500     END-IF
022600     IF PROVEEDOR-VALIDO
022700        PERFORM 115-VALIDA-DUPLICADOS
022800     END-IF
022900     IF PROVEEDOR-VALIDO
023000        PERFORM 120-VALIDA-PLAZO-PAGO
023100     END-IF
023200     IF PROVEEDOR-VALIDO
023300        PERFORM 130-DEFAULT-MONEDA
023400        PERFORM 150-ESCRIBE-PROVEEDOR
023500        PERFORM 160-IMPRIME-LINEA-PROVEEDOR
023600        ADD 1 TO WKS-ACEPTADOS
023700     ELSE
023800        ADD 1 TO WKS-RECHAZADOS
023900     END-IF
024000     PERFORM 020-LEE-PROVEEDOR.
024100 100-PROCESA-PROVEEDOR-E. EXIT.
024200*
024300*--> REGLA S1: EL RUC DEL PROVEEDOR VIENE EN UN SOLO CAMPO
024400*--> COMBINADO "NNNNNNNN-D" (A DIFERENCIA DEL MAESTRO DE
024500*--> CLIENTES, QUE LO TRAE SEPARADO); SE VALIDA CON EL MISMO
024600*--> CRITERIO DE LA REGLA K1: 1 A 8 DIGITOS, GUION, 1 DIGITO
024700*--> VERIFICADOR.
024800 105-VALIDA-FORMATO-RUC SECTION.
024900     MOVE PRV-RUC (1:8) TO WKS-RUC-TXT
025000     MOVE ZERO TO WKS-CNT-DIGITOS-RUC
025100     MOVE 0 TO WKS-RUC-MAL-FORMADO
025200     PERFORM 106-VALIDA-CARACTER-RUC
025300        VARYING WKS-POS-RUC FROM 1 BY 1 UNTIL WKS-POS-RUC > 8
025400     IF RUC-MAL-FORMADO OR WKS-CNT-DIGITOS-RUC = ZERO
025500        MOVE 0 TO WKS-PROVEEDOR-OK
025600        MOVE 'RUC CON FORMATO INVALIDO' TO WKS-MENSAJE
025700        MOVE 'S1'                        TO WKS-REGLA
025800        PERFORM 800-ESCRIBE-EXCEPCION
025900     END-IF
026000     IF PRV-RUC (9:1) NOT = '-'
026100        MOVE 0 TO WKS-PROVEEDOR-OK
026200        MOVE 'RUC SIN GUION SEPARADOR EN LA POSICION 9'
026300                                       TO WKS-MENSAJE
026400        MOVE 'S1'                       TO WKS-REGLA
026500        PERFORM 800-ESCRIBE-EXCEPCION
026600     END-IF
026700     IF PRV-RUC (10:1) NOT NUMERIC
026800        MOVE 0 TO WKS-PROVEEDOR-OK
026900        MOVE 'DIGITO VERIFICADOR DEL RUC INVALIDO' TO WKS-MENSAJE
027000        MOVE 'S1'                        TO WKS-REGLA
027100        PERFORM 800-ESCRIBE-EXCEPCION
027200     END-IF.
027300 105-VALIDA-FORMATO-RUC-E. EXIT.
027400*
027500 106-VALIDA-CARACTER-RUC SECTION.
027600     EVALUATE TRUE
027700        WHEN WKS-RUC-CHAR (WKS-POS-RUC) IS NUMERICA-VALIDA
027800             ADD 1 TO WKS-CNT-DIGITOS-RUC
027900        WHEN WKS-RUC-CHAR (WKS-POS-RUC) = SPACE
028000             CONTINUE
028100        WHEN OTHER
028200             MOVE 1 TO WKS-RUC-MAL-FORMADO
028300     END-EVALUATE.
028400 106-VALIDA-CARACTER-RUC-E. EXIT.
028500*
028600*--> REGLA S2: EL CORREO DEBE TRAER EXACTAMENTE UNA ARROBA, CON
028700*--> ALGO ANTES Y DESPUES, Y UN PUNTO DESPUES DE LA ARROBA CON
028800*--> ALGO DESPUES DE ESE PUNTO (MISMO CRITERIO DE LA REGLA K2).
028900 110-VALIDA-EMAIL SECTION.
029000     MOVE PRV-EMAIL TO WKS-EMAIL-TXT
029100     MOVE ZERO TO WKS-LONG-EMAIL WKS-CNT-ARROBA WKS-POS-ARROBA
029200     MOVE 0 TO WKS-PUNTO-FLAG
029300     PERFORM 111-CALCULA-LONGITUD-EMAIL
029400        VARYING WKS-POS-EMAIL FROM 40 BY -1
029500           UNTIL WKS-POS-EMAIL < 1 OR WKS-LONG-EMAIL > ZERO
029600     PERFORM 112-EXPLORA-CARACTER-EMAIL
029700        VARYING WKS-POS-EMAIL FROM 1 BY 1
029800           UNTIL WKS-POS-EMAIL > WKS-LONG-EMAIL
029900     IF WKS-LONG-EMAIL = ZERO
030000        OR WKS-CNT-ARROBA NOT = 1
030100        OR WKS-POS-ARROBA = 1
030200        OR WKS-POS-ARROBA >= WKS-LONG-EMAIL - 1
030300        OR NOT PUNTO-DESPUES-ARROBA
030400        MOVE 0 TO WKS-PROVEEDOR-OK
030500        MOVE 'CORREO ELECTRONICO CON FORMATO INVALIDO'
030600                                       TO WKS-MENSAJE
030700        MOVE 'S2'                       TO WKS-REGLA
030800        PERFORM 800-ESCRIBE-EXCEPCION
030900     END-IF.
031000 110-VALIDA-EMAIL-E. EXIT.
031100*
031200 111-CALCULA-LONGITUD-EMAIL SECTION.
031300     IF WKS-EMAIL-CHAR (WKS-POS-EMAIL) NOT = SPACE
031400        MOVE WKS-POS-EMAIL TO WKS-LONG-EMAIL
031500     END-IF.
031600 111-CALCULA-LONGITUD-EMAIL-E. EXIT.
031700*
031800 112-EXPLORA-CARACTER-EMAIL SECTION.
031900     EVALUATE WKS-EMAIL-CHAR (WKS-POS-EMAIL)
032000        WHEN '@'
032100             ADD 1 TO WKS-CNT-ARROBA
032200             IF WKS-POS-ARROBA = ZERO
032300                MOVE WKS-POS-EMAIL TO WKS-POS-ARROBA
032400             END-IF
032500        WHEN '.'
032600             IF WKS-POS-ARROBA > ZERO
032700                AND WKS-POS-EMAIL > WKS-POS-ARROBA
032800                AND WKS-POS-EMAIL < WKS-LONG-EMAIL
032900                MOVE 1 TO WKS-PUNTO-FLAG
033000             END-IF
033100        WHEN OTHER
033200             CONTINUE
033300     END-EVALUATE.
033400 112-EXPLORA-CARACTER-EMAIL-E. EXIT.
033500*
033600*--> REGLA S1: RUC DUPLICADO DENTRO DEL MISMO LOTE. COMO ESTE
033700*--> PROGRAMA PROCESA UN SOLO ARCHIVO DE ENTRADA, UN REGISTRO
033800*--> NUNCA SE COMPARA CONTRA SI MISMO (LA EXCEPCION DE "CONTRA EL
033900*--> MISMO REGISTRO EN UNA ACTUALIZACION" QUEDA SATISFECHA DE
034000*--> FORMA NATURAL).
034100 115-VALIDA-DUPLICADOS SECTION.
034200     PERFORM 116-BUSCA-DUPLICADO-PROVEEDOR
034300     IF PROVEEDOR-DUPLICADO
034400        MOVE 0 TO WKS-PROVEEDOR-OK
034500        MOVE 'RUC DUPLICADO EN EL LOTE' TO WKS-MENSAJE
034600        MOVE 'S1'                        TO WKS-REGLA
034700        PERFORM 800-ESCRIBE-EXCEPCION
034800     ELSE
034900        ADD 1 TO WKS-TOT-PROVEEDORES
035000        MOVE PRV-RUC TO WKS-RUC-T (WKS-TOT-PROVEEDORES)
035100     END-IF.
035200 115-VALIDA-DUPLICADOS-E. EXIT.
035300*
035400 116-BUSCA-DUPLICADO-PROVEEDOR SECTION.
035500     MOVE 0 TO WKS-DUPLICADO-OK
035600     SET WKS-PRV-IDX TO 1
035700     SEARCH WKS-PRV-REG
035800        AT END
035900           MOVE 0 TO WKS-DUPLICADO-OK
036000        WHEN WKS-RUC-T (WKS-PRV-IDX) = PRV-RUC
036100             MOVE 1 TO WKS-DUPLICADO-OK.
036200 116-BUSCA-DUPLICADO-PROVEEDOR-E. EXIT.
036300*
036400*--> REGLA S3 (PRIMERA MITAD): LOS DIAS DE PLAZO DE PAGO NO
036500*--> PUEDEN SER NEGATIVOS. EL CAMPO YA ES SIN SIGNO EN EL
036600*--> MAESTRO, PERO SE DEJA LA VALIDACION EXPLICITA POR SI LLEGA
036700*--> UN REGISTRO DESEMPACADO O CORRUPTO DESDE OTRO SISTEMA.
036800 120-VALIDA-PLAZO-PAGO SECTION.
036900     IF PRV-DIAS-PLAZO-PAGO NOT NUMERIC
037000        MOVE 0 TO WKS-PROVEEDOR-OK
037100        MOVE 'DIAS DE PLAZO DE PAGO INVALIDOS' TO WKS-MENSAJE
037200        MOVE 'S3'                               TO WKS-REGLA
037300        PERFORM 800-ESCRIBE-EXCEPCION
037400     ELSE
037500        IF PRV-DIAS-PLAZO-PAGO < ZERO
037600           MOVE 0 TO WKS-PROVEEDOR-OK
037700           MOVE 'DIAS DE PLAZO DE PAGO NEGATIVOS' TO WKS-MENSAJE
037800           MOVE 'S3'                               TO WKS-REGLA
037900           PERFORM 800-ESCRIBE-EXCEPCION
038000        END-IF
038100     END-IF.
038200 120-VALIDA-PLAZO-PAGO-E. EXIT.
038300*
038400*--> REGLA S3 (SEGUNDA MITAD): SI LA MONEDA NO VIENE INFORMADA,
038500*--> SE COMPLETA CON GUARANIES.
038600 130-DEFAULT-MONEDA SECTION.
038700     IF PRV-MONEDA = SPACES
038800        MOVE 'PYG' TO PRV-MONEDA
038900        ADD 1 TO WKS-MONEDAS-DEFAULT
039000     END-IF.
039100 130-DEFAULT-MONEDA-E. EXIT.
039200*
039300 150-ESCRIBE-PROVEEDOR SECTION.
039400     MOVE PRV-ID                 TO PVS-ID
039500     MOVE PRV-RAZON-SOCIAL       TO PVS-RAZON-SOCIAL
039600     MOVE PRV-RUC                TO PVS-RUC
039700     MOVE PRV-TIPO               TO PVS-TIPO
039800     MOVE PRV-EMAIL              TO PVS-EMAIL
039900     MOVE PRV-DIAS-PLAZO-PAGO    TO PVS-DIAS-PLAZO-PAGO
040000     MOVE PRV-MONEDA             TO PVS-MONEDA
040100     WRITE REG-PRVSAL.
040200 150-ESCRIBE-PROVEEDOR-E. EXIT.
040300*
040400*--> RENGLON DEL REPORTE DE PROVEEDORES, INFORMATIVO POR
040500*--> PROVEEDOR.
040600 160-IMPRIME-LINEA-PROVEEDOR SECTION.
040700     MOVE SPACES TO WKS-LIN-CTLRPT
040800     STRING 'MANTENIMIENTO PROVEEDOR ' PRV-ID
040900            ' RUC ' PRV-RUC
041000            ' MONEDA ' PRV-MONEDA
041100            ' CORREO ' PRV-EMAIL
041200            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
041300     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT.
041400 160-IMPRIME-LINEA-PROVEEDOR-E. EXIT.
041500*
041600******************************************************************
041700*                 R E P O R T E   D E   E X C E P C I O N E S    *
041800******************************************************************
041900 800-ESCRIBE-EXCEPCION SECTION.
042000     MOVE 'SUPPLIER-VAL' TO EXC-UNIDAD
042100     MOVE WKS-CLAVE-EXCEPCION TO EXC-LLAVE
042200     MOVE WKS-REGLA            TO EXC-REGLA
042300     MOVE WKS-MENSAJE          TO EXC-MENSAJE
042400     WRITE LIN-EXCPRPT FROM WKS-LIN-EXCPRPT.
042500 800-ESCRIBE-EXCEPCION-E. EXIT.
042600*
042700******************************************************************
042800*                E S T A D I S T I C A S   F I N A L E S         *
042900******************************************************************
043000 900-ESTADISTICAS SECTION.
043100     MOVE SPACES TO WKS-LIN-CTLRPT
043200     MOVE 'CONTROL-REPORT  UNIDAD: SUPPLIER-VAL' TO WKS-LIN-CTLRPT
043300     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
043400     MOVE WKS-LEIDOS TO WKS-MASCARA
043500     STRING 'PROVEEDORES LEIDOS .........: ' WKS-MASCARA
043600            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
043700     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
043800     MOVE WKS-ACEPTADOS TO WKS-MASCARA
043900     STRING 'PROVEEDORES ACEPTADOS ......: ' WKS-MASCARA
044000            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
044100     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
044200     MOVE WKS-RECHAZADOS TO WKS-MASCARA
044300     STRING 'PROVEEDORES RECHAZADOS .....: ' WKS-MASCARA
044400            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
044500     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
044600     MOVE WKS-MONEDAS-DEFAULT TO WKS-MASCARA
044700     STRING 'MONEDAS COMPLETADAS POR DEFECTO (S3): ' WKS-MASCARA
044800            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
044900     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
045000     DISPLAY '******************************************'
045100     DISPLAY 'LGPRV01 - PROVEEDORES LEIDOS    : ' WKS-LEIDOS
045200     DISPLAY 'LGPRV01 - PROVEEDORES ACEPTADOS : ' WKS-ACEPTADOS
045300     DISPLAY 'LGPRV01 - PROVEEDORES RECHAZADOS: ' WKS-RECHAZADOS
045400     DISPLAY '******************************************'.
045500 900-ESTADISTICAS-E. EXIT.
045600*
045700 990-CIERRA-ARCHIVOS SECTION.
045800     CLOSE PRVMAE PRVSAL EXCPRPT CTLRPT.
045900 990-CIERRA-ARCHIVOS-E. EXIT.
