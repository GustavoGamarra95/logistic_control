000100******************************************************************
000200*  LGCNTMA  -  MAESTRO DE CONTENEDORES (CONTAINER)               *
000300*  CAMPO CLAVE: CNT-ID                                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 120                              *
000500******************************************************************
000600 01  REG-CNTMAE.
000700     02  CNT-ID                      PIC 9(06).
000800     02  CNT-NUMERO                  PIC X(15).
000900     02  CNT-TIPO                    PIC X(03).
001000         88  CNT-TIPO-20PIES                  VALUE '20F'.
001100         88  CNT-TIPO-40PIES                   VALUE '40F'.
001200         88  CNT-TIPO-40ALTO                   VALUE '40H'.
001300         88  CNT-TIPO-45PIES                   VALUE '45F'.
001400     02  CNT-CARGA.
001500         04  CNT-PESO-KG             PIC S9(7)V99.
001600         04  CNT-PESO-MAX-KG         PIC S9(7)V99.
001700         04  CNT-VOLUMEN-M3          PIC S9(5)V99.
001800         04  CNT-VOLUMEN-MAX-M3      PIC S9(5)V99.
001900*--> VISTA ALTERNA DE PESOS Y VOLUMENES COMO UN SOLO BLOQUE
002000     02  CNT-CARGA-R REDEFINES CNT-CARGA PIC X(32).
002100     02  CNT-BANDERAS.
002200         04  CNT-CONSOLIDADO-FLAG    PIC X(01).
002300             88  CNT-ESTA-CONSOLIDADO        VALUE 'Y'.
002400         04  CNT-TRANSITO-FLAG       PIC X(01).
002500             88  CNT-EN-TRANSITO              VALUE 'Y'.
002600         04  CNT-PUERTO-FLAG         PIC X(01).
002700             88  CNT-EN-PUERTO                VALUE 'Y'.
002800         04  CNT-ADUANA-FLAG         PIC X(01).
002900             88  CNT-EN-ADUANA                 VALUE 'Y'.
003000         04  CNT-LIBERADO-FLAG       PIC X(01).
003100             88  CNT-ESTA-LIBERADO             VALUE 'Y'.
003200     02  CNT-PCT-PESO                PIC 9(03)V99.
003300     02  CNT-PCT-VOLUMEN             PIC 9(03)V99.
003400     02  CNT-ESTADO-DERIVADO         PIC X(16).
003500*--> FECHA DE ZARPE/SALIDA DEL CONTENEDOR, AAAAMMDD (REGLA C4)
003600     02  CNT-FECHA-SALIDA            PIC 9(08).
003700     02  FILLER                      PIC X(25).
