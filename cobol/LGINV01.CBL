000100******************************************************************
000200* FECHA       : 18/03/1988                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CONTROL LOGISTICO - OPERADOR DE CARGA            *
000500* PROGRAMA    : LGINV01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONTROL DE INVENTARIO (STOCK). LEE EL ARCHIVO DE *
000800*             : MOVIMIENTOS DE STOCK (ENTRADA/SALIDA/RESERVA/    *
000900*             : LIBERACION/AVERIA) Y LO APLICA CONTRA EL MAESTRO *
001000*             : DE STOCK, RECALCULA DISPONIBLE Y ESTADO, ACUMULA *
001100*             : DIAS Y COSTO DE ALMACENAJE, CONSOLIDA LOTES DEL  *
001200*             : MISMO PRODUCTO/UBICACION Y EXPLORA EL MAESTRO    *
001300*             : PARA VENCIMIENTOS, ROTACION LENTA, LOTE FIFO,    *
001400*             : STOCK MINIMO Y VALORIZACION.                    *
001500* ARCHIVOS    : PRDMAE=E, STKENT=E, STKMOV=E, STKSAL=S           *
001600*             : EXCPRPT=S, CTLRPT=S                              *
001700* ACCION (ES) : A=ACTUALIZA (APLICA MOVIMIENTO Y REESCRIBE LOTE) *
001800* INSTALADO   : 25/03/1988                                      *
001900* BPM/RATIONAL: 331465                                           *
002000* NOMBRE      : CONTROL DE INVENTARIO Y EXPLORACION DE LOTES     *
002100* DESCRIPCION : PROYECTO CONTROL LOGISTICO                       *
002200******************************************************************
002300*               H I S T O R I A L   D E   C A M B I O S          *
002400******************************************************************
002500* 18/03/1988 EDRD REQ-3350 PRIMERA VERSION. APLICACION DE        *REQ-3350
002600*                 MOVIMIENTOS DE ENTRADA/SALIDA/RESERVA (I1-I6). *REQ-3350
002700* 20/03/1988 EDRD REQ-3351 SE AGREGA MARCA DE AVERIA Y           *REQ-3351
002800*                 ACUMULACION DE DIAS/COSTO DE ALMACENAJE (I7/I8)*REQ-3351
002900* 25/03/1988 EDRD REQ-3355 SE INSTALA EN PRODUCCION.             *REQ-3355
003000* 14/08/1989 EDRD REQ-3420 SE AGREGA EXPLORACION DE VENCIMIENTOS *REQ-3420
003100*                 Y ROTACION LENTA PARA EL LISTADO DE EXCEPCIONES*REQ-3420
003200*                 (REGLA I9).                                   * REQ-3420
003300* 14/08/1989 EDRD REQ-3420 SE AGREGA SELECCION DE LOTE FIFO Y    *REQ-3420
003400*                 ALERTA DE STOCK MINIMO POR PRODUCTO (I10/I11). *REQ-3420
003500* 30/12/1999 EDRD Y2K-0047 REVISION DE CAMPOS DE FECHA PARA EL   *Y2K-0047
003600*                 CAMBIO DE SIGLO. SIN HALLAZGOS EN ESTE MODULO. *Y2K-0047
003700* 09/02/2003 MGVR REQ-3530 SE AGREGA VALORIZACION DE STOCK Y     *REQ-3530
003800*                 VERIFICACION DE ZONA FRIO/PELIGRO (I12/I13).   *REQ-3530
003900* 30/06/2012 EDRD REQ-3588 SE AGREGA CONSOLIDACION AUTOMATICA DE *REQ-3588
004000*                 LOTES DEL MISMO PRODUCTO Y UBICACION (I14).    *REQ-3588
004100* 04/08/2020 EDRD REQ-3595 CORRECCION: EL UMBRAL DE STOCK MINIMO *REQ-3595
004200*                 SE EVALUA SOBRE DISPONIBLE, NO SOBRE ON-HAND.  *REQ-3595
004210* 11/02/2024 MGVR REQ-3649 CORRECCION: LA REGLA DE SALIDA/RESERVA/REQ-3649
004220*                 LIBERACION ESCRIBIA EL ID DE REGLA CORRIDO EN  REQ-3649
004230*                 UNA POSICION (I4/I5/I6 EN LUGAR DE I3/I4/I5),  REQ-3649
004240*                 SE CORRIGE CONTRA EL CATALOGO DE REGLAS I3-I6. REQ-3649
004250* 19/09/2024 EDRD REQ-4417 CORRECCION: LA SALIDA NO VALIDABA EL  REQ-4417
004260*                 ESTADO DEL LOTE NI TOPABA CONTRA DISPONIBLE;   REQ-4417
004270*                 LA RESERVA Y LA LIBERACION NO EXIGIAN ESTADO   REQ-4417
004280*                 DE ORIGEN (I3/I4/I5). EL LOTE FIFO SIN FECHA   REQ-4417
004290*                 DE ENTRADA GANABA LA SELECCION POR DEFECTO     REQ-4417
004291*                 (I10). SE CORRIGEN LAS CUATRO REGLAS.          REQ-4417
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    LGINV01.
004600 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004700 INSTALLATION.  CONTROL LOGISTICO - OPERADOR DE CARGA.
004800 DATE-WRITTEN.  18/03/1988.
004900 DATE-COMPILED.
005000 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACIONES.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERICA-VALIDA  IS '0' THRU '9'
005700     UPSI-0                 ON STATUS IS LG-UPSI-REPROCESO.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PRDMAE  ASSIGN TO PRDMAE
006100            ORGANIZATION  IS SEQUENTIAL
006200            FILE STATUS   IS FS-PRDMAE
006300                             FSE-PRDMAE.
006400     SELECT STKENT  ASSIGN TO STKENT
006500            ORGANIZATION  IS SEQUENTIAL
006600            FILE STATUS   IS FS-STKENT
006700                             FSE-STKENT.
006800     SELECT STKMOV  ASSIGN TO STKMOV
006900            ORGANIZATION  IS SEQUENTIAL
007000            FILE STATUS   IS FS-STKMOV
007100                             FSE-STKMOV.
007200     SELECT STKSAL  ASSIGN TO STKSAL
007300            ORGANIZATION  IS SEQUENTIAL
007400            FILE STATUS   IS FS-STKSAL
007500                             FSE-STKSAL.
007600     SELECT EXCPRPT ASSIGN TO EXCPRPT
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-EXCPRPT.
007900     SELECT CTLRPT  ASSIGN TO CTLRPT
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-CTLRPT.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800*   MAESTRO DE PRODUCTOS (CARGA A TABLA, VALOR Y BANDERAS)
008900*   MAESTRO DE STOCK (ENTRADA, SE CARGA COMPLETO A TABLA)
009000*   MOVIMIENTOS DE STOCK (ENTRADA, ORDEN DE LLEGADA)
009100*   MAESTRO DE STOCK ACTUALIZADO (SALIDA)
009200 FD  PRDMAE.
009300     COPY LGPRDMA.
009400 FD  STKENT.
009500     COPY LGSTKMA.
009600 FD  STKMOV.
009700     COPY LGSTKMV.
009800 FD  STKSAL.
009900     COPY LGSTKMA REPLACING ==REG-STKMAE== BY ==REG-STKSAL==
010000                            ==STK-==       BY ==STS-==.
010100 FD  EXCPRPT
010200     RECORD CONTAINS 132 CHARACTERS.
010300 01  LIN-EXCPRPT              PIC X(132).
010400 FD  CTLRPT
010500     RECORD CONTAINS 132 CHARACTERS.
010600 01  LIN-CTLRPT               PIC X(132).
010700*
010800 WORKING-STORAGE SECTION.
010810*--> CONTADOR/SUBINDICE DE USO GENERAL, SIN GRUPO PROPIO
010820 77  WKS-I                    PIC 9(05) COMP VALUE ZERO.
010900******************************************************************
011000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011100******************************************************************
011200 01  WKS-FS-STATUS.
011300     02  FS-PRDMAE               PIC 9(02) VALUE ZEROES.
011400     02  FSE-PRDMAE.
011500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011800     02  FS-STKENT               PIC 9(02) VALUE ZEROES.
011900     02  FSE-STKENT.
012000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012300     02  FS-STKMOV               PIC 9(02) VALUE ZEROES.
012400     02  FSE-STKMOV.
012500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012800     02  FS-STKSAL               PIC 9(02) VALUE ZEROES.
012900     02  FSE-STKSAL.
013000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013300     02  FS-EXCPRPT              PIC 9(02) VALUE ZEROES.
013400     02  FS-CTLRPT               PIC 9(02) VALUE ZEROES.
013500*      VARIABLES RUTINA DE FSE
013600     02  PROGRAMA                PIC X(08) VALUE SPACES.
013700     02  ARCHIVO                 PIC X(08) VALUE SPACES.
013800     02  ACCION                  PIC X(10) VALUE SPACES.
013900     02  LLAVE                   PIC X(32) VALUE SPACES.
014000     02  FILLER                  PIC X(06) VALUE SPACES.
014100******************************************************************
014200*       TABLA EN MEMORIA DE PRODUCTOS (VALOR Y BANDERAS)         *
014300******************************************************************
014400 01  WKS-TABLA-PRODUCTOS.
014500     02  WKS-TOT-PRODUCTOS       PIC 9(05) COMP VALUE ZERO.
014600     02  WKS-PRD-REG OCCURS 5000 TIMES
014700                     ASCENDING KEY IS WKS-PRD-ID-T
014800                     INDEXED BY WKS-PRD-IDX.
014900         04  WKS-PRD-ID-T         PIC 9(06).
015000         04  WKS-PRD-DESC-T       PIC X(40).
015100         04  WKS-PRD-VALOR-T      PIC S9(13)V99.
015200         04  WKS-PRD-PELIGR-T     PIC X(01).
015300         04  WKS-PRD-REFRIG-T     PIC X(01).
015400******************************************************************
015500*       TABLA EN MEMORIA DE STOCK (SE REESCRIBE COMPLETA)        *
015600******************************************************************
015700 01  WKS-TABLA-STOCK.
015800     02  WKS-TOT-STOCK            PIC 9(05) COMP VALUE ZERO.
015900     02  WKS-STK-REG OCCURS 5000 TIMES
016000                     ASCENDING KEY IS WKS-STK-ID-T
016100                     INDEXED BY WKS-STK-IDX
016200                     INDEXED BY WKS-STK-IDX1
016300                     INDEXED BY WKS-STK-IDX2.
016400         04  WKS-STK-ID-T         PIC 9(06).
016500         04  WKS-STK-CLI-ID-T     PIC 9(06).
016600         04  WKS-STK-PRD-ID-T     PIC 9(06).
016700         04  WKS-STK-UBICAC-T     PIC X(20).
016800         04  WKS-STK-ZONA-T       PIC X(10).
016900         04  WKS-STK-ON-HAND-T    PIC 9(06).
017000         04  WKS-STK-RESERVA-T    PIC 9(06).
017100         04  WKS-STK-DISPON-T     PIC 9(06).
017200         04  WKS-STK-ESTADO-T     PIC 9(02).
017300         04  WKS-STK-FEC-ENT-T    PIC 9(08).
017400         04  WKS-STK-FEC-SAL-T    PIC 9(08).
017500         04  WKS-STK-FEC-VEN-T    PIC 9(08).
017600         04  WKS-STK-LOTE-T       PIC X(10).
017700         04  WKS-STK-DIAS-ALM-T   PIC 9(05).
017800         04  WKS-STK-COSTO-DIA-T  PIC S9(9)V99.
017900         04  WKS-STK-COSTO-TOT-T  PIC S9(11)V99.
018000         04  WKS-STK-BORRADO-T    PIC X(01).
018100******************************************************************
018200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
018300******************************************************************
018400 01  WKS-VARIABLES-TRABAJO.
018500     02  WKS-FIN-STKMOV           PIC 9(01) VALUE ZERO.
018600         88  FIN-STKMOV                      VALUE 1.
018700     02  LG-UPSI-REPROCESO        PIC 9(01) VALUE ZERO.
018800     02  WKS-LOTE-OK              PIC 9(01) VALUE ZERO.
018900         88  LOTE-ENCONTRADO                 VALUE 1.
019000     02  WKS-MOVIMIENTO-OK        PIC 9(01) VALUE ZERO.
019100         88  MOVIMIENTO-ACEPTADO             VALUE 1.
019300     02  WKS-LEIDOS               PIC 9(07) COMP VALUE ZERO.
019400     02  WKS-ACEPTADOS            PIC 9(07) COMP VALUE ZERO.
019500     02  WKS-RECHAZADOS           PIC 9(07) COMP VALUE ZERO.
019600     02  WKS-CONT-LOTES-IGUALES   PIC 9(05) COMP VALUE ZERO.
019700     02  WKS-LOTES-CONSOLIDADOS   PIC 9(05) COMP VALUE ZERO.
019800     02  WKS-ALERTAS-VENCIMIENTO  PIC 9(05) COMP VALUE ZERO.
019900     02  WKS-ALERTAS-ROTACION     PIC 9(05) COMP VALUE ZERO.
020000     02  WKS-ALERTAS-MINIMO       PIC 9(05) COMP VALUE ZERO.
020100     02  WKS-ALERTAS-ZONA         PIC 9(05) COMP VALUE ZERO.
020200     02  WKS-VALORIZACION-TOTAL   PIC S9(13)V99 VALUE ZERO.
020300     02  WKS-VALOR-PRODUCTO       PIC S9(13)V99 VALUE ZERO.
020400     02  WKS-SUMA-DISPONIBLE      PIC 9(09) COMP VALUE ZERO.
020500*--> LLAVE DE 10 POSICIONES PARA EL REPORTE DE EXCEPCIONES. CADA
020600*--> RUTINA QUE LLAMA A 800 DEBE LLENARLA ANTES (MOVIMIENTO,
020700*--> PRODUCTO O LOTE, SEGUN LA REGLA QUE DISPARE LA EXCEPCION).
020800     02  WKS-CLAVE-EXCEPCION      PIC X(10) VALUE SPACES.
020900     02  WKS-MENSAJE              PIC X(60) VALUE SPACES.
021000     02  WKS-REGLA                PIC X(04) VALUE SPACES.
021100*--> UMBRALES DE NEGOCIO (NO EXISTEN EN EL MAESTRO DE PRODUCTOS)
021200     02  WKS-UMBRAL-STOCK-MINIMO  PIC 9(07) COMP VALUE 100.
021300     02  WKS-UMBRAL-DIAS-VENCE    PIC 9(03) COMP VALUE 30.
021400     02  WKS-UMBRAL-DIAS-ROTAC    PIC 9(03) COMP VALUE 90.
021500*--> FECHA DE PROCESO, RECIBIDA POR SYSIN AAAAMMDD
021600     02  WKS-FECHA-PROCESO        PIC 9(08) VALUE ZERO.
021700     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
021800         04  WKS-ANIO-PROC         PIC 9(04).
021900         04  WKS-MES-PROC          PIC 9(02).
022000         04  WKS-DIA-PROC          PIC 9(02).
022100*--> VISTA NUMERICA AUXILIAR PARA LAS SUMAS DE CONTROL (MASCARA)
022200     02  WKS-MASCARA              PIC Z,ZZZ,ZZZ,ZZ9.99.
022300     02  WKS-FIFO-FECHA-MENOR     PIC 9(08) VALUE ZERO.
022400     02  WKS-FIFO-LOTE-T          PIC X(10) VALUE SPACES.
022500     02  WKS-NUM-DIA-1            PIC S9(07) COMP VALUE ZERO.
022600     02  WKS-RESIDUO              PIC S9(05) COMP VALUE ZERO.
022700******************************************************************
022800*   TABLA DE DIAS ACUMULADOS POR MES (CALCULO MANUAL DE FECHAS)  *
022900******************************************************************
023000 01  TABLA-DIAS-LITERAL.
023100     02  FILLER                   PIC 9(03) VALUE 000.
023200     02  FILLER                   PIC 9(03) VALUE 031.
023300     02  FILLER                   PIC 9(03) VALUE 059.
023400     02  FILLER                   PIC 9(03) VALUE 090.
023500     02  FILLER                   PIC 9(03) VALUE 120.
023600     02  FILLER                   PIC 9(03) VALUE 151.
023700     02  FILLER                   PIC 9(03) VALUE 181.
023800     02  FILLER                   PIC 9(03) VALUE 212.
023900     02  FILLER                   PIC 9(03) VALUE 243.
024000     02  FILLER                   PIC 9(03) VALUE 273.
024100     02  FILLER                   PIC 9(03) VALUE 304.
024200     02  FILLER                   PIC 9(03) VALUE 334.
024300 01  TABLA-DIAS REDEFINES TABLA-DIAS-LITERAL.
024400     02  DIA-ACUM-MES             PIC 9(03) OCCURS 12 TIMES.
024500******************************************************************
024600*        AREA DE TRABAJO PARA CALCULO MANUAL DE DIAS             *
024700******************************************************************
024800 01  WKS-CALC-FECHA.
024900     02  WKS-FECHA-CALC           PIC 9(08) VALUE ZERO.
025000     02  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALC.
025100         04  WKS-CALC-ANIO         PIC 9(04).
025200         04  WKS-CALC-MES          PIC 9(02).
025300         04  WKS-CALC-DIA          PIC 9(02).
025400     02  WKS-NUM-DIA-CALC         PIC S9(07) COMP VALUE ZERO.
025500     02  WKS-ANIOS-CALC           PIC S9(05) COMP VALUE ZERO.
025600     02  WKS-BISIESTOS-CALC       PIC S9(05) COMP VALUE ZERO.
025700     02  WKS-BISIESTO-ACTUAL      PIC 9(01) COMP VALUE ZERO.
025800     02  WKS-DIAS-DIFERENCIA      PIC S9(05) COMP VALUE ZERO.
025900******************************************************************
026000*               LINEA DEL REPORTE DE EXCEPCIONES                 *
026100******************************************************************
026200 01  WKS-LIN-EXCPRPT.
026300     02  EXC-UNIDAD               PIC X(12).
026400     02  FILLER                   PIC X(01) VALUE SPACES.
026500     02  EXC-LLAVE                PIC X(10).
026600     02  FILLER                   PIC X(01) VALUE SPACES.
026700     02  EXC-REGLA                PIC X(04).
026800     02  FILLER                   PIC X(01) VALUE SPACES.
026900     02  EXC-MENSAJE              PIC X(60).
027000     02  FILLER                   PIC X(43) VALUE SPACES.
027100*
027200 PROCEDURE DIVISION.
027300 000-PRINCIPAL SECTION.
027400     PERFORM 010-APERTURA-ARCHIVOS
027500     PERFORM 020-CARGA-TABLA-PRODUCTOS
027600     PERFORM 030-CARGA-TABLA-STOCK
027700     PERFORM 040-LEE-MOVIMIENTO
027800     PERFORM 100-PROCESA-MOVIMIENTO UNTIL FIN-STKMOV
027900     PERFORM 400-CONSOLIDA-LOTES
028000     PERFORM 500-EXPLORA-STOCK
028100     PERFORM 700-REESCRIBE-TABLA-STOCK
028200     PERFORM 900-ESTADISTICAS
028300     PERFORM 990-CIERRA-ARCHIVOS
028400     STOP RUN.
028500 000-PRINCIPAL-E. EXIT.
028600*
028700 010-APERTURA-ARCHIVOS SECTION.
028800     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
028900     MOVE 'LGINV01'   TO PROGRAMA
029000     OPEN INPUT  PRDMAE STKENT STKMOV
029100          OUTPUT STKSAL EXCPRPT CTLRPT
029200     IF FS-PRDMAE NOT = 0 AND 97
029300        DISPLAY '>>> ERROR AL ABRIR PRDMAE <<<' UPON CONSOLE
029400        MOVE 91 TO RETURN-CODE
029500        STOP RUN
029600     END-IF
029700     IF FS-STKENT NOT = 0 AND 97
029800        DISPLAY '>>> ERROR AL ABRIR STKENT <<<' UPON CONSOLE
029900        MOVE 91 TO RETURN-CODE
030000        STOP RUN
030100     END-IF
030200     IF FS-STKMOV NOT = 0 AND 97
030300        DISPLAY '>>> ERROR AL ABRIR STKMOV <<<' UPON CONSOLE
030400        MOVE 91 TO RETURN-CODE
030500        STOP RUN
030600     END-IF.
030700 010-APERTURA-ARCHIVOS-E. EXIT.
030800*
030900******************************************************************
031000*        C A R G A   D E   M A E S T R O S   A   T A B L A       *
031100******************************************************************
031200 020-CARGA-TABLA-PRODUCTOS SECTION.
031300     PERFORM 021-LEE-CARGA-PRODUCTO UNTIL FS-PRDMAE = 10.
031400 020-CARGA-TABLA-PRODUCTOS-E. EXIT.
031500*
031600 021-LEE-CARGA-PRODUCTO SECTION.
031700     READ PRDMAE
031800       AT END
031900          MOVE 10 TO FS-PRDMAE
032000       NOT AT END
032100          ADD 1 TO WKS-TOT-PRODUCTOS
032200          MOVE PRD-ID              TO WKS-PRD-ID-T (WKS-TOT-PRODUCTOS)
032300          MOVE PRD-DESCRIPCION     TO WKS-PRD-DESC-T (WKS-TOT-PRODUCTOS)
032400          MOVE PRD-VALOR-UNITARIO  TO WKS-PRD-VALOR-T (WKS-TOT-PRODUCTOS)
032500          MOVE PRD-PELIGROSO-FLAG  TO WKS-PRD-PELIGR-T (WKS-TOT-PRODUCTOS)
032600          MOVE PRD-REFRIGERADO-FLAG
032650             TO WKS-PRD-REFRIG-T (WKS-TOT-PRODUCTOS)
032700     END-READ.
032800 021-LEE-CARGA-PRODUCTO-E. EXIT.
032900*
033000 030-CARGA-TABLA-STOCK SECTION.
033100     PERFORM 031-LEE-CARGA-STOCK UNTIL FS-STKENT = 10.
033200 030-CARGA-TABLA-STOCK-E. EXIT.
033300*
033400 031-LEE-CARGA-STOCK SECTION.
033500     READ STKENT
033600       AT END
033700          MOVE 10 TO FS-STKENT
033800       NOT AT END
033900          ADD 1 TO WKS-TOT-STOCK
034000          MOVE STK-ID              TO WKS-STK-ID-T (WKS-TOT-STOCK)
034100          MOVE STK-CLI-ID          TO WKS-STK-CLI-ID-T (WKS-TOT-STOCK)
034200          MOVE STK-PRD-ID          TO WKS-STK-PRD-ID-T (WKS-TOT-STOCK)
034300          MOVE STK-UBICACION       TO WKS-STK-UBICAC-T (WKS-TOT-STOCK)
034400          MOVE STK-ZONA            TO WKS-STK-ZONA-T (WKS-TOT-STOCK)
034500          MOVE STK-CANT-ON-HAND    TO WKS-STK-ON-HAND-T (WKS-TOT-STOCK)
034600          MOVE STK-CANT-RESERVADA  TO WKS-STK-RESERVA-T (WKS-TOT-STOCK)
034700          MOVE STK-CANT-DISPONIBLE TO WKS-STK-DISPON-T (WKS-TOT-STOCK)
034800          MOVE STK-ESTADO          TO WKS-STK-ESTADO-T (WKS-TOT-STOCK)
034900          MOVE STK-FECHA-ENTRADA   TO WKS-STK-FEC-ENT-T (WKS-TOT-STOCK)
035000          MOVE STK-FECHA-SALIDA    TO WKS-STK-FEC-SAL-T (WKS-TOT-STOCK)
035100          MOVE STK-FECHA-VENCIMIENTO
035200                                   TO WKS-STK-FEC-VEN-T (WKS-TOT-STOCK)
035300          MOVE STK-LOTE            TO WKS-STK-LOTE-T (WKS-TOT-STOCK)
035400          MOVE STK-DIAS-ALMACENADO TO WKS-STK-DIAS-ALM-T (WKS-TOT-STOCK)
035500          MOVE STK-COSTO-POR-DIA   TO WKS-STK-COSTO-DIA-T (WKS-TOT-STOCK)
035600          MOVE STK-COSTO-TOTAL     TO WKS-STK-COSTO-TOT-T (WKS-TOT-STOCK)
035700          MOVE 'N'                 TO WKS-STK-BORRADO-T (WKS-TOT-STOCK)
035800     END-READ.
035900 031-LEE-CARGA-STOCK-E. EXIT.
036000*
036100 040-LEE-MOVIMIENTO SECTION.
036200     READ STKMOV
036300       AT END
036400          MOVE 1 TO WKS-FIN-STKMOV
036500     END-READ.
036600 040-LEE-MOVIMIENTO-E. EXIT.
036700*
036800******************************************************************
036900*      A P L I C A C I O N   D E   M O V I M I E N T O S         *
037000******************************************************************
037100 100-PROCESA-MOVIMIENTO SECTION.
037200     ADD 1 TO WKS-LEIDOS
037300     MOVE ZERO TO WKS-MOVIMIENTO-OK
037400     MOVE MOV-STK-ID TO WKS-CLAVE-EXCEPCION
037500     PERFORM 102-BUSCA-LOTE-MOVIMIENTO
037600     IF LOTE-ENCONTRADO
037700        PERFORM 105-VALIDA-LIMITES-MOVIMIENTO
037800        IF MOVIMIENTO-ACEPTADO
037900           EVALUATE TRUE
038000              WHEN MOV-ENTRADA
038100                 PERFORM 110-PROCESA-ENTRADA
038200              WHEN MOV-SALIDA
038300                 PERFORM 120-PROCESA-SALIDA
038400              WHEN MOV-RESERVA
038500                 PERFORM 130-PROCESA-RESERVA
038600              WHEN MOV-LIBERA-RESERVA
038700                 PERFORM 140-PROCESA-LIBERACION
038800              WHEN MOV-MARCA-AVERIA
038900                 PERFORM 150-PROCESA-AVERIA
039000           END-EVALUATE
039100           PERFORM 160-RECALCULA-DISPONIBLE
039200           PERFORM 170-ACUMULA-ALMACENAJE
039300           ADD 1 TO WKS-ACEPTADOS
039400        ELSE
039500           ADD 1 TO WKS-RECHAZADOS
039600        END-IF
039700     ELSE
039800        MOVE 'LOTE DE STOCK NO EXISTE EN MAESTRO' TO WKS-MENSAJE
039900        MOVE 'I-LOT'                              TO WKS-REGLA
040000        PERFORM 800-ESCRIBE-EXCEPCION
040100        ADD 1 TO WKS-RECHAZADOS
040200     END-IF
040300     PERFORM 040-LEE-MOVIMIENTO.
040400 100-PROCESA-MOVIMIENTO-E. EXIT.
040500*
040600 102-BUSCA-LOTE-MOVIMIENTO SECTION.
040700     MOVE ZERO TO WKS-LOTE-OK
040800     SET WKS-STK-IDX TO 1
040900     SEARCH ALL WKS-STK-REG
041000        WHEN WKS-STK-ID-T (WKS-STK-IDX) = MOV-STK-ID
041100             MOVE 1 TO WKS-LOTE-OK.
041200 102-BUSCA-LOTE-MOVIMIENTO-E. EXIT.
041300*
041400*--> REGLA I1: CANTIDAD ENTRE 1 Y 100000; SI EL LOTE YA TIENE
041500*--> FECHA DE VENCIMIENTO, QUE NO ESTE VENCIDA; COSTO/DIA >= 0.
041600 105-VALIDA-LIMITES-MOVIMIENTO SECTION.
041700     MOVE 1 TO WKS-MOVIMIENTO-OK
041800     IF MOV-CANTIDAD < 1 OR MOV-CANTIDAD > 100000
041900        MOVE 0                                   TO WKS-MOVIMIENTO-OK
042000        MOVE 'CANTIDAD DE MOVIMIENTO FUERA DE RANGO'
042100                                                  TO WKS-MENSAJE
042200        MOVE 'I1'                                 TO WKS-REGLA
042300        PERFORM 800-ESCRIBE-EXCEPCION
042400     END-IF
042500     IF WKS-STK-FEC-VEN-T (WKS-STK-IDX) > ZERO
042600        AND WKS-STK-FEC-VEN-T (WKS-STK-IDX) < WKS-FECHA-PROCESO
042700        MOVE 0                                   TO WKS-MOVIMIENTO-OK
042800        MOVE 'LOTE VENCIDO, NO SE APLICA MOVIMIENTO'
042900                                                  TO WKS-MENSAJE
043000        MOVE 'I1'                                 TO WKS-REGLA
043100        PERFORM 800-ESCRIBE-EXCEPCION
043200     END-IF
043300     IF WKS-STK-COSTO-DIA-T (WKS-STK-IDX) < ZERO
043400        MOVE 0                                   TO WKS-MOVIMIENTO-OK
043500        MOVE 'COSTO POR DIA DE ALMACENAJE NEGATIVO'
043600                                                  TO WKS-MENSAJE
043700        MOVE 'I1'                                 TO WKS-REGLA
043800        PERFORM 800-ESCRIBE-EXCEPCION
043900     END-IF.
044000 105-VALIDA-LIMITES-MOVIMIENTO-E. EXIT.
044100*
044200*--> REGLA I6: ENTRADA. SUMA AL ON-HAND Y DEJA EL LOTE EN BODEGA.
044300 110-PROCESA-ENTRADA SECTION.
044400     ADD MOV-CANTIDAD TO WKS-STK-ON-HAND-T (WKS-STK-IDX)
044500     MOVE WKS-FECHA-PROCESO TO WKS-STK-FEC-ENT-T (WKS-STK-IDX)
044600     MOVE 02 TO WKS-STK-ESTADO-T (WKS-STK-IDX).
044700 110-PROCESA-ENTRADA-E. EXIT.
044800*
044900*--> REGLA I3: SALIDA. SOLO DESDE DISPONIBLE O EN BODEGA, CONTRA *REQ-4417
044910*    LA CANTIDAD DISPONIBLE (ON-HAND MENOS RESERVA). SI EL LOTE  *REQ-4417
044920*    QUEDA EN CERO SE FIJA FECHA DE SALIDA Y ESTADO DESPACHADO.  *REQ-4417
045000 120-PROCESA-SALIDA SECTION.
045010     IF NOT (WKS-STK-ESTADO-T (WKS-STK-IDX) = 04               *REQ-4417
045020         OR  WKS-STK-ESTADO-T (WKS-STK-IDX) = 02)              *REQ-4417
045030        MOVE 0 TO WKS-MOVIMIENTO-OK
045040        MOVE 'LOTE NO ESTA DISPONIBLE NI EN BODEGA PARA SALIDA' *REQ-4417
045050                                                  TO WKS-MENSAJE
045060        MOVE 'I3'                                 TO WKS-REGLA
045070        PERFORM 800-ESCRIBE-EXCEPCION
045080     ELSE
045100     IF MOV-CANTIDAD > WKS-STK-DISPON-T (WKS-STK-IDX)          *REQ-4417
045200        MOVE 0 TO WKS-MOVIMIENTO-OK
045300        MOVE 'CANTIDAD DE SALIDA SUPERA LO DISPONIBLE DEL LOTE' *REQ-4417
045400                                                  TO WKS-MENSAJE
045500        MOVE 'I3'                                 TO WKS-REGLA
045600        PERFORM 800-ESCRIBE-EXCEPCION
045700     ELSE
045800        SUBTRACT MOV-CANTIDAD FROM WKS-STK-ON-HAND-T (WKS-STK-IDX)
045810        IF WKS-STK-ON-HAND-T (WKS-STK-IDX) = ZERO              *REQ-4417
045900        MOVE WKS-FECHA-PROCESO TO WKS-STK-FEC-SAL-T (WKS-STK-IDX)
046000        MOVE 08 TO WKS-STK-ESTADO-T (WKS-STK-IDX)
046020        END-IF                                                 *REQ-4417
046100     END-IF END-IF.
046200 120-PROCESA-SALIDA-E. EXIT.
046300*
046400*--> REGLA I4: RESERVA. SOLO DESDE DISPONIBLE, SUMA A RESERVADA, *REQ-4417
046410*    NO PUEDE SUPERAR ON-HAND.                                  *REQ-4417
046500 130-PROCESA-RESERVA SECTION.
046510     IF WKS-STK-ESTADO-T (WKS-STK-IDX) NOT = 04                *REQ-4417
046520        MOVE 0 TO WKS-MOVIMIENTO-OK
046530        MOVE 'LOTE NO ESTA DISPONIBLE PARA RESERVAR'           *REQ-4417
046540                                                  TO WKS-MENSAJE
046550        MOVE 'I4'                                 TO WKS-REGLA
046560        PERFORM 800-ESCRIBE-EXCEPCION
046570     ELSE
046600     IF MOV-CANTIDAD + WKS-STK-RESERVA-T (WKS-STK-IDX)
046700        > WKS-STK-ON-HAND-T (WKS-STK-IDX)
046800        MOVE 0 TO WKS-MOVIMIENTO-OK
046900        MOVE 'CANTIDAD A RESERVAR SUPERA EL ON-HAND DEL LOTE'
047000                                                  TO WKS-MENSAJE
047100        MOVE 'I4'                                 TO WKS-REGLA
047200        PERFORM 800-ESCRIBE-EXCEPCION
047300     ELSE
047400        ADD MOV-CANTIDAD TO WKS-STK-RESERVA-T (WKS-STK-IDX)
047500        MOVE 05 TO WKS-STK-ESTADO-T (WKS-STK-IDX)
047600     END-IF END-IF.
047700 130-PROCESA-RESERVA-E. EXIT.
047800*
047900*--> REGLA I5: LIBERA RESERVA. SOLO DESDE RESERVADO, RESTA DE    *REQ-4417
047910*    RESERVADA.                                                 *REQ-4417
048000 140-PROCESA-LIBERACION SECTION.
048010     IF WKS-STK-ESTADO-T (WKS-STK-IDX) NOT = 05                *REQ-4417
048020        MOVE 0 TO WKS-MOVIMIENTO-OK
048030        MOVE 'LOTE NO ESTA RESERVADO PARA LIBERAR'             *REQ-4417
048040                                                  TO WKS-MENSAJE
048050        MOVE 'I5'                                 TO WKS-REGLA
048060        PERFORM 800-ESCRIBE-EXCEPCION
048070     ELSE
048100     IF MOV-CANTIDAD > WKS-STK-RESERVA-T (WKS-STK-IDX)
048200        MOVE 0 TO WKS-MOVIMIENTO-OK
048300        MOVE 'CANTIDAD A LIBERAR SUPERA LA RESERVA DEL LOTE'
048400                                                  TO WKS-MENSAJE
048500        MOVE 'I5'                                 TO WKS-REGLA
048600        PERFORM 800-ESCRIBE-EXCEPCION
048700     ELSE
048800        SUBTRACT MOV-CANTIDAD FROM WKS-STK-RESERVA-T (WKS-STK-IDX)
048900        MOVE 04 TO WKS-STK-ESTADO-T (WKS-STK-IDX)
049000     END-IF END-IF.
049100 140-PROCESA-LIBERACION-E. EXIT.
049200*
049300*--> REGLA I7: MARCA AVERIADO. EL LOTE QUEDA FUERA DE DISPONIBLE.
049400 150-PROCESA-AVERIA SECTION.
049500     MOVE 07 TO WKS-STK-ESTADO-T (WKS-STK-IDX).
049600 150-PROCESA-AVERIA-E. EXIT.
049700*
049800*--> REGLA I2: DISPONIBLE = ON-HAND - RESERVADA.
049900 160-RECALCULA-DISPONIBLE SECTION.
050000     COMPUTE WKS-STK-DISPON-T (WKS-STK-IDX) =
050100             WKS-STK-ON-HAND-T (WKS-STK-IDX) -
050200             WKS-STK-RESERVA-T (WKS-STK-IDX).
050300 160-RECALCULA-DISPONIBLE-E. EXIT.
050400*
050500*--> REGLA I8: DIAS Y COSTO DE ALMACENAJE A LA FECHA DE PROCESO.
050600 170-ACUMULA-ALMACENAJE SECTION.
050700     MOVE WKS-STK-FEC-ENT-T (WKS-STK-IDX) TO WKS-FECHA-CALC
050800     PERFORM 180-CALCULA-NUM-DIA
050900     MOVE WKS-NUM-DIA-CALC TO WKS-NUM-DIA-1
051000     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-CALC
051100     PERFORM 180-CALCULA-NUM-DIA
051200     COMPUTE WKS-DIAS-DIFERENCIA =
051300             WKS-NUM-DIA-CALC - WKS-NUM-DIA-1
051400     IF WKS-DIAS-DIFERENCIA < ZERO
051500        MOVE ZERO TO WKS-DIAS-DIFERENCIA
051600     END-IF
051700     MOVE WKS-DIAS-DIFERENCIA TO WKS-STK-DIAS-ALM-T (WKS-STK-IDX)
051800     COMPUTE WKS-STK-COSTO-TOT-T (WKS-STK-IDX) =
051900             WKS-STK-DIAS-ALM-T (WKS-STK-IDX) *
052000             WKS-STK-COSTO-DIA-T (WKS-STK-IDX).
052100 170-ACUMULA-ALMACENAJE-E. EXIT.
052200*
052300******************************************************************
052400*   CALCULO MANUAL DEL NUMERO DE DIA ABSOLUTO DE UNA FECHA        *
052500******************************************************************
052600 180-CALCULA-NUM-DIA SECTION.
052700     COMPUTE WKS-ANIOS-CALC = WKS-CALC-ANIO - 1900
052800     COMPUTE WKS-BISIESTOS-CALC = (WKS-ANIOS-CALC + 3) / 4
052900     MOVE ZERO TO WKS-BISIESTO-ACTUAL
053000     DIVIDE WKS-CALC-ANIO BY 4 GIVING WKS-I REMAINDER WKS-RESIDUO
053100     IF WKS-RESIDUO = 0 AND WKS-CALC-MES > 2
053200        MOVE 1 TO WKS-BISIESTO-ACTUAL
053300     END-IF
053400     COMPUTE WKS-NUM-DIA-CALC =
053500             (WKS-ANIOS-CALC * 365) + WKS-BISIESTOS-CALC +
053600             DIA-ACUM-MES (WKS-CALC-MES) + WKS-CALC-DIA +
053700             WKS-BISIESTO-ACTUAL.
053800 180-CALCULA-NUM-DIA-E. EXIT.
053900*
054000******************************************************************
054100*  REGLA I14: CONSOLIDACION DE LOTES DEL MISMO PRODUCTO Y         *
054200*  UBICACION. EL PRIMER LOTE ABSORBE LA CANTIDAD DE LOS DEMAS,   *
054300*  LOS DEMAS QUEDAN MARCADOS COMO BORRADOS (NO SE REESCRIBEN).   *
054400******************************************************************
054500 400-CONSOLIDA-LOTES SECTION.
054600     PERFORM 410-CONSOLIDA-UN-LOTE
054700             VARYING WKS-STK-IDX1 FROM 1 BY 1
054800             UNTIL WKS-STK-IDX1 > WKS-TOT-STOCK.
054900 400-CONSOLIDA-LOTES-E. EXIT.
055000*
055100 410-CONSOLIDA-UN-LOTE SECTION.
055200     IF WKS-STK-BORRADO-T (WKS-STK-IDX1) = 'N'
055300        MOVE ZERO TO WKS-CONT-LOTES-IGUALES
055400        PERFORM 420-BUSCA-LOTE-IGUAL
055500                VARYING WKS-STK-IDX2 FROM 1 BY 1
055600                UNTIL WKS-STK-IDX2 > WKS-TOT-STOCK
055700        IF WKS-CONT-LOTES-IGUALES > ZERO
055800           ADD 1 TO WKS-LOTES-CONSOLIDADOS
055900           MOVE WKS-STK-ID-T (WKS-STK-IDX1) TO WKS-CLAVE-EXCEPCION
056000           MOVE 'I14'                        TO WKS-REGLA
056100           MOVE 'LOTES CONSOLIDADOS DEL MISMO PRODUCTO Y UBICACION'
056200                                             TO WKS-MENSAJE
056300           PERFORM 800-ESCRIBE-EXCEPCION
056400        END-IF
056500     END-IF.
056600 410-CONSOLIDA-UN-LOTE-E. EXIT.
056700*
056800 420-BUSCA-LOTE-IGUAL SECTION.
056900     IF WKS-STK-IDX2 NOT = WKS-STK-IDX1
057000        AND WKS-STK-BORRADO-T (WKS-STK-IDX2) = 'N'
057100        AND WKS-STK-PRD-ID-T (WKS-STK-IDX2) =
057200            WKS-STK-PRD-ID-T (WKS-STK-IDX1)
057300        AND WKS-STK-UBICAC-T (WKS-STK-IDX2) =
057400            WKS-STK-UBICAC-T (WKS-STK-IDX1)
057500        ADD 1 TO WKS-CONT-LOTES-IGUALES
057600        PERFORM 425-ABSORBE-LOTE
057700     END-IF.
057800 420-BUSCA-LOTE-IGUAL-E. EXIT.
057900*
058000 425-ABSORBE-LOTE SECTION.
058100     ADD WKS-STK-ON-HAND-T (WKS-STK-IDX2)
058200                          TO WKS-STK-ON-HAND-T (WKS-STK-IDX1)
058300     ADD WKS-STK-RESERVA-T (WKS-STK-IDX2)
058400                          TO WKS-STK-RESERVA-T (WKS-STK-IDX1)
058500     ADD WKS-STK-COSTO-TOT-T (WKS-STK-IDX2)
058600                          TO WKS-STK-COSTO-TOT-T (WKS-STK-IDX1)
058700     COMPUTE WKS-STK-DISPON-T (WKS-STK-IDX1) =
058800             WKS-STK-ON-HAND-T (WKS-STK-IDX1) -
058900             WKS-STK-RESERVA-T (WKS-STK-IDX1)
059000     MOVE 'Y' TO WKS-STK-BORRADO-T (WKS-STK-IDX2).
059100 425-ABSORBE-LOTE-E. EXIT.
059200*
059300******************************************************************
059400*  EXPLORACION DEL MAESTRO DE STOCK: VENCIMIENTOS, ROTACION       *
059500*  LENTA, LOTE FIFO, STOCK MINIMO, VALORIZACION Y ZONA (I9-I13)  *
059600******************************************************************
059700 500-EXPLORA-STOCK SECTION.
059800     PERFORM 510-EXPLORA-UN-LOTE
059900             VARYING WKS-STK-IDX FROM 1 BY 1
060000             UNTIL WKS-STK-IDX > WKS-TOT-STOCK
060100     PERFORM 560-EXPLORA-UN-PRODUCTO
060200             VARYING WKS-PRD-IDX FROM 1 BY 1
060300             UNTIL WKS-PRD-IDX > WKS-TOT-PRODUCTOS.
060400 500-EXPLORA-STOCK-E. EXIT.
060500*
060600 510-EXPLORA-UN-LOTE SECTION.
060700     IF WKS-STK-BORRADO-T (WKS-STK-IDX) = 'N'
060800        PERFORM 520-VERIFICA-VENCIMIENTO
060900        PERFORM 530-VERIFICA-ROTACION-LENTA
061000        PERFORM 540-VERIFICA-ZONA
061100     END-IF.
061200 510-EXPLORA-UN-LOTE-E. EXIT.
061300*
061400*--> REGLA I9 (VENCIMIENTO): VENCIDO SI YA PASO Y EL LOTE NO ESTA
061500*--> AVERIADO. POR VENCER SI FALTAN MENOS DE WKS-UMBRAL-DIAS-VENCE
061600*--> DIAS Y EL LOTE ESTA DISPONIBLE.
061700 520-VERIFICA-VENCIMIENTO SECTION.
061800     IF WKS-STK-FEC-VEN-T (WKS-STK-IDX) > ZERO
061900        IF WKS-STK-FEC-VEN-T (WKS-STK-IDX) < WKS-FECHA-PROCESO
062000           AND WKS-STK-ESTADO-T (WKS-STK-IDX) NOT = 07
062100           MOVE WKS-STK-ID-T (WKS-STK-IDX) TO WKS-CLAVE-EXCEPCION
062200           MOVE 'I9'                        TO WKS-REGLA
062300           MOVE 'LOTE VENCIDO'               TO WKS-MENSAJE
062400           PERFORM 800-ESCRIBE-EXCEPCION
062500           ADD 1 TO WKS-ALERTAS-VENCIMIENTO
062600        ELSE
062700           IF WKS-STK-ESTADO-T (WKS-STK-IDX) = 04
062800              PERFORM 525-CALCULA-DIAS-A-VENCER
062900              IF WKS-DIAS-DIFERENCIA > ZERO
063000                 AND WKS-DIAS-DIFERENCIA < WKS-UMBRAL-DIAS-VENCE
063100                 MOVE WKS-STK-ID-T (WKS-STK-IDX)
063200                                           TO WKS-CLAVE-EXCEPCION
063300                 MOVE 'I9'                  TO WKS-REGLA
063400                 MOVE 'LOTE PROXIMO A VENCER'
063500                                           TO WKS-MENSAJE
063600                 PERFORM 800-ESCRIBE-EXCEPCION
063700                 ADD 1 TO WKS-ALERTAS-VENCIMIENTO
063800              END-IF
063900           END-IF
064000        END-IF
064100     END-IF.
064200 520-VERIFICA-VENCIMIENTO-E. EXIT.
064300*
064400 525-CALCULA-DIAS-A-VENCER SECTION.
064500     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-CALC
064600     PERFORM 180-CALCULA-NUM-DIA
064700     MOVE WKS-NUM-DIA-CALC TO WKS-NUM-DIA-1
064800     MOVE WKS-STK-FEC-VEN-T (WKS-STK-IDX) TO WKS-FECHA-CALC
064900     PERFORM 180-CALCULA-NUM-DIA
065000     COMPUTE WKS-DIAS-DIFERENCIA =
065100             WKS-NUM-DIA-CALC - WKS-NUM-DIA-1.
065200 525-CALCULA-DIAS-A-VENCER-E. EXIT.
065300*
065400*--> REGLA I9 (ROTACION LENTA): ENTRO HACE MAS DE 90 DIAS, SIGUE
065500*--> EN BODEGA (ESTADO 02) Y NUNCA TUVO SALIDA.
065600 530-VERIFICA-ROTACION-LENTA SECTION.
065700     IF WKS-STK-ESTADO-T (WKS-STK-IDX) = 02
065800        AND WKS-STK-FEC-SAL-T (WKS-STK-IDX) = ZERO
065900        MOVE WKS-STK-FEC-ENT-T (WKS-STK-IDX) TO WKS-FECHA-CALC
066000        PERFORM 180-CALCULA-NUM-DIA
066100        MOVE WKS-NUM-DIA-CALC TO WKS-NUM-DIA-1
066200        MOVE WKS-FECHA-PROCESO TO WKS-FECHA-CALC
066300        PERFORM 180-CALCULA-NUM-DIA
066400        COMPUTE WKS-DIAS-DIFERENCIA =
066500                WKS-NUM-DIA-CALC - WKS-NUM-DIA-1
066600        IF WKS-DIAS-DIFERENCIA > WKS-UMBRAL-DIAS-ROTAC
066700           MOVE WKS-STK-ID-T (WKS-STK-IDX) TO WKS-CLAVE-EXCEPCION
066800           MOVE 'I9'                        TO WKS-REGLA
066900           MOVE 'LOTE DE ROTACION LENTA, SIN SALIDA'
067000                                           TO WKS-MENSAJE
067100           PERFORM 800-ESCRIBE-EXCEPCION
067200           ADD 1 TO WKS-ALERTAS-ROTACION
067300        END-IF
067400     END-IF.
067500 530-VERIFICA-ROTACION-LENTA-E. EXIT.
067600*
067700*--> REGLA I13: PRODUCTO REFRIGERADO FUERA DE ZONA FRIO, O
067800*--> PRODUCTO PELIGROSO FUERA DE ZONA PELIGRO.
067900 540-VERIFICA-ZONA SECTION.
068000     SET WKS-PRD-IDX TO 1
068100     SEARCH ALL WKS-PRD-REG
068200        WHEN WKS-PRD-ID-T (WKS-PRD-IDX) =
068300             WKS-STK-PRD-ID-T (WKS-STK-IDX)
068400             IF WKS-PRD-REFRIG-T (WKS-PRD-IDX) = 'Y'
068500                AND WKS-STK-ZONA-T (WKS-STK-IDX) NOT = 'FRIO'
068600                MOVE WKS-STK-ID-T (WKS-STK-IDX)
068700                                          TO WKS-CLAVE-EXCEPCION
068800                MOVE 'I13'                 TO WKS-REGLA
068900                MOVE 'PRODUCTO REFRIGERADO FUERA DE ZONA FRIO'
069000                                          TO WKS-MENSAJE
069100                PERFORM 800-ESCRIBE-EXCEPCION
069200                ADD 1 TO WKS-ALERTAS-ZONA
069300             END-IF
069400             IF WKS-PRD-PELIGR-T (WKS-PRD-IDX) = 'Y'
069500                AND WKS-STK-ZONA-T (WKS-STK-IDX) NOT = 'PELIGRO'
069600                MOVE WKS-STK-ID-T (WKS-STK-IDX)
069700                                          TO WKS-CLAVE-EXCEPCION
069800                MOVE 'I13'                 TO WKS-REGLA
069900                MOVE 'PRODUCTO PELIGROSO FUERA DE ZONA PELIGRO'
070000                                          TO WKS-MENSAJE
070100                PERFORM 800-ESCRIBE-EXCEPCION
070200                ADD 1 TO WKS-ALERTAS-ZONA
070300             END-IF.
070400 540-VERIFICA-ZONA-E. EXIT.
070500*
070600*--> REGLA I10 (FIFO), I11 (STOCK MINIMO) E I12 (VALORIZACION),
070700*--> RECORRIDAS POR PRODUCTO SOBRE LA TABLA DE STOCK EN MEMORIA.
070800 560-EXPLORA-UN-PRODUCTO SECTION.
070900     MOVE ZERO TO WKS-SUMA-DISPONIBLE WKS-VALOR-PRODUCTO
071000     MOVE HIGH-VALUES TO WKS-FIFO-FECHA-MENOR
071100     MOVE SPACES TO WKS-FIFO-LOTE-T
071200     PERFORM 565-ACUMULA-STOCK-PRODUCTO
071300             VARYING WKS-STK-IDX FROM 1 BY 1
071400             UNTIL WKS-STK-IDX > WKS-TOT-STOCK
071500     PERFORM 570-IMPRIME-LOTE-FIFO
071600     PERFORM 580-VERIFICA-STOCK-MINIMO
071700     PERFORM 590-VALORIZA-PRODUCTO.
071800 560-EXPLORA-UN-PRODUCTO-E. EXIT.
071900*
072000 565-ACUMULA-STOCK-PRODUCTO SECTION.
072100     IF WKS-STK-BORRADO-T (WKS-STK-IDX) = 'N'
072200        AND WKS-STK-PRD-ID-T (WKS-STK-IDX) =
072300            WKS-PRD-ID-T (WKS-PRD-IDX)
072400        IF WKS-STK-ESTADO-T (WKS-STK-IDX) = 04
072500           OR WKS-STK-ESTADO-T (WKS-STK-IDX) = 02
072600           ADD WKS-STK-DISPON-T (WKS-STK-IDX)
072700                                    TO WKS-SUMA-DISPONIBLE
072800        END-IF
072900        COMPUTE WKS-VALOR-PRODUCTO = WKS-VALOR-PRODUCTO +
073000                (WKS-STK-ON-HAND-T (WKS-STK-IDX) *
073100                 WKS-PRD-VALOR-T (WKS-PRD-IDX))
073200        IF WKS-STK-ESTADO-T (WKS-STK-IDX) = 04
073300           AND WKS-STK-DISPON-T (WKS-STK-IDX) > ZERO
073350           AND WKS-STK-FEC-ENT-T (WKS-STK-IDX) NOT = ZERO     *REQ-4417
073400           AND WKS-STK-FEC-ENT-T (WKS-STK-IDX) <
073500               WKS-FIFO-FECHA-MENOR
073600           MOVE WKS-STK-FEC-ENT-T (WKS-STK-IDX)
073700                                    TO WKS-FIFO-FECHA-MENOR
073800           MOVE WKS-STK-LOTE-T (WKS-STK-IDX) TO WKS-FIFO-LOTE-T
073900        END-IF
074000     END-IF.
074100 565-ACUMULA-STOCK-PRODUCTO-E. EXIT.
074200*
074300*--> REGLA I10: LOTE FIFO DEL PRODUCTO (MENOR FECHA DE ENTRADA,
074310*--> DISPONIBLE > 0). LOS LOTES SIN FECHA DE ENTRADA (CERO) NO   *REQ-4417
074320*--> COMPITEN Y QUEDAN SIEMPRE AL FINAL DEL ORDEN FIFO.          *REQ-4417
074400*--> SE INFORMA EN EL REPORTE DE CONTROL.
074500 570-IMPRIME-LOTE-FIFO SECTION.
074600     IF WKS-FIFO-LOTE-T NOT = SPACES
074700        MOVE SPACES TO WKS-LIN-CTLRPT
074800        STRING 'LOTE FIFO (I10) PRODUCTO ' WKS-PRD-ID-T (WKS-PRD-IDX)
074900               ' LOTE ' WKS-FIFO-LOTE-T
075000               DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
075100        WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
075200     END-IF.
075300 570-IMPRIME-LOTE-FIFO-E. EXIT.
075400*
075500 580-VERIFICA-STOCK-MINIMO SECTION.
075600     IF WKS-SUMA-DISPONIBLE < WKS-UMBRAL-STOCK-MINIMO
075700        MOVE WKS-PRD-ID-T (WKS-PRD-IDX) TO WKS-CLAVE-EXCEPCION
075800        MOVE 'I11'                       TO WKS-REGLA
075900        MOVE 'PRODUCTO POR DEBAJO DEL STOCK MINIMO'
076000                                        TO WKS-MENSAJE
076100        PERFORM 800-ESCRIBE-EXCEPCION
076200        ADD 1 TO WKS-ALERTAS-MINIMO
076300     END-IF.
076400 580-VERIFICA-STOCK-MINIMO-E. EXIT.
076500*
076600 590-VALORIZA-PRODUCTO SECTION.
076700     ADD WKS-VALOR-PRODUCTO TO WKS-VALORIZACION-TOTAL.
076800 590-VALORIZA-PRODUCTO-E. EXIT.
076900*
077000******************************************************************
077100*        R E E S C R I T U R A   D E L   M A E S T R O           *
077200******************************************************************
077300 700-REESCRIBE-TABLA-STOCK SECTION.
077400     PERFORM 701-ESCRIBE-UN-LOTE
077500             VARYING WKS-STK-IDX FROM 1 BY 1
077600             UNTIL WKS-STK-IDX > WKS-TOT-STOCK.
077700 700-REESCRIBE-TABLA-STOCK-E. EXIT.
077800*
077900 701-ESCRIBE-UN-LOTE SECTION.
078000     IF WKS-STK-BORRADO-T (WKS-STK-IDX) = 'N'
078100        MOVE WKS-STK-ID-T (WKS-STK-IDX)       TO STS-ID
078200        MOVE WKS-STK-CLI-ID-T (WKS-STK-IDX)   TO STS-CLI-ID
078300        MOVE WKS-STK-PRD-ID-T (WKS-STK-IDX)   TO STS-PRD-ID
078400        MOVE WKS-STK-UBICAC-T (WKS-STK-IDX)   TO STS-UBICACION
078500        MOVE WKS-STK-ZONA-T (WKS-STK-IDX)     TO STS-ZONA
078600        MOVE WKS-STK-ON-HAND-T (WKS-STK-IDX)  TO STS-CANT-ON-HAND
078700        MOVE WKS-STK-RESERVA-T (WKS-STK-IDX)  TO STS-CANT-RESERVADA
078800        MOVE WKS-STK-DISPON-T (WKS-STK-IDX)   TO STS-CANT-DISPONIBLE
078900        MOVE WKS-STK-ESTADO-T (WKS-STK-IDX)   TO STS-ESTADO
079000        MOVE WKS-STK-FEC-ENT-T (WKS-STK-IDX)  TO STS-FECHA-ENTRADA
079100        MOVE WKS-STK-FEC-SAL-T (WKS-STK-IDX)  TO STS-FECHA-SALIDA
079200        MOVE WKS-STK-FEC-VEN-T (WKS-STK-IDX)  TO STS-FECHA-VENCIMIENTO
079300        MOVE WKS-STK-LOTE-T (WKS-STK-IDX)     TO STS-LOTE
079400        MOVE WKS-STK-DIAS-ALM-T (WKS-STK-IDX) TO STS-DIAS-ALMACENADO
079500        MOVE WKS-STK-COSTO-DIA-T (WKS-STK-IDX) TO STS-COSTO-POR-DIA
079600        MOVE WKS-STK-COSTO-TOT-T (WKS-STK-IDX) TO STS-COSTO-TOTAL
079700        WRITE REG-STKSAL
079800     END-IF.
079900 701-ESCRIBE-UN-LOTE-E. EXIT.
080000*
080100******************************************************************
080200*                 R E P O R T E   D E   E X C E P C I O N E S    *
080300******************************************************************
080400 800-ESCRIBE-EXCEPCION SECTION.
080500     MOVE 'INVENTORY-CTL' TO EXC-UNIDAD
080600     MOVE WKS-CLAVE-EXCEPCION TO EXC-LLAVE
080700     MOVE WKS-REGLA            TO EXC-REGLA
080800     MOVE WKS-MENSAJE          TO EXC-MENSAJE
080900     WRITE LIN-EXCPRPT FROM WKS-LIN-EXCPRPT.
081000 800-ESCRIBE-EXCEPCION-E. EXIT.
081100*
081200******************************************************************
081300*                E S T A D I S T I C A S   F I N A L E S         *
081400******************************************************************
081500 900-ESTADISTICAS SECTION.
081600     MOVE SPACES TO WKS-LIN-CTLRPT
081700     MOVE 'CONTROL-REPORT  UNIDAD: INVENTORY-CTL' TO WKS-LIN-CTLRPT
081800     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
081900     MOVE WKS-LEIDOS TO WKS-MASCARA
082000     STRING 'MOVIMIENTOS LEIDOS .........: ' WKS-MASCARA
082100            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
082200     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
082300     MOVE WKS-ACEPTADOS TO WKS-MASCARA
082400     STRING 'MOVIMIENTOS ACEPTADOS ......: ' WKS-MASCARA
082500            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
082600     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
082700     MOVE WKS-RECHAZADOS TO WKS-MASCARA
082800     STRING 'MOVIMIENTOS RECHAZADOS .....: ' WKS-MASCARA
082900            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
083000     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
083100     MOVE WKS-LOTES-CONSOLIDADOS TO WKS-MASCARA
083200     STRING 'LOTES CONSOLIDADOS (I14) ...: ' WKS-MASCARA
083300            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
083400     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
083500     MOVE WKS-ALERTAS-VENCIMIENTO TO WKS-MASCARA
083600     STRING 'ALERTAS DE VENCIMIENTO (I9) : ' WKS-MASCARA
083700            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
083800     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
083900     MOVE WKS-ALERTAS-ROTACION TO WKS-MASCARA
084000     STRING 'ALERTAS DE ROTACION LENTA (I9): ' WKS-MASCARA
084100            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
084200     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
084300     MOVE WKS-ALERTAS-MINIMO TO WKS-MASCARA
084400     STRING 'ALERTAS DE STOCK MINIMO (I11): ' WKS-MASCARA
084500            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
084600     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
084700     MOVE WKS-ALERTAS-ZONA TO WKS-MASCARA
084800     STRING 'ALERTAS DE ZONA FRIO/PELIGRO (I13): ' WKS-MASCARA
084900            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
085000     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
085100     MOVE WKS-VALORIZACION-TOTAL TO WKS-MASCARA
085200     STRING 'VALORIZACION TOTAL DE STOCK (I12): ' WKS-MASCARA
085300            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
085400     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
085500     DISPLAY '******************************************'
085600     DISPLAY 'LGINV01 - MOVIMIENTOS LEIDOS    : ' WKS-LEIDOS
085700     DISPLAY 'LGINV01 - MOVIMIENTOS ACEPTADOS : ' WKS-ACEPTADOS
085800     DISPLAY 'LGINV01 - MOVIMIENTOS RECHAZADOS: ' WKS-RECHAZADOS
085900     DISPLAY 'LGINV01 - LOTES CONSOLIDADOS     : '
086000              WKS-LOTES-CONSOLIDADOS
086100     DISPLAY '******************************************'.
086200 900-ESTADISTICAS-E. EXIT.
086300*
086400 990-CIERRA-ARCHIVOS SECTION.
086500     CLOSE PRDMAE STKENT STKMOV STKSAL EXCPRPT CTLRPT.
086600 990-CIERRA-ARCHIVOS-E. EXIT.
