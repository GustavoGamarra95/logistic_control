000100******************************************************************
000200*  LGCLIMA  -  MAESTRO DE CLIENTES (CLIENTE)                     *
000300*  CAMPO CLAVE: CLI-ID                                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 180                              *
000500******************************************************************
000600 01  REG-CLIMAE.
000700     02  CLI-ID                      PIC 9(06).
000800     02  CLI-RAZON-SOCIAL            PIC X(40).
000900     02  CLI-RUC-DV.
001000         04  CLI-RUC                 PIC X(08).
001100         04  CLI-DV                  PIC X(01).
001200*--> VISTA ALTERNA DEL RUC+DV COMO UNA SOLA CADENA "NNNNNNNN-D"
001300     02  CLI-RUC-COMBINADO REDEFINES CLI-RUC-DV PIC X(09).
001400     02  CLI-CIUDAD                  PIC X(20).
001500     02  CLI-EMAIL                   PIC X(40).
001600     02  CLI-TIPO-SERVICIO           PIC X(01).
001700         88  CLI-SERV-AEREO                  VALUE 'A'.
001800         88  CLI-SERV-MARITIMO               VALUE 'M'.
001900         88  CLI-SERV-TERRESTRE              VALUE 'T'.
002000         88  CLI-SERV-MULTIMODAL             VALUE 'X'.
002100     02  CLI-CREDITO.
002200         04  CLI-CRED-LIMITE         PIC S9(13)V99.
002300         04  CLI-CRED-DISPONIBLE     PIC S9(13)V99.
002400     02  CLI-EFACT-FLAG              PIC X(01).
002500         88  CLI-EFACT-HABILITADA            VALUE 'Y'.
002600     02  CLI-RUC-ESTADO              PIC X(08).
002700*--> LIMITE DE CREDITO VIGENTE AL CIERRE DE LA CORRIDA ANTERIOR,
002800*--> SE ARRASTRA DE CORRIDA EN CORRIDA PARA LA REGLA K4 (RE-ESCALA)
002900     02  CLI-CRED-LIMITE-ANT         PIC S9(13)V99.
003000*--> MOVIMIENTO DE CREDITO DE LA CORRIDA ACTUAL (REGLA K5).
003100*--> POSITIVO = CONSUMO, NEGATIVO = LIBERACION, CERO = SIN MOVTO.
003200     02  CLI-MOV-CREDITO             PIC S9(06)V99.
003300*--> BAJA SOLICITADA PARA ESTE CLIENTE EN LA CORRIDA ACTUAL (K6)
003400     02  CLI-BAJA-FLAG               PIC X(01).
003500         88  CLI-BAJA-SOLICITADA             VALUE 'Y'.
003600     02  FILLER                      PIC X(01).
