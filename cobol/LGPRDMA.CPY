000100******************************************************************
000200*  LGPRDMA  -  MAESTRO DE PRODUCTOS (PRODUCTO)                   *
000300*  CAMPO CLAVE: PRD-ID                                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 150                              *
000500******************************************************************
000600 01  REG-PRDMAE.
000700     02  PRD-ID                      PIC 9(06).
000800     02  PRD-CODIGO                  PIC X(15).
000900     02  PRD-DESCRIPCION             PIC X(40).
001000     02  PRD-PESO-KG                 PIC S9(7)V999.
001100     02  PRD-VOLUMEN-M3               PIC S9(5)V999.
001200     02  PRD-CANT-POR-UNIDAD         PIC 9(05).
001300     02  PRD-VALOR-UNITARIO          PIC S9(13)V99.
001400     02  PRD-MONEDA                  PIC X(03).
001500     02  PRD-TASA-IVA                PIC 9(02).
001600         88  PRD-IVA-EXENTO                  VALUE 0.
001700         88  PRD-IVA-CINCO                   VALUE 5.
001800         88  PRD-IVA-DIEZ                    VALUE 10.
001900     02  PRD-BANDERAS.
002000         04  PRD-PELIGROSO-FLAG      PIC X(01).
002100             88  PRD-ES-PELIGROSO            VALUE 'Y'.
002200         04  PRD-PERECEDERO-FLAG     PIC X(01).
002300             88  PRD-ES-PERECEDERO           VALUE 'Y'.
002400         04  PRD-FRAGIL-FLAG         PIC X(01).
002500             88  PRD-ES-FRAGIL               VALUE 'Y'.
002600         04  PRD-REFRIGERADO-FLAG    PIC X(01).
002700             88  PRD-ES-REFRIGERADO          VALUE 'Y'.
002800*--> VISTA ALTERNA DE LAS 4 BANDERAS COMO UN SOLO GRUPO DE 4 BYTES
002900     02  PRD-BANDERAS-R REDEFINES PRD-BANDERAS PIC X(04).
003000     02  PRD-TEMP-MINIMA             PIC S9(03).
003100     02  PRD-TEMP-MAXIMA             PIC S9(03).
003200*--> LA TEMPERATURA NUMERICA NO TIENE FORMA DE REPRESENTAR "SIN
003300*--> DATO" (CERO ES UNA TEMPERATURA VALIDA), POR LO QUE SE LLEVA
003400*--> UNA BANDERA DE PRESENCIA POR CADA LIMITE PARA LA REGLA P2.
003500     02  PRD-TEMP-MIN-FLAG           PIC X(01).
003600         88  PRD-TEMP-MIN-PRESENTE           VALUE 'Y'.
003700     02  PRD-TEMP-MAX-FLAG           PIC X(01).
003800         88  PRD-TEMP-MAX-PRESENTE           VALUE 'Y'.
003900*--> BAJA LOGICA DEL PRODUCTO (REGLA P4). NUNCA SE BORRA EL
004000*--> REGISTRO, SOLO SE MARCA.
004100     02  PRD-BAJA-FLAG               PIC X(01).
004200         88  PRD-DADO-DE-BAJA                VALUE 'Y'.
004300     02  FILLER                      PIC X(33).
