000100******************************************************************
000200* FECHA       : 04/03/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CONTROL LOGISTICO - OPERADOR DE CARGA            *
000500* PROGRAMA    : LGDEV01                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO DE DEVOLUCIONES. LEE LA CABECERA Y EL     *
000800*             : DETALLE DE CADA DEVOLUCION (RUPTURA POR DEV-ID),  *
000900*             : VALIDA LOS REQUISITOS SEGUN EL TIPO (FISICA,      *
001000*             : CORRECCION DE FACTURA O AJUSTE DE PEDIDO),        *
001100*             : REINGRESA MERCADERIA AL INVENTARIO, REVIERTE LA   *
001200*             : CANTIDAD FACTURADA, AJUSTA LAS LINEAS DEL PEDIDO, *
001300*             : ANULA LA FACTURA CORREGIDA Y GENERA LA NOTA DE    *
001400*             : CREDITO CUANDO CORRESPONDE.                      *
001500* ARCHIVOS    : PEDENT=E, PEDLIN=E, FACCAB=E, FACLIN=E, DEVCAB=E  *
001600*             : DEVLIN=E, PEDSAL=S, FACSAL=S, STKSAL=S, DEVSAL=S  *
001700*             : EXCPRPT=S, CTLRPT=S                              *
001800* ACCION (ES) : A=ACTUALIZA (APLICA LA DEVOLUCION APROBADA)       *
001900* INSTALADO   : 11/03/1985                                       *
002000* BPM/RATIONAL: 331488                                           *
002100* NOMBRE      : PROCESO DE DEVOLUCIONES Y NOTAS DE CREDITO        *
002200* DESCRIPCION : PROYECTO CONTROL LOGISTICO                        *
002300******************************************************************
002400*               H I S T O R I A L   D E   C A M B I O S          *
002500******************************************************************
002600* 04/03/1985 EDRD REQ-3360 PRIMERA VERSION. RUPTURA POR          *REQ-3360
002700*                 DEVOLUCION, VALIDACION DE REQUISITOS (R1/R2).  *REQ-3360
002800* 06/03/1985 EDRD REQ-3361 SE AGREGA EL CALCULO DE LINEA CON     *REQ-3361
002900*                 PRECIO/IVA POR DEFECTO DEL ORIGEN (REGLA R3).  *REQ-3361
003000* 11/03/1985 EDRD REQ-3365 SE INSTALA EN PRODUCCION.              REQ-3365
003100* 02/05/1985 EDRD REQ-3402 SE AGREGA EL REINGRESO A INVENTARIO   *REQ-3402
003200*                 DE LAS DEVOLUCIONES FISICAS (REGLA R5).        *REQ-3402
003300* 30/12/1999 EDRD Y2K-0051 REVISION DE CAMPOS DE FECHA PARA EL   *Y2K-0051
003400*                 CAMBIO DE SIGLO EN EL REINGRESO DE STOCK.      *Y2K-0051
003500* 20/08/2000 MGVR REQ-3470 SE AGREGA LA REVERSION DE CANTIDAD    *REQ-3470
003600*                 FACTURADA Y EL AJUSTE DE LINEAS DE PEDIDO      *REQ-3470
003700*                 (REGLAS R6/R7/R8).                             *REQ-3470
003800* 05/12/2006 EDRD REQ-3522 SE AGREGA LA ANULACION DE LA FACTURA  *REQ-3522
003900*                 CORREGIDA CUANDO SE DEVUELVE TODA LA LINEA     *REQ-3522
004000*                 (REGLA R9).                                    *REQ-3522
004100* 28/05/2014 EDRD REQ-3575 SE AGREGA LA GENERACION DE LA NOTA DE *REQ-3575
004200*                 CREDITO Y SU VINCULO CON LA DEVOLUCION (R10).  *REQ-3575
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    LGDEV01.
004600 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004700 INSTALLATION.  CONTROL LOGISTICO - OPERADOR DE CARGA.
004800 DATE-WRITTEN.  04/03/1985.
004900 DATE-COMPILED.
005000 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACIONES.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERICA-VALIDA  IS '0' THRU '9'
005700     UPSI-0                 ON STATUS IS LG-UPSI-REPROCESO.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PEDENT  ASSIGN TO PEDENT
006100            ORGANIZATION  IS SEQUENTIAL
006200            FILE STATUS   IS FS-PEDENT
006300                             FSE-PEDENT.
006400     SELECT PEDLIN  ASSIGN TO PEDLIN
006500            ORGANIZATION  IS SEQUENTIAL
006600            FILE STATUS   IS FS-PEDLIN
006700                             FSE-PEDLIN.
006800     SELECT PEDSAL  ASSIGN TO PEDSAL
006900            ORGANIZATION  IS SEQUENTIAL
007000            FILE STATUS   IS FS-PEDSAL
007100                             FSE-PEDSAL.
007200     SELECT FACCAB  ASSIGN TO FACCAB
007300            ORGANIZATION  IS SEQUENTIAL
007400            FILE STATUS   IS FS-FACCAB
007500                             FSE-FACCAB.
007600     SELECT FACLIN  ASSIGN TO FACLIN
007700            ORGANIZATION  IS SEQUENTIAL
007800            FILE STATUS   IS FS-FACLIN
007900                             FSE-FACLIN.
008000     SELECT FACSAL  ASSIGN TO FACSAL
008100            ORGANIZATION  IS SEQUENTIAL
008200            FILE STATUS   IS FS-FACSAL
008300                             FSE-FACSAL.
008400     SELECT STKSAL  ASSIGN TO STKSAL
008500            ORGANIZATION  IS SEQUENTIAL
008600            FILE STATUS   IS FS-STKSAL
008700                             FSE-STKSAL.
008800     SELECT DEVCAB  ASSIGN TO DEVCAB
008900            ORGANIZATION  IS SEQUENTIAL
009000            FILE STATUS   IS FS-DEVCAB
009100                             FSE-DEVCAB.
009200     SELECT DEVLIN  ASSIGN TO DEVLIN
009300            ORGANIZATION  IS SEQUENTIAL
009400            FILE STATUS   IS FS-DEVLIN
009500                             FSE-DEVLIN.
009600     SELECT DEVSAL  ASSIGN TO DEVSAL
009700            ORGANIZATION  IS SEQUENTIAL
009800            FILE STATUS   IS FS-DEVSAL
009900                             FSE-DEVSAL.
010000     SELECT EXCPRPT ASSIGN TO EXCPRPT
010100            ORGANIZATION  IS LINE SEQUENTIAL
010200            FILE STATUS   IS FS-EXCPRPT.
010300     SELECT CTLRPT  ASSIGN TO CTLRPT
010400            ORGANIZATION  IS LINE SEQUENTIAL
010500            FILE STATUS   IS FS-CTLRPT.
010600*
010700 DATA DIVISION.
010800 FILE SECTION.
010900******************************************************************
011000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011100******************************************************************
011200 FD  PEDENT.
011300     COPY LGPEDCA.
011400 FD  PEDLIN.
011500     COPY LGPEDLI.
011600 FD  PEDSAL.
011700     COPY LGPEDCA REPLACING ==REG-PEDCAB== BY ==REG-PEDSAL==
011800                            ==PED-==       BY ==PSL-==.
011900 FD  FACCAB.
012000     COPY LGFACCA.
012100 FD  FACLIN.
012200     COPY LGFACLI.
012300 FD  FACSAL.
012400     COPY LGFACCA REPLACING ==REG-FACCAB== BY ==REG-FACSAL==
012500                            ==FAC-==       BY ==FCS-==.
012600 FD  STKSAL.
012700     COPY LGSTKMA.
012800 FD  DEVCAB.
012900     COPY LGDEVCA.
013000 FD  DEVLIN.
013100     COPY LGDEVLI.
013200 FD  DEVSAL.
013300     COPY LGDEVCA REPLACING ==REG-DEVCAB== BY ==REG-DEVSAL==
013400                            ==DEV-==       BY ==DVS-==.
013500 FD  EXCPRPT
013600     RECORD CONTAINS 132 CHARACTERS.
013700 01  LIN-EXCPRPT             PIC X(132).
013800 FD  CTLRPT
013900     RECORD CONTAINS 132 CHARACTERS.
014000 01  LIN-CTLRPT              PIC X(132).
014100*
014200 WORKING-STORAGE SECTION.
014210*--> CONTADOR/SUBINDICE DE USO GENERAL, SIN GRUPO PROPIO
014220 77  WKS-LINEAS-ACTIVAS-PED  PIC 9(03) COMP VALUE ZERO.
014300******************************************************************
014400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014500******************************************************************
014600 01  WKS-FS-STATUS.
014700     02  FS-PEDENT               PIC 9(02) VALUE ZEROES.
014800     02  FSE-PEDENT.
014900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015200     02  FS-PEDLIN               PIC 9(02) VALUE ZEROES.
015300     02  FSE-PEDLIN.
015400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015700     02  FS-PEDSAL               PIC 9(02) VALUE ZEROES.
015800     02  FSE-PEDSAL.
015900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016200     02  FS-FACCAB               PIC 9(02) VALUE ZEROES.
016300     02  FSE-FACCAB.
016400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016700     02  FS-FACLIN               PIC 9(02) VALUE ZEROES.
016800     02  FSE-FACLIN.
016900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017200     02  FS-FACSAL               PIC 9(02) VALUE ZEROES.
017300     02  FSE-FACSAL.
017400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017700     02  FS-STKSAL               PIC 9(02) VALUE ZEROES.
017800     02  FSE-STKSAL.
017900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018200     02  FS-DEVCAB               PIC 9(02) VALUE ZEROES.
018300     02  FSE-DEVCAB.
018400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018700     02  FS-DEVLIN               PIC 9(02) VALUE ZEROES.
018800     02  FSE-DEVLIN.
018900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
019000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
019100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
019200     02  FS-DEVSAL               PIC 9(02) VALUE ZEROES.
019300     02  FSE-DEVSAL.
019400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
019500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
019600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
019700     02  FS-EXCPRPT              PIC 9(02) VALUE ZEROES.
019800     02  FS-CTLRPT               PIC 9(02) VALUE ZEROES.
019900*      VARIABLES RUTINA DE FSE
020000     02  PROGRAMA                PIC X(08) VALUE SPACES.
020100     02  ARCHIVO                 PIC X(08) VALUE SPACES.
020200     02  ACCION                  PIC X(10) VALUE SPACES.
020300     02  LLAVE                   PIC X(32) VALUE SPACES.
020400     02  FILLER                  PIC X(06) VALUE SPACES.
020500******************************************************************
020600*    TABLA EN MEMORIA DE PEDIDOS (CABECERA), ACTUALIZABLE        *
020700******************************************************************
020800 01  WKS-TABLA-PEDIDOS.
020900     02  WKS-TOT-PEDIDOS         PIC 9(05) COMP VALUE ZERO.
021000     02  WKS-PED-REG OCCURS 3000 TIMES
021100                     ASCENDING KEY IS WKS-PED-ID-T
021200                     INDEXED BY WKS-PED-IDX.
021300         04  WKS-PED-ID-T             PIC 9(06).
021400         04  WKS-PED-CLI-ID-T         PIC 9(06).
021500         04  WKS-PED-TRACKING-T       PIC X(20).
021600         04  WKS-PED-ESTADO-T         PIC 9(02).
021700         04  WKS-PED-TIPO-CARGA-T     PIC X(03).
021800         04  WKS-PED-FECHA-ETA-T      PIC 9(08).
021900         04  WKS-PED-FECHA-LLEGADA-T  PIC 9(08).
022000         04  WKS-PED-PESO-T           PIC S9(7)V99.
022100         04  WKS-PED-VOLUMEN-T        PIC S9(5)V99.
022200         04  WKS-PED-VALOR-DECL-T     PIC S9(13)V99.
022300         04  WKS-PED-SEGURO-T         PIC X(01).
022400         04  WKS-PED-COSTO-FLETE-T    PIC S9(11)V99.
022500     02  FILLER                       PIC X(06).
022600******************************************************************
022700*    TABLA EN MEMORIA DE LINEAS DE PEDIDO, ACTUALIZABLE          *
022800******************************************************************
022900 01  WKS-TABLA-PEDLIN.
023000     02  WKS-TOT-PEDLIN          PIC 9(05) COMP VALUE ZERO.
023100     02  WKS-PDL-REG OCCURS 1 TO 10000 TIMES
023200                     DEPENDING ON WKS-TOT-PEDLIN
023300                     INDEXED BY WKS-PDL-IDX.
023400         04  WKS-PDL-PED-ID-T     PIC 9(06).
023500         04  WKS-PDL-LINEA-T      PIC 9(03).
023600         04  WKS-PDL-PRD-ID-T     PIC 9(06).
023700         04  WKS-PDL-CANTIDAD-T   PIC 9(05).
023800         04  WKS-PDL-CANT-FACT-T  PIC 9(05).
023900         04  WKS-PDL-PRECIO-T     PIC S9(13)V99.
024000         04  WKS-PDL-SUBTOTAL-T   PIC S9(13)V99.
024100         04  WKS-PDL-ACTIVA-T     PIC X(01).
024200******************************************************************
024300*    TABLA EN MEMORIA DE FACTURAS (CABECERA), ACTUALIZABLE.      *
024400*    AL FINAL DE LA CORRIDA SE LE AGREGAN LAS NOTAS DE CREDITO   *
024500*    GENERADAS POR LA REGLA R10.                                 *
024600******************************************************************
024700 01  WKS-TABLA-FACTURAS.
024800     02  WKS-TOT-FACTURAS        PIC 9(05) COMP VALUE ZERO.
024900     02  WKS-PROX-FAC-ID         PIC 9(06) COMP VALUE ZERO.
025000     02  WKS-FAC-REG OCCURS 2500 TIMES
025100                     ASCENDING KEY IS WKS-FAC-ID-T
025200                     INDEXED BY WKS-FAC-IDX.
025300         04  WKS-FAC-ID-T             PIC 9(06).
025400         04  WKS-FAC-NUMERO-T         PIC X(15).
025500         04  WKS-FAC-TIPO-T           PIC X(01).
025600         04  WKS-FAC-CLI-ID-T         PIC 9(06).
025700         04  WKS-FAC-PED-ID-T         PIC 9(06).
025800         04  WKS-FAC-ID-ORIGEN-T      PIC 9(06).
025900         04  WKS-FAC-FECHA-EMIS-T     PIC 9(08).
026000         04  WKS-FAC-FECHA-VENCE-T    PIC 9(08).
026100         04  WKS-FAC-SUBTOTAL-T       PIC S9(13)V99.
026200         04  WKS-FAC-DESCUENTO-T      PIC S9(13)V99.
026300         04  WKS-FAC-IVA5-T           PIC S9(13)V99.
026400         04  WKS-FAC-IVA10-T          PIC S9(13)V99.
026500         04  WKS-FAC-TOTAL-IVA-T      PIC S9(13)V99.
026600         04  WKS-FAC-TOTAL-T          PIC S9(13)V99.
026700         04  WKS-FAC-PAGADO-T         PIC S9(13)V99.
026800         04  WKS-FAC-SALDO-T          PIC S9(13)V99.
026900         04  WKS-FAC-ESTADO-T         PIC 9(02).
027000         04  WKS-FAC-MONEDA-T         PIC X(03).
027100     02  FILLER                       PIC X(06).
027200******************************************************************
027300*    TABLA EN MEMORIA DE LINEAS DE FACTURA (SOLO LECTURA)        *
027400******************************************************************
027500 01  WKS-TABLA-FACLIN.
027600     02  WKS-TOT-FACLIN          PIC 9(05) COMP VALUE ZERO.
027700     02  WKS-FCL-REG OCCURS 1 TO 8000 TIMES
027800                     DEPENDING ON WKS-TOT-FACLIN
027900                     INDEXED BY WKS-FCL-IDX.
028000         04  WKS-FCL-FAC-ID-T         PIC 9(06).
028100         04  WKS-FCL-LINEA-T          PIC 9(03).
028200         04  WKS-FCL-PRD-ID-T         PIC 9(06).
028300         04  WKS-FCL-CANTIDAD-T       PIC 9(05).
028400         04  WKS-FCL-PRECIO-T         PIC S9(13)V99.
028500         04  WKS-FCL-TASA-IVA-T       PIC 9(02).
028600     02  FILLER                       PIC X(06).
028700******************************************************************
028800*  BUFFER DE LINEAS DE LA DEVOLUCION EN PROCESO (SEGUNDA PASADA  *
028900*  PARA APLICAR LOS EFECTOS DE STOCK/PEDIDO/FACTURA - R5 A R10)  *
029000******************************************************************
029100 01  WKS-BUFFER-LINEAS-DEV.
029200     02  WKS-TOT-BUFFER          PIC 9(03) COMP VALUE ZERO.
029300     02  WKS-BUF-LINEA OCCURS 1 TO 200 TIMES
029400                     DEPENDING ON WKS-TOT-BUFFER
029500                     INDEXED BY WKS-BUF-IDX.
029600         04  WKS-BUF-LINEA-T          PIC 9(03).
029700         04  WKS-BUF-PRD-ID-T         PIC 9(06).
029800         04  WKS-BUF-FCL-LINEA-T      PIC 9(03).
029900         04  WKS-BUF-PDL-LINEA-T      PIC 9(03).
030000         04  WKS-BUF-CANTIDAD-T       PIC 9(05).
030100         04  WKS-BUF-PRECIO-T         PIC S9(13)V99.
030200         04  WKS-BUF-DESCUENTO-T      PIC S9(13)V99.
030300         04  WKS-BUF-TASA-IVA-T       PIC 9(02).
030400         04  WKS-BUF-SUBTOTAL-T       PIC S9(13)V99.
030500         04  WKS-BUF-IVA-MONTO-T      PIC S9(13)V99.
030600         04  WKS-BUF-TOTAL-T          PIC S9(13)V99.
030700         04  WKS-BUF-ESTADO-PRD-T     PIC X(01).
030800     02  FILLER                       PIC X(06).
030900******************************************************************
031000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
031100******************************************************************
031200 01  WKS-VARIABLES-TRABAJO.
031300     02  WKS-FIN-DEVCAB          PIC 9(01) VALUE ZERO.
031400         88  FIN-DEVCAB                     VALUE 1.
031500     02  WKS-FIN-DEVLIN          PIC 9(01) VALUE ZERO.
031600         88  FIN-DEVLIN                     VALUE 1.
031700     02  LG-UPSI-REPROCESO       PIC 9(01) VALUE ZERO.
031800     02  WKS-DEVOLUCION-ACEPTADA PIC 9(01) VALUE ZERO.
031900         88  DEVOLUCION-ACEPTADA             VALUE 1.
032000     02  WKS-APLICA-EFECTOS      PIC 9(01) VALUE ZERO.
032100         88  APLICA-EFECTOS                  VALUE 1.
032200     02  WKS-TODAS-LINEAS-COMPLETAS PIC 9(01) VALUE ZERO.
032400     02  WKS-PROX-STK-ID         PIC 9(06) COMP VALUE 900000.
032500     02  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
032600     02  WKS-ACEPTADAS           PIC 9(07) COMP VALUE ZERO.
032700     02  WKS-RECHAZADAS          PIC 9(07) COMP VALUE ZERO.
032800     02  WKS-STOCKS-GENERADOS    PIC 9(07) COMP VALUE ZERO.
032900     02  WKS-NOTAS-CREDITO       PIC 9(07) COMP VALUE ZERO.
032920     02  WKS-TOTALES-NC.
032940         04  WKS-SUBTOTAL        PIC S9(13)V99 VALUE ZERO.
032960         04  WKS-IVA-TOTAL       PIC S9(13)V99 VALUE ZERO.
032980*--> VISTA COMBINADA DE SUBTOTAL + IVA PARA EL RENGLON UNICO DE
032985*--> CONTROL "MONTOS DE NOTA DE CREDITO" DEL 900-ESTADISTICAS.
032990     02  WKS-TOTALES-NC-R REDEFINES WKS-TOTALES-NC PIC X(30).
033200     02  WKS-MENSAJE             PIC X(60) VALUE SPACES.
033300     02  WKS-REGLA               PIC X(04) VALUE SPACES.
033400     02  WKS-MASCARA             PIC Z,ZZZ,ZZZ,ZZ9.99.
033500*--> FECHA DE PROCESO, RECIBIDA POR SYSIN AAAAMMDD
033600     02  WKS-FECHA-PROCESO       PIC 9(08) VALUE ZERO.
033700     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
033800         04  WKS-ANIO-PROC        PIC 9(04).
033900         04  WKS-MES-PROC         PIC 9(02).
034000         04  WKS-DIA-PROC         PIC 9(02).
034100     02  FILLER                  PIC X(06).
034200******************************************************************
034300*                  L I N E A S   D E   R E P O R T E             *
034400******************************************************************
034500 01  WKS-LIN-EXCPRPT.
034600     02  EXC-UNIDAD              PIC X(12).
034700     02  FILLER                  PIC X(01) VALUE SPACES.
034800     02  EXC-LLAVE               PIC X(10).
034900     02  FILLER                  PIC X(01) VALUE SPACES.
035000     02  EXC-REGLA               PIC X(04).
035100     02  FILLER                  PIC X(01) VALUE SPACES.
035200     02  EXC-MENSAJE             PIC X(60).
035300     02  FILLER                  PIC X(43) VALUE SPACES.
035400 01  WKS-LIN-CTLRPT              PIC X(132) VALUE SPACES.
035420*--> VISTA ALTERNA DEL RENGLON DE CONTROL, PARA ARMAR EL TITULO
035440*--> DEL REPORTE SIN PISAR LA ZONA DE DETALLE DE MONTOS.
035460 01  WKS-LIN-CTLRPT-R REDEFINES WKS-LIN-CTLRPT.
035480     02  WKS-CTL-TITULO          PIC X(60).
035490     02  WKS-CTL-DETALLE         PIC X(72).
035500******************************************************************
035600 PROCEDURE DIVISION.
035700******************************************************************
035800*               S E C C I O N    P R I N C I P A L               *
035900******************************************************************
036000 000-PRINCIPAL SECTION.
036100     PERFORM 010-APERTURA-ARCHIVOS
036200     PERFORM 020-CARGA-TABLA-PEDIDOS
036300     PERFORM 025-CARGA-TABLA-LINEAS-PEDIDO
036400     PERFORM 040-CARGA-TABLA-FACTURAS
036500     PERFORM 045-CARGA-TABLA-LINEAS-FACTURA
036600     PERFORM 050-DETERMINA-PROXIMO-ID-FACTURA
036700     PERFORM 060-LEE-CABECERA-DEVOLUCION
036800     PERFORM 065-LEE-LINEA-DEVOLUCION
036900     PERFORM 100-PROCESA-RUPTURA-DEVOLUCION UNTIL FIN-DEVCAB
037000     PERFORM 700-REESCRIBE-TABLA-PEDIDOS
037100     PERFORM 710-REESCRIBE-TABLA-FACTURAS
037200     PERFORM 900-ESTADISTICAS
037300     PERFORM 990-CIERRA-ARCHIVOS
037400     STOP RUN.
037500 000-PRINCIPAL-E. EXIT.
037600*
037700 010-APERTURA-ARCHIVOS SECTION.
037800     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
037900     MOVE 'LGDEV01'  TO PROGRAMA
038000     OPEN INPUT  PEDENT PEDLIN FACCAB FACLIN DEVCAB DEVLIN
038100          OUTPUT PEDSAL FACSAL STKSAL DEVSAL EXCPRPT CTLRPT
038200     IF FS-PEDENT NOT = 0 AND 97
038300        DISPLAY '>>> ERROR AL ABRIR PEDENT <<<' UPON CONSOLE
038400        MOVE 91 TO RETURN-CODE
038500        STOP RUN
038600     END-IF
038700     IF FS-PEDLIN NOT = 0 AND 97
038800        DISPLAY '>>> ERROR AL ABRIR PEDLIN <<<' UPON CONSOLE
038900        MOVE 91 TO RETURN-CODE
039000        STOP RUN
039100     END-IF
039200     IF FS-FACCAB NOT = 0 AND 97
039300        DISPLAY '>>> ERROR AL ABRIR FACCAB <<<' UPON CONSOLE
039400        MOVE 91 TO RETURN-CODE
039500        STOP RUN
039600     END-IF
039700     IF FS-FACLIN NOT = 0 AND 97
039800        DISPLAY '>>> ERROR AL ABRIR FACLIN <<<' UPON CONSOLE
039900        MOVE 91 TO RETURN-CODE
040000        STOP RUN
040100     END-IF
040200     IF FS-DEVCAB NOT = 0 AND 97
040300        DISPLAY '>>> ERROR AL ABRIR DEVCAB <<<' UPON CONSOLE
040400        MOVE 91 TO RETURN-CODE
040500        STOP RUN
040600     END-IF
040700     IF FS-DEVLIN NOT = 0 AND 97
040800        DISPLAY '>>> ERROR AL ABRIR DEVLIN <<<' UPON CONSOLE
040900        MOVE 91 TO RETURN-CODE
041000        STOP RUN
041100     END-IF.
041200 010-APERTURA-ARCHIVOS-E. EXIT.
041300*
041400 020-CARGA-TABLA-PEDIDOS SECTION.
041500     PERFORM 021-LEE-CARGA-PEDIDO UNTIL FS-PEDENT = 10.
041600 020-CARGA-TABLA-PEDIDOS-E. EXIT.
041700*
041800 021-LEE-CARGA-PEDIDO SECTION.
041900     READ PEDENT
042000       AT END
042100          MOVE 10 TO FS-PEDENT
042200       NOT AT END
042300          ADD 1 TO WKS-TOT-PEDIDOS
042400          MOVE PED-ID             TO WKS-PED-ID-T (WKS-TOT-PEDIDOS)
042500          MOVE PED-CLI-ID         TO WKS-PED-CLI-ID-T
042600                                        (WKS-TOT-PEDIDOS)
042700          MOVE PED-TRACKING       TO WKS-PED-TRACKING-T
042800                                        (WKS-TOT-PEDIDOS)
042900          MOVE PED-ESTADO         TO WKS-PED-ESTADO-T
043000                                        (WKS-TOT-PEDIDOS)
043100          MOVE PED-TIPO-CARGA     TO WKS-PED-TIPO-CARGA-T
043200                                        (WKS-TOT-PEDIDOS)
043300          MOVE PED-FECHA-ETA      TO WKS-PED-FECHA-ETA-T
043400                                        (WKS-TOT-PEDIDOS)
043500          MOVE PED-FECHA-LLEGADA  TO WKS-PED-FECHA-LLEGADA-T
043600                                        (WKS-TOT-PEDIDOS)
043700          MOVE PED-PESO-KG        TO WKS-PED-PESO-T
043800                                        (WKS-TOT-PEDIDOS)
043900          MOVE PED-VOLUMEN-M3     TO WKS-PED-VOLUMEN-T
044000                                        (WKS-TOT-PEDIDOS)
044100          MOVE PED-VALOR-DECLARADO TO WKS-PED-VALOR-DECL-T
044200                                        (WKS-TOT-PEDIDOS)
044300          MOVE PED-SEGURO-FLAG    TO WKS-PED-SEGURO-T
044400                                        (WKS-TOT-PEDIDOS)
044500          MOVE PED-COSTO-FLETE    TO WKS-PED-COSTO-FLETE-T
044600                                        (WKS-TOT-PEDIDOS)
044700     END-READ.
044800 021-LEE-CARGA-PEDIDO-E. EXIT.
044900*
045000 025-CARGA-TABLA-LINEAS-PEDIDO SECTION.
045100     PERFORM 026-LEE-CARGA-LINEA-PEDIDO UNTIL FS-PEDLIN = 10.
045200 025-CARGA-TABLA-LINEAS-PEDIDO-E. EXIT.
045300*
045400 026-LEE-CARGA-LINEA-PEDIDO SECTION.
045500     READ PEDLIN
045600       AT END
045700          MOVE 10 TO FS-PEDLIN
045800       NOT AT END
045900          ADD 1 TO WKS-TOT-PEDLIN
046000          MOVE PDL-PED-ID         TO WKS-PDL-PED-ID-T
046100                                        (WKS-TOT-PEDLIN)
046200          MOVE PDL-LINEA          TO WKS-PDL-LINEA-T
046300                                        (WKS-TOT-PEDLIN)
046400          MOVE PDL-PRD-ID         TO WKS-PDL-PRD-ID-T
046500                                        (WKS-TOT-PEDLIN)
046600          MOVE PDL-CANTIDAD       TO WKS-PDL-CANTIDAD-T
046700                                        (WKS-TOT-PEDLIN)
046800          MOVE PDL-CANTIDAD-FACTURADA TO WKS-PDL-CANT-FACT-T
046900                                        (WKS-TOT-PEDLIN)
047000          MOVE PDL-PRECIO-UNITARIO TO WKS-PDL-PRECIO-T
047100                                        (WKS-TOT-PEDLIN)
047200          MOVE PDL-SUBTOTAL       TO WKS-PDL-SUBTOTAL-T
047300                                        (WKS-TOT-PEDLIN)
047400          MOVE PDL-ACTIVA-FLAG    TO WKS-PDL-ACTIVA-T
047500                                        (WKS-TOT-PEDLIN)
047600     END-READ.
047700 026-LEE-CARGA-LINEA-PEDIDO-E. EXIT.
047800*
047900 040-CARGA-TABLA-FACTURAS SECTION.
048000     PERFORM 041-LEE-CARGA-FACTURA UNTIL FS-FACCAB = 10.
048100 040-CARGA-TABLA-FACTURAS-E. EXIT.
048200*
048300 041-LEE-CARGA-FACTURA SECTION.
048400     READ FACCAB
048500       AT END
048600          MOVE 10 TO FS-FACCAB
048700       NOT AT END
048800          ADD 1 TO WKS-TOT-FACTURAS
048900          MOVE FAC-ID             TO WKS-FAC-ID-T (WKS-TOT-FACTURAS)
049000          MOVE FAC-NUMERO         TO WKS-FAC-NUMERO-T
049100                                        (WKS-TOT-FACTURAS)
049200          MOVE FAC-TIPO           TO WKS-FAC-TIPO-T
049300                                        (WKS-TOT-FACTURAS)
049400          MOVE FAC-CLI-ID         TO WKS-FAC-CLI-ID-T
049500                                        (WKS-TOT-FACTURAS)
049600          MOVE FAC-PED-ID         TO WKS-FAC-PED-ID-T
049700                                        (WKS-TOT-FACTURAS)
049800          MOVE FAC-ID-ORIGEN      TO WKS-FAC-ID-ORIGEN-T
049900                                        (WKS-TOT-FACTURAS)
050000          MOVE FAC-FECHA-EMISION  TO WKS-FAC-FECHA-EMIS-T
050100                                        (WKS-TOT-FACTURAS)
050200          MOVE FAC-FECHA-VENCIMIENTO TO WKS-FAC-FECHA-VENCE-T
050300                                        (WKS-TOT-FACTURAS)
050400          MOVE FAC-SUBTOTAL       TO WKS-FAC-SUBTOTAL-T
050500                                        (WKS-TOT-FACTURAS)
050600          MOVE FAC-DESCUENTO      TO WKS-FAC-DESCUENTO-T
050700                                        (WKS-TOT-FACTURAS)
050800          MOVE FAC-IVA-5          TO WKS-FAC-IVA5-T
050900                                        (WKS-TOT-FACTURAS)
051000          MOVE FAC-IVA-10         TO WKS-FAC-IVA10-T
051100                                        (WKS-TOT-FACTURAS)
051200          MOVE FAC-TOTAL-IVA      TO WKS-FAC-TOTAL-IVA-T
051300                                        (WKS-TOT-FACTURAS)
051400          MOVE FAC-TOTAL          TO WKS-FAC-TOTAL-T
051500                                        (WKS-TOT-FACTURAS)
051600          MOVE FAC-PAGADO         TO WKS-FAC-PAGADO-T
051700                                        (WKS-TOT-FACTURAS)
051800          MOVE FAC-SALDO          TO WKS-FAC-SALDO-T
051900                                        (WKS-TOT-FACTURAS)
052000          MOVE FAC-ESTADO         TO WKS-FAC-ESTADO-T
052100                                        (WKS-TOT-FACTURAS)
052200          MOVE FAC-MONEDA         TO WKS-FAC-MONEDA-T
052300                                        (WKS-TOT-FACTURAS)
052400     END-READ.
052500 041-LEE-CARGA-FACTURA-E. EXIT.
052600*
052700 045-CARGA-TABLA-LINEAS-FACTURA SECTION.
052800     PERFORM 046-LEE-CARGA-LINEA-FACTURA UNTIL FS-FACLIN = 10.
052900 045-CARGA-TABLA-LINEAS-FACTURA-E. EXIT.
053000*
053100 046-LEE-CARGA-LINEA-FACTURA SECTION.
053200     READ FACLIN
053300       AT END
053400          MOVE 10 TO FS-FACLIN
053500       NOT AT END
053600          ADD 1 TO WKS-TOT-FACLIN
053700          MOVE FCL-FAC-ID         TO WKS-FCL-FAC-ID-T
053800                                        (WKS-TOT-FACLIN)
053900          MOVE FCL-LINEA          TO WKS-FCL-LINEA-T
054000                                        (WKS-TOT-FACLIN)
054100          MOVE FCL-PRD-ID         TO WKS-FCL-PRD-ID-T
054200                                        (WKS-TOT-FACLIN)
054300          MOVE FCL-CANTIDAD       TO WKS-FCL-CANTIDAD-T
054400                                        (WKS-TOT-FACLIN)
054500          MOVE FCL-PRECIO-UNITARIO TO WKS-FCL-PRECIO-T
054600                                        (WKS-TOT-FACLIN)
054700          MOVE FCL-TASA-IVA       TO WKS-FCL-TASA-IVA-T
054800                                        (WKS-TOT-FACLIN)
054900     END-READ.
055000 046-LEE-CARGA-LINEA-FACTURA-E. EXIT.
055100*
055200 050-DETERMINA-PROXIMO-ID-FACTURA SECTION.
055300     IF WKS-TOT-FACTURAS > ZERO
055400        COMPUTE WKS-PROX-FAC-ID =
055500                WKS-FAC-ID-T (WKS-TOT-FACTURAS) + 1
055600     ELSE
055700        MOVE 900001 TO WKS-PROX-FAC-ID
055800     END-IF.
055900 050-DETERMINA-PROXIMO-ID-FACTURA-E. EXIT.
056000*
056100 060-LEE-CABECERA-DEVOLUCION SECTION.
056200     READ DEVCAB
056300       AT END
056400          MOVE 1 TO WKS-FIN-DEVCAB
056500     END-READ.
056600 060-LEE-CABECERA-DEVOLUCION-E. EXIT.
056700*
056800 065-LEE-LINEA-DEVOLUCION SECTION.
056900     IF NOT FIN-DEVLIN
057000        READ DEVLIN
057100          AT END
057200             MOVE 1 TO WKS-FIN-DEVLIN
057300        END-READ
057400     END-IF.
057500 065-LEE-LINEA-DEVOLUCION-E. EXIT.
057600*
057700******************************************************************
057800*              R U P T U R A   P O R   D E V O L U C I O N       *
057900******************************************************************
058000 100-PROCESA-RUPTURA-DEVOLUCION SECTION.
058100     ADD 1 TO WKS-LEIDOS
058200     MOVE 1 TO WKS-DEVOLUCION-ACEPTADA
058300     MOVE ZERO TO WKS-TOT-BUFFER WKS-SUBTOTAL WKS-IVA-TOTAL
058400                  WKS-APLICA-EFECTOS
058500     PERFORM 105-VALIDA-REQUISITOS-DEVOLUCION
058600     IF DEVOLUCION-ACEPTADA
058700        PERFORM 110-ACUMULA-LINEAS-DEVOLUCION
058800                UNTIL FIN-DEVLIN OR DVL-DEV-ID NOT = DEV-ID
058900        IF WKS-TOT-BUFFER = ZERO
059000           MOVE 'LA DEVOLUCION DEBE TENER AL MENOS UNA LINEA'
059100                                                TO WKS-MENSAJE
059200           MOVE 'R2'                             TO WKS-REGLA
059300           PERFORM 800-ESCRIBE-EXCEPCION
059400           MOVE ZERO TO WKS-DEVOLUCION-ACEPTADA
059500        ELSE
059600           MOVE WKS-SUBTOTAL  TO DEV-SUBTOTAL
059700           MOVE WKS-IVA-TOTAL TO DEV-TOTAL-IVA
059800           COMPUTE DEV-TOTAL = DEV-SUBTOTAL + DEV-TOTAL-IVA
059900           PERFORM 120-VALIDA-TRANSICION-ESTADO-DEV
060000        END-IF
060100     END-IF
060200     IF DEVOLUCION-ACEPTADA AND APLICA-EFECTOS
060300        PERFORM 130-APLICA-EFECTOS-POR-LINEA
060400                VARYING WKS-BUF-IDX FROM 1 BY 1
060500                UNTIL WKS-BUF-IDX > WKS-TOT-BUFFER
060600        PERFORM 160-VERIFICA-ANULACION-FACTURA
060700        PERFORM 170-GENERA-NOTA-CREDITO
060800     END-IF
060900     IF DEVOLUCION-ACEPTADA
061000        WRITE REG-DEVSAL FROM REG-DEVCAB
061100        ADD 1 TO WKS-ACEPTADAS
061200     ELSE
061300        ADD 1 TO WKS-RECHAZADAS
061400     END-IF
061500     PERFORM 190-DESCARTA-LINEAS-DEVOLUCION
061600             UNTIL FIN-DEVLIN OR DVL-DEV-ID NOT = DEV-ID
061700     PERFORM 060-LEE-CABECERA-DEVOLUCION.
061800 100-PROCESA-RUPTURA-DEVOLUCION-E. EXIT.
061900*
062000******************************************************************
062100*   REGLA R1 - EXISTENCIA Y ESTADO DEL DOCUMENTO DE ORIGEN       *
062200******************************************************************
062300 105-VALIDA-REQUISITOS-DEVOLUCION SECTION.
062400     EVALUATE TRUE
062500        WHEN DEV-TIPO-FISICA OR DEV-TIPO-CORRECCION
062600           PERFORM 106-BUSCA-FACTURA-DEVOLUCION
062700        WHEN DEV-TIPO-AJUSTE-PEDIDO
062800           PERFORM 107-BUSCA-PEDIDO-DEVOLUCION
062900        WHEN OTHER
063000           MOVE 'TIPO DE DEVOLUCION DESCONOCIDO' TO WKS-MENSAJE
063100           MOVE 'R1'                              TO WKS-REGLA
063200           PERFORM 800-ESCRIBE-EXCEPCION
063300           MOVE ZERO TO WKS-DEVOLUCION-ACEPTADA
063400     END-EVALUATE.
063500 105-VALIDA-REQUISITOS-DEVOLUCION-E. EXIT.
063600*
063700 106-BUSCA-FACTURA-DEVOLUCION SECTION.
063800     SET WKS-FAC-IDX TO 1
063900     SEARCH ALL WKS-FAC-REG
064000        AT END
064100           MOVE 'FACTURA DE ORIGEN NO EXISTE' TO WKS-MENSAJE
064200           MOVE 'R1'                           TO WKS-REGLA
064300           PERFORM 800-ESCRIBE-EXCEPCION
064400           MOVE ZERO TO WKS-DEVOLUCION-ACEPTADA
064500        WHEN WKS-FAC-ID-T (WKS-FAC-IDX) = DEV-FAC-ID
064600           IF WKS-FAC-ESTADO-T (WKS-FAC-IDX) = 90
064700              MOVE 'LA FACTURA DE ORIGEN ESTA ANULADA'
064800                                                TO WKS-MENSAJE
064900              MOVE 'R1'                          TO WKS-REGLA
065000              PERFORM 800-ESCRIBE-EXCEPCION
065100              MOVE ZERO TO WKS-DEVOLUCION-ACEPTADA
065200           END-IF
065300     END-SEARCH.
065400 106-BUSCA-FACTURA-DEVOLUCION-E. EXIT.
065500*
065600 107-BUSCA-PEDIDO-DEVOLUCION SECTION.
065700     SET WKS-PED-IDX TO 1
065800     SEARCH ALL WKS-PED-REG
065900        AT END
066000           MOVE 'PEDIDO DE ORIGEN NO EXISTE' TO WKS-MENSAJE
066100           MOVE 'R1'                          TO WKS-REGLA
066200           PERFORM 800-ESCRIBE-EXCEPCION
066300           MOVE ZERO TO WKS-DEVOLUCION-ACEPTADA
066400        WHEN WKS-PED-ID-T (WKS-PED-IDX) = DEV-PED-ID
066500           IF WKS-PED-ESTADO-T (WKS-PED-IDX) = 90
066600              MOVE 'EL PEDIDO DE ORIGEN ESTA CANCELADO'
066700                                               TO WKS-MENSAJE
066800              MOVE 'R1'                         TO WKS-REGLA
066900              PERFORM 800-ESCRIBE-EXCEPCION
067000              MOVE ZERO TO WKS-DEVOLUCION-ACEPTADA
067100           END-IF
067200     END-SEARCH.
067300 107-BUSCA-PEDIDO-DEVOLUCION-E. EXIT.
067400*
067500******************************************************************
067600*   REGLA R3 - PRECIO/IVA POR DEFECTO Y CALCULO DE LINEA         *
067700******************************************************************
067800 110-ACUMULA-LINEAS-DEVOLUCION SECTION.
067900     ADD 1 TO WKS-TOT-BUFFER
068000     MOVE DVL-LINEA            TO WKS-BUF-LINEA-T (WKS-TOT-BUFFER)
068100     MOVE DVL-PRD-ID           TO WKS-BUF-PRD-ID-T (WKS-TOT-BUFFER)
068200     MOVE DVL-FCL-LINEA        TO WKS-BUF-FCL-LINEA-T
068300                                     (WKS-TOT-BUFFER)
068400     MOVE DVL-PDL-LINEA        TO WKS-BUF-PDL-LINEA-T
068500                                     (WKS-TOT-BUFFER)
068600     MOVE DVL-CANTIDAD         TO WKS-BUF-CANTIDAD-T
068700                                     (WKS-TOT-BUFFER)
068800     MOVE DVL-PRECIO-UNITARIO  TO WKS-BUF-PRECIO-T (WKS-TOT-BUFFER)
068900     MOVE DVL-DESCUENTO        TO WKS-BUF-DESCUENTO-T
069000                                     (WKS-TOT-BUFFER)
069100     MOVE DVL-TASA-IVA         TO WKS-BUF-TASA-IVA-T
069200                                     (WKS-TOT-BUFFER)
069300     MOVE DVL-ESTADO-PRODUCTO  TO WKS-BUF-ESTADO-PRD-T
069400                                     (WKS-TOT-BUFFER)
069500     PERFORM 115-DEFAULTEA-PRECIO-LINEA
069600     PERFORM 116-CALCULA-LINEA-DEVOLUCION
069700     IF DEV-TIPO-AJUSTE-PEDIDO
069800        PERFORM 119-VALIDA-CAPACIDAD-PEDIDO
069900     END-IF
070000     ADD WKS-BUF-SUBTOTAL-T (WKS-TOT-BUFFER)  TO WKS-SUBTOTAL
070100     ADD WKS-BUF-IVA-MONTO-T (WKS-TOT-BUFFER) TO WKS-IVA-TOTAL
070200     PERFORM 065-LEE-LINEA-DEVOLUCION.
070300 110-ACUMULA-LINEAS-DEVOLUCION-E. EXIT.
070400*
070500 115-DEFAULTEA-PRECIO-LINEA SECTION.
070600     EVALUATE TRUE
070700        WHEN DEV-TIPO-FISICA OR DEV-TIPO-CORRECCION
070800           PERFORM 117-BUSCA-LINEA-FACTURA-ORIGEN
070900        WHEN DEV-TIPO-AJUSTE-PEDIDO
071000           IF WKS-BUF-PRECIO-T (WKS-TOT-BUFFER) = ZERO
071100              PERFORM 118-BUSCA-LINEA-PEDIDO-ORIGEN
071200           END-IF
071300           IF WKS-BUF-TASA-IVA-T (WKS-TOT-BUFFER) = ZERO
071400              MOVE 10 TO WKS-BUF-TASA-IVA-T (WKS-TOT-BUFFER)
071500           END-IF
071600     END-EVALUATE
071700     IF WKS-BUF-DESCUENTO-T (WKS-TOT-BUFFER) = ZERO
071800        CONTINUE
071900     END-IF.
072000 115-DEFAULTEA-PRECIO-LINEA-E. EXIT.
072100*
072200 117-BUSCA-LINEA-FACTURA-ORIGEN SECTION.
072300     SET WKS-FCL-IDX TO 1
072400     SEARCH WKS-FCL-REG
072500        AT END
072600           CONTINUE
072700        WHEN WKS-FCL-FAC-ID-T (WKS-FCL-IDX) = DEV-FAC-ID
072800             AND WKS-FCL-LINEA-T (WKS-FCL-IDX) =
072900                 WKS-BUF-FCL-LINEA-T (WKS-TOT-BUFFER)
073000           IF WKS-BUF-PRECIO-T (WKS-TOT-BUFFER) = ZERO
073100              MOVE WKS-FCL-PRECIO-T (WKS-FCL-IDX)
073200                                  TO WKS-BUF-PRECIO-T
073300                                        (WKS-TOT-BUFFER)
073400           END-IF
073500           IF WKS-BUF-TASA-IVA-T (WKS-TOT-BUFFER) = ZERO
073600              MOVE WKS-FCL-TASA-IVA-T (WKS-FCL-IDX)
073700                                  TO WKS-BUF-TASA-IVA-T
073800                                        (WKS-TOT-BUFFER)
073900           END-IF
074000     END-SEARCH.
074100 117-BUSCA-LINEA-FACTURA-ORIGEN-E. EXIT.
074200*
074300 118-BUSCA-LINEA-PEDIDO-ORIGEN SECTION.
074400     SET WKS-PDL-IDX TO 1
074500     SEARCH WKS-PDL-REG
074600        AT END
074700           CONTINUE
074800        WHEN WKS-PDL-PED-ID-T (WKS-PDL-IDX) = DEV-PED-ID
074900             AND WKS-PDL-LINEA-T (WKS-PDL-IDX) =
075000                 WKS-BUF-PDL-LINEA-T (WKS-TOT-BUFFER)
075100           MOVE WKS-PDL-PRECIO-T (WKS-PDL-IDX)
075200                               TO WKS-BUF-PRECIO-T
075300                                     (WKS-TOT-BUFFER)
075400     END-SEARCH.
075500 118-BUSCA-LINEA-PEDIDO-ORIGEN-E. EXIT.
075600*
075700 116-CALCULA-LINEA-DEVOLUCION SECTION.
075800     COMPUTE WKS-BUF-SUBTOTAL-T (WKS-TOT-BUFFER) ROUNDED =
075900             (WKS-BUF-CANTIDAD-T (WKS-TOT-BUFFER) *
076000              WKS-BUF-PRECIO-T (WKS-TOT-BUFFER))
076100             - WKS-BUF-DESCUENTO-T (WKS-TOT-BUFFER)
076200     IF WKS-BUF-TASA-IVA-T (WKS-TOT-BUFFER) = ZERO
076300        MOVE ZERO TO WKS-BUF-IVA-MONTO-T (WKS-TOT-BUFFER)
076400     ELSE
076500        COMPUTE WKS-BUF-IVA-MONTO-T (WKS-TOT-BUFFER) ROUNDED =
076600                WKS-BUF-SUBTOTAL-T (WKS-TOT-BUFFER) *
076700                WKS-BUF-TASA-IVA-T (WKS-TOT-BUFFER) / 100
076800     END-IF
076900     COMPUTE WKS-BUF-TOTAL-T (WKS-TOT-BUFFER) =
077000             WKS-BUF-SUBTOTAL-T (WKS-TOT-BUFFER) +
077100             WKS-BUF-IVA-MONTO-T (WKS-TOT-BUFFER).
077200 116-CALCULA-LINEA-DEVOLUCION-E. EXIT.
077300*
077400******************************************************************
077500*   REGLA R7 - CANTIDAD DEVUELTA NO SUPERA LO PENDIENTE          *
077600******************************************************************
077700 119-VALIDA-CAPACIDAD-PEDIDO SECTION.
077800     SET WKS-PDL-IDX TO 1
077900     SEARCH WKS-PDL-REG
078000        AT END
078100           MOVE 'LINEA DE PEDIDO DE ORIGEN NO EXISTE'
078200                                               TO WKS-MENSAJE
078300           MOVE 'R7'                            TO WKS-REGLA
078400           PERFORM 800-ESCRIBE-EXCEPCION
078500           MOVE ZERO TO WKS-DEVOLUCION-ACEPTADA
078600        WHEN WKS-PDL-PED-ID-T (WKS-PDL-IDX) = DEV-PED-ID
078700             AND WKS-PDL-LINEA-T (WKS-PDL-IDX) =
078800                 WKS-BUF-PDL-LINEA-T (WKS-TOT-BUFFER)
078900           IF WKS-BUF-CANTIDAD-T (WKS-TOT-BUFFER) >
079000                 (WKS-PDL-CANTIDAD-T (WKS-PDL-IDX) -
079100                  WKS-PDL-CANT-FACT-T (WKS-PDL-IDX))
079200              MOVE 'CANTIDAD DEVUELTA SUPERA LO PENDIENTE'
079300                                               TO WKS-MENSAJE
079400              MOVE 'R7'                         TO WKS-REGLA
079500              PERFORM 800-ESCRIBE-EXCEPCION
079600              MOVE ZERO TO WKS-DEVOLUCION-ACEPTADA
079700           END-IF
079800     END-SEARCH.
079900 119-VALIDA-CAPACIDAD-PEDIDO-E. EXIT.
080000*
080100******************************************************************
080200*   REGLA R4 - MAQUINA DE ESTADOS DE LA DEVOLUCION               *
080300*   EN EL CIERRE BATCH SOLO SE APLICAN LOS EFECTOS (R5 A R10)    *
080400*   CUANDO LA DEVOLUCION LLEGA APROBADA O EN PROCESO; EN ESE     *
080500*   CASO SE DEJA COMPLETADA. LOS DEMAS ESTADOS SE ESCRIBEN TAL   *
080600*   COMO LLEGARON, SIN REPROCESAR UNA DEVOLUCION YA CERRADA.     *
080700******************************************************************
080800 120-VALIDA-TRANSICION-ESTADO-DEV SECTION.
080900     EVALUATE DEV-ESTADO
081000        WHEN 03
081100        WHEN 05
081200           MOVE 1  TO WKS-APLICA-EFECTOS
081300           MOVE 06 TO DEV-ESTADO
081400        WHEN 01
081500        WHEN 02
081600        WHEN 04
081700        WHEN 06
081800        WHEN 90
081900           CONTINUE
082000        WHEN OTHER
082100           MOVE 'ESTADO DE DEVOLUCION INVALIDO' TO WKS-MENSAJE
082200           MOVE 'R4'                             TO WKS-REGLA
082300           PERFORM 800-ESCRIBE-EXCEPCION
082400           MOVE ZERO TO WKS-DEVOLUCION-ACEPTADA
082500     END-EVALUATE.
082600 120-VALIDA-TRANSICION-ESTADO-DEV-E. EXIT.
082700*
082800 130-APLICA-EFECTOS-POR-LINEA SECTION.
082900     EVALUATE TRUE
083000        WHEN DEV-TIPO-FISICA
083100           PERFORM 140-GENERA-REINGRESO-STOCK
083200           PERFORM 150-REVIERTE-CANTIDAD-FACTURADA
083300        WHEN DEV-TIPO-CORRECCION
083400           PERFORM 150-REVIERTE-CANTIDAD-FACTURADA
083500        WHEN DEV-TIPO-AJUSTE-PEDIDO
083600           PERFORM 152-AJUSTA-LINEA-PEDIDO
083700     END-EVALUATE.
083800 130-APLICA-EFECTOS-POR-LINEA-E. EXIT.
083900*
084000******************************************************************
084100*   REGLA R5 - REINGRESO A INVENTARIO DE LA DEVOLUCION FISICA    *
084200******************************************************************
084300 140-GENERA-REINGRESO-STOCK SECTION.
084400     ADD 1 TO WKS-PROX-STK-ID
084500     MOVE WKS-PROX-STK-ID              TO STK-ID
084600     MOVE DEV-CLI-ID                   TO STK-CLI-ID
084700     MOVE WKS-BUF-PRD-ID-T (WKS-BUF-IDX) TO STK-PRD-ID
084800     MOVE 'DEVOLUCION'                 TO STK-UBICACION
084900     MOVE 'DEV'                        TO STK-ZONA
085000     MOVE WKS-BUF-CANTIDAD-T (WKS-BUF-IDX) TO STK-CANT-ON-HAND
085100     MOVE ZERO                         TO STK-CANT-RESERVADA
085200     MOVE WKS-BUF-CANTIDAD-T (WKS-BUF-IDX) TO STK-CANT-DISPONIBLE
085300     IF WKS-BUF-ESTADO-PRD-T (WKS-BUF-IDX) = 'D'
085400        MOVE 07 TO STK-ESTADO
085500     ELSE
085600        MOVE 02 TO STK-ESTADO
085700     END-IF
085800     MOVE WKS-FECHA-PROCESO            TO STK-FECHA-ENTRADA
085900     MOVE ZERO                         TO STK-FECHA-SALIDA
086000                                           STK-FECHA-VENCIMIENTO
086100     MOVE DEV-NUMERO                   TO STK-LOTE
086200     MOVE ZERO                         TO STK-DIAS-ALMACENADO
086300                                           STK-COSTO-POR-DIA
086400                                           STK-COSTO-TOTAL
086500     WRITE REG-STKMAE
086600     ADD 1 TO WKS-STOCKS-GENERADOS.
086700 140-GENERA-REINGRESO-STOCK-E. EXIT.
086800*
086900******************************************************************
087000*   REGLA R6 - REVERSION DE CANTIDAD FACTURADA DE LA LINEA       *
087100*   DE PEDIDO QUE ORIGINO LA FACTURA DEVUELTA                   *
087200******************************************************************
087300 150-REVIERTE-CANTIDAD-FACTURADA SECTION.
087400     IF WKS-BUF-PDL-LINEA-T (WKS-BUF-IDX) NOT = ZERO
087500        AND DEV-PED-ID NOT = ZERO
087600        SET WKS-PDL-IDX TO 1
087700        SEARCH WKS-PDL-REG
087800           AT END
087900              CONTINUE
088000           WHEN WKS-PDL-PED-ID-T (WKS-PDL-IDX) = DEV-PED-ID
088100                AND WKS-PDL-LINEA-T (WKS-PDL-IDX) =
088200                    WKS-BUF-PDL-LINEA-T (WKS-BUF-IDX)
088300              SUBTRACT WKS-BUF-CANTIDAD-T (WKS-BUF-IDX)
088400                       FROM WKS-PDL-CANT-FACT-T (WKS-PDL-IDX)
088500              IF WKS-PDL-CANT-FACT-T (WKS-PDL-IDX) < ZERO
088600                 MOVE ZERO TO WKS-PDL-CANT-FACT-T (WKS-PDL-IDX)
088700              END-IF
088800        END-SEARCH
088900     END-IF.
089000 150-REVIERTE-CANTIDAD-FACTURADA-E. EXIT.
089100*
089200******************************************************************
089300*   REGLA R7/R8 - AJUSTE DE LA LINEA DE PEDIDO Y CANCELACION     *
089400*   DEL PEDIDO SI QUEDA SIN LINEAS ACTIVAS                      *
089500******************************************************************
089600 152-AJUSTA-LINEA-PEDIDO SECTION.
089700     SET WKS-PDL-IDX TO 1
089800     SEARCH WKS-PDL-REG
089900        AT END
090000           CONTINUE
090100        WHEN WKS-PDL-PED-ID-T (WKS-PDL-IDX) = DEV-PED-ID
090200             AND WKS-PDL-LINEA-T (WKS-PDL-IDX) =
090300                 WKS-BUF-PDL-LINEA-T (WKS-BUF-IDX)
090400           SUBTRACT WKS-BUF-CANTIDAD-T (WKS-BUF-IDX)
090500                    FROM WKS-PDL-CANTIDAD-T (WKS-PDL-IDX)
090600           IF WKS-PDL-CANTIDAD-T (WKS-PDL-IDX) = ZERO
090700              MOVE 'N' TO WKS-PDL-ACTIVA-T (WKS-PDL-IDX)
090800              MOVE ZERO TO WKS-PDL-SUBTOTAL-T (WKS-PDL-IDX)
090900           ELSE
091000              COMPUTE WKS-PDL-SUBTOTAL-T (WKS-PDL-IDX) =
091100                      WKS-PDL-CANTIDAD-T (WKS-PDL-IDX) *
091200                      WKS-PDL-PRECIO-T (WKS-PDL-IDX)
091300           END-IF
091400     END-SEARCH
091500     PERFORM 154-VERIFICA-PEDIDO-SIN-LINEAS.
091600 152-AJUSTA-LINEA-PEDIDO-E. EXIT.
091700*
091800 154-VERIFICA-PEDIDO-SIN-LINEAS SECTION.
091900     MOVE ZERO TO WKS-LINEAS-ACTIVAS-PED
092000     PERFORM 155-CUENTA-LINEA-ACTIVA
092100             VARYING WKS-PDL-IDX FROM 1 BY 1
092200             UNTIL WKS-PDL-IDX > WKS-TOT-PEDLIN
092300     IF WKS-LINEAS-ACTIVAS-PED = ZERO
092400        SET WKS-PED-IDX TO 1
092500        SEARCH ALL WKS-PED-REG
092600           WHEN WKS-PED-ID-T (WKS-PED-IDX) = DEV-PED-ID
092700                MOVE 90 TO WKS-PED-ESTADO-T (WKS-PED-IDX)
092800        END-SEARCH
092900     END-IF.
093000 154-VERIFICA-PEDIDO-SIN-LINEAS-E. EXIT.
093100*
093200 155-CUENTA-LINEA-ACTIVA SECTION.
093300     IF WKS-PDL-PED-ID-T (WKS-PDL-IDX) = DEV-PED-ID
093400        AND WKS-PDL-ACTIVA-T (WKS-PDL-IDX) = 'Y'
093500        ADD 1 TO WKS-LINEAS-ACTIVAS-PED
093600     END-IF.
093700 155-CUENTA-LINEA-ACTIVA-E. EXIT.
093800*
093900******************************************************************
094000*   REGLA R9 - ANULACION DE LA FACTURA TOTALMENTE CORREGIDA      *
094100******************************************************************
094200 160-VERIFICA-ANULACION-FACTURA SECTION.
094300     IF DEV-TIPO-CORRECCION
094400        MOVE 1 TO WKS-TODAS-LINEAS-COMPLETAS
094500        PERFORM 161-VERIFICA-LINEA-COMPLETA
094600                VARYING WKS-BUF-IDX FROM 1 BY 1
094700                UNTIL WKS-BUF-IDX > WKS-TOT-BUFFER
094800        IF WKS-TODAS-LINEAS-COMPLETAS = 1
094900           SET WKS-FAC-IDX TO 1
095000           SEARCH ALL WKS-FAC-REG
095100              WHEN WKS-FAC-ID-T (WKS-FAC-IDX) = DEV-FAC-ID
095200                   MOVE 90 TO WKS-FAC-ESTADO-T (WKS-FAC-IDX)
095300           END-SEARCH
095400        END-IF
095500     END-IF.
095600 160-VERIFICA-ANULACION-FACTURA-E. EXIT.
095700*
095800 161-VERIFICA-LINEA-COMPLETA SECTION.
095900     SET WKS-FCL-IDX TO 1
096000     SEARCH WKS-FCL-REG
096100        AT END
096200           MOVE ZERO TO WKS-TODAS-LINEAS-COMPLETAS
096300        WHEN WKS-FCL-FAC-ID-T (WKS-FCL-IDX) = DEV-FAC-ID
096400             AND WKS-FCL-LINEA-T (WKS-FCL-IDX) =
096500                 WKS-BUF-FCL-LINEA-T (WKS-BUF-IDX)
096600           IF WKS-BUF-CANTIDAD-T (WKS-BUF-IDX) NOT =
096700              WKS-FCL-CANTIDAD-T (WKS-FCL-IDX)
096800              MOVE ZERO TO WKS-TODAS-LINEAS-COMPLETAS
096900           END-IF
097000     END-SEARCH.
097100 161-VERIFICA-LINEA-COMPLETA-E. EXIT.
097200*
097300******************************************************************
097400*   REGLA R10 - NOTA DE CREDITO LIGADA A LA DEVOLUCION           *
097500******************************************************************
097600 170-GENERA-NOTA-CREDITO SECTION.
097700     IF DEV-GENERA-NOTA-CREDITO AND DEV-FAC-ID NOT = ZERO
097800        SET WKS-FAC-IDX TO 1
097900        SEARCH ALL WKS-FAC-REG
098000           AT END
098100              CONTINUE
098200           WHEN WKS-FAC-ID-T (WKS-FAC-IDX) = DEV-FAC-ID
098300              IF DEV-TOTAL > WKS-FAC-TOTAL-T (WKS-FAC-IDX)
098400                 MOVE 'NOTA DE CREDITO SUPERA TOTAL DE FACTURA'
098500                                                  TO WKS-MENSAJE
098600                 MOVE 'R10'                       TO WKS-REGLA
098700                 PERFORM 800-ESCRIBE-EXCEPCION
098800              ELSE
098900                 PERFORM 172-CREA-REGISTRO-NOTA-CREDITO
099000              END-IF
099100        END-SEARCH
099200     END-IF.
099300 170-GENERA-NOTA-CREDITO-E. EXIT.
099400*
099500 172-CREA-REGISTRO-NOTA-CREDITO SECTION.
099600     ADD 1 TO WKS-TOT-FACTURAS
099700     MOVE WKS-PROX-FAC-ID     TO WKS-FAC-ID-T (WKS-TOT-FACTURAS)
099800     MOVE WKS-PROX-FAC-ID     TO DEV-NOTA-CREDITO-ID
099900     ADD 1 TO WKS-PROX-FAC-ID
100000     MOVE 'NC'                TO WKS-FAC-NUMERO-T
100100                                    (WKS-TOT-FACTURAS)
100200     MOVE 'C'                 TO WKS-FAC-TIPO-T (WKS-TOT-FACTURAS)
100300     MOVE DEV-CLI-ID          TO WKS-FAC-CLI-ID-T
100400                                    (WKS-TOT-FACTURAS)
100500     MOVE ZERO                TO WKS-FAC-PED-ID-T
100600                                    (WKS-TOT-FACTURAS)
100700     MOVE DEV-FAC-ID          TO WKS-FAC-ID-ORIGEN-T
100800                                    (WKS-TOT-FACTURAS)
100900     MOVE WKS-FECHA-PROCESO   TO WKS-FAC-FECHA-EMIS-T
101000                                    (WKS-TOT-FACTURAS)
101100     MOVE WKS-FECHA-PROCESO   TO WKS-FAC-FECHA-VENCE-T
101200                                    (WKS-TOT-FACTURAS)
101300     MOVE DEV-SUBTOTAL        TO WKS-FAC-SUBTOTAL-T
101400                                    (WKS-TOT-FACTURAS)
101500     MOVE ZERO                TO WKS-FAC-DESCUENTO-T
101600                                    (WKS-TOT-FACTURAS)
101700                                  WKS-FAC-IVA5-T
101800                                    (WKS-TOT-FACTURAS)
101900     MOVE DEV-TOTAL-IVA       TO WKS-FAC-IVA10-T
102000                                    (WKS-TOT-FACTURAS)
102100                                  WKS-FAC-TOTAL-IVA-T
102200                                    (WKS-TOT-FACTURAS)
102300     MOVE DEV-TOTAL           TO WKS-FAC-TOTAL-T
102400                                    (WKS-TOT-FACTURAS)
102500     MOVE ZERO                TO WKS-FAC-PAGADO-T
102600                                    (WKS-TOT-FACTURAS)
102700     MOVE DEV-TOTAL           TO WKS-FAC-SALDO-T
102800                                    (WKS-TOT-FACTURAS)
102900     MOVE 01                  TO WKS-FAC-ESTADO-T
103000                                    (WKS-TOT-FACTURAS)
103100     MOVE 'PYG'               TO WKS-FAC-MONEDA-T
103200                                    (WKS-TOT-FACTURAS)
103300     ADD 1 TO WKS-NOTAS-CREDITO.
103400 172-CREA-REGISTRO-NOTA-CREDITO-E. EXIT.
103500*
103600 190-DESCARTA-LINEAS-DEVOLUCION SECTION.
103700     PERFORM 065-LEE-LINEA-DEVOLUCION.
103800 190-DESCARTA-LINEAS-DEVOLUCION-E. EXIT.
103900*
104000******************************************************************
104100*   REESCRITURA DE LOS MAESTROS DE PEDIDO Y FACTURA ACTUALIZADOS *
104200******************************************************************
104300 700-REESCRIBE-TABLA-PEDIDOS SECTION.
104400     PERFORM 701-ESCRIBE-UN-PEDIDO
104500             VARYING WKS-PED-IDX FROM 1 BY 1
104600             UNTIL WKS-PED-IDX > WKS-TOT-PEDIDOS.
104700 700-REESCRIBE-TABLA-PEDIDOS-E. EXIT.
104800*
104900 701-ESCRIBE-UN-PEDIDO SECTION.
105000     MOVE WKS-PED-ID-T (WKS-PED-IDX)         TO PSL-ID
105100     MOVE WKS-PED-CLI-ID-T (WKS-PED-IDX)     TO PSL-CLI-ID
105200     MOVE WKS-PED-TRACKING-T (WKS-PED-IDX)   TO PSL-TRACKING
105300     MOVE WKS-PED-ESTADO-T (WKS-PED-IDX)     TO PSL-ESTADO
105400     MOVE WKS-PED-TIPO-CARGA-T (WKS-PED-IDX) TO PSL-TIPO-CARGA
105500     MOVE WKS-PED-FECHA-ETA-T (WKS-PED-IDX)  TO PSL-FECHA-ETA
105600     MOVE WKS-PED-FECHA-LLEGADA-T (WKS-PED-IDX)
105700                                              TO PSL-FECHA-LLEGADA
105800     MOVE WKS-PED-PESO-T (WKS-PED-IDX)       TO PSL-PESO-KG
105900     MOVE WKS-PED-VOLUMEN-T (WKS-PED-IDX)    TO PSL-VOLUMEN-M3
106000     MOVE WKS-PED-VALOR-DECL-T (WKS-PED-IDX)
106100                                          TO PSL-VALOR-DECLARADO
106200     MOVE WKS-PED-SEGURO-T (WKS-PED-IDX)     TO PSL-SEGURO-FLAG
106300     MOVE WKS-PED-COSTO-FLETE-T (WKS-PED-IDX)
106400                                              TO PSL-COSTO-FLETE
106500     WRITE REG-PEDSAL.
106600 701-ESCRIBE-UN-PEDIDO-E. EXIT.
106700*
106800 710-REESCRIBE-TABLA-FACTURAS SECTION.
106900     PERFORM 711-ESCRIBE-UNA-FACTURA
107000             VARYING WKS-FAC-IDX FROM 1 BY 1
107100             UNTIL WKS-FAC-IDX > WKS-TOT-FACTURAS.
107200 710-REESCRIBE-TABLA-FACTURAS-E. EXIT.
107300*
107400 711-ESCRIBE-UNA-FACTURA SECTION.
107500     MOVE WKS-FAC-ID-T (WKS-FAC-IDX)           TO FCS-ID
107600     MOVE WKS-FAC-NUMERO-T (WKS-FAC-IDX)       TO FCS-NUMERO
107700     MOVE WKS-FAC-TIPO-T (WKS-FAC-IDX)         TO FCS-TIPO
107800     MOVE WKS-FAC-CLI-ID-T (WKS-FAC-IDX)       TO FCS-CLI-ID
107900     MOVE WKS-FAC-PED-ID-T (WKS-FAC-IDX)       TO FCS-PED-ID
108000     MOVE WKS-FAC-ID-ORIGEN-T (WKS-FAC-IDX)    TO FCS-ID-ORIGEN
108100     MOVE WKS-FAC-FECHA-EMIS-T (WKS-FAC-IDX)
108200                                         TO FCS-FECHA-EMISION
108300     MOVE WKS-FAC-FECHA-VENCE-T (WKS-FAC-IDX)
108400                                         TO FCS-FECHA-VENCIMIENTO
108500     MOVE WKS-FAC-SUBTOTAL-T (WKS-FAC-IDX)     TO FCS-SUBTOTAL
108600     MOVE WKS-FAC-DESCUENTO-T (WKS-FAC-IDX)    TO FCS-DESCUENTO
108700     MOVE WKS-FAC-IVA5-T (WKS-FAC-IDX)         TO FCS-IVA-5
108800     MOVE WKS-FAC-IVA10-T (WKS-FAC-IDX)        TO FCS-IVA-10
108900     MOVE WKS-FAC-TOTAL-IVA-T (WKS-FAC-IDX)    TO FCS-TOTAL-IVA
109000     MOVE WKS-FAC-TOTAL-T (WKS-FAC-IDX)        TO FCS-TOTAL
109100     MOVE WKS-FAC-PAGADO-T (WKS-FAC-IDX)       TO FCS-PAGADO
109200     MOVE WKS-FAC-SALDO-T (WKS-FAC-IDX)        TO FCS-SALDO
109300     MOVE WKS-FAC-ESTADO-T (WKS-FAC-IDX)       TO FCS-ESTADO
109400     MOVE WKS-FAC-MONEDA-T (WKS-FAC-IDX)       TO FCS-MONEDA
109500     WRITE REG-FACSAL.
109600 711-ESCRIBE-UNA-FACTURA-E. EXIT.
109700*
109800******************************************************************
109900*                 R E P O R T E   D E   E X C E P C I O N E S    *
110000******************************************************************
110100 800-ESCRIBE-EXCEPCION SECTION.
110200     MOVE 'RETURNS-PROC' TO EXC-UNIDAD
110300     MOVE DEV-ID          TO EXC-LLAVE
110400     MOVE WKS-REGLA        TO EXC-REGLA
110500     MOVE WKS-MENSAJE      TO EXC-MENSAJE
110600     WRITE LIN-EXCPRPT FROM WKS-LIN-EXCPRPT.
110700 800-ESCRIBE-EXCEPCION-E. EXIT.
110800*
110900******************************************************************
111000*                E S T A D I S T I C A S   F I N A L E S         *
111100******************************************************************
111200 900-ESTADISTICAS SECTION.
111300     MOVE SPACES TO WKS-LIN-CTLRPT
111400     MOVE 'CONTROL-REPORT  UNIDAD: RETURNS-PROCESSING' TO
111500          WKS-LIN-CTLRPT
111600     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
111700     MOVE WKS-LEIDOS TO WKS-MASCARA
111800     STRING 'DEVOLUCIONES LEIDAS .......: ' WKS-MASCARA
111900            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
112000     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
112100     MOVE WKS-ACEPTADAS TO WKS-MASCARA
112200     STRING 'DEVOLUCIONES ACEPTADAS ....: ' WKS-MASCARA
112300            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
112400     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
112500     MOVE WKS-RECHAZADAS TO WKS-MASCARA
112600     STRING 'DEVOLUCIONES RECHAZADAS ...: ' WKS-MASCARA
112700            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
112800     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
112900     MOVE WKS-STOCKS-GENERADOS TO WKS-MASCARA
113000     STRING 'REINGRESOS A STOCK ........: ' WKS-MASCARA
113100            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
113200     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
113300     MOVE WKS-NOTAS-CREDITO TO WKS-MASCARA
113400     STRING 'NOTAS DE CREDITO GENERADAS .: ' WKS-MASCARA
113500            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
113600     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
113620     MOVE SPACES TO WKS-LIN-CTLRPT
113640     MOVE 'MONTOS DE NOTA DE CREDITO DE LA CORRIDA:' TO
113660          WKS-CTL-TITULO
113680     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT-R
113700     DISPLAY '******************************************'
113800     DISPLAY 'LGDEV01 - DEVOLUCIONES LEIDAS   : ' WKS-LEIDOS
113900     DISPLAY 'LGDEV01 - DEVOLUCIONES ACEPTADAS: ' WKS-ACEPTADAS
114000     DISPLAY 'LGDEV01 - DEVOLUCIONES RECHAZADAS: ' WKS-RECHAZADAS
114050     DISPLAY 'LGDEV01 - SUBTOTAL+IVA (RAW)     : '
114070             WKS-TOTALES-NC-R
114100     DISPLAY '******************************************'.
114200 900-ESTADISTICAS-E. EXIT.
114300*
114400 990-CIERRA-ARCHIVOS SECTION.
114500     CLOSE PEDENT PEDLIN PEDSAL FACCAB FACLIN FACSAL STKSAL
114600           DEVCAB DEVLIN DEVSAL EXCPRPT CTLRPT.
114700 990-CIERRA-ARCHIVOS-E. EXIT.
