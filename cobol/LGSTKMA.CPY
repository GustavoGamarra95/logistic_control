000100******************************************************************
000200*  LGSTKMA  -  MAESTRO DE INVENTARIO (STOCK / LOTE)              *
000300*  CAMPO CLAVE: STK-ID                                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 140                              *
000500******************************************************************
000600 01  REG-STKMAE.
000700     02  STK-ID                      PIC 9(06).
000800     02  STK-CLI-ID                  PIC 9(06).
000900     02  STK-PRD-ID                  PIC 9(06).
001000     02  STK-UBICACION               PIC X(20).
001100     02  STK-ZONA                    PIC X(10).
001200     02  STK-CANTIDADES.
001300         04  STK-CANT-ON-HAND        PIC 9(06).
001400         04  STK-CANT-RESERVADA      PIC 9(06).
001500         04  STK-CANT-DISPONIBLE     PIC 9(06).
001600     02  STK-ESTADO                  PIC 9(02).
001700         88  STK-EST-EN-TRANSITO              VALUE 01.
001800         88  STK-EST-EN-BODEGA                VALUE 02.
001900         88  STK-EST-RETENIDO-ADUANA           VALUE 03.
002000         88  STK-EST-DISPONIBLE                VALUE 04.
002100         88  STK-EST-RESERVADO                 VALUE 05.
002200         88  STK-EST-EN-VERIFICACION           VALUE 06.
002300         88  STK-EST-DANADO                     VALUE 07.
002400         88  STK-EST-DESPACHADO                 VALUE 08.
002500     02  STK-FECHAS.
002600         04  STK-FECHA-ENTRADA       PIC 9(08).
002700         04  STK-FECHA-SALIDA        PIC 9(08).
002800         04  STK-FECHA-VENCIMIENTO   PIC 9(08).
002900*--> VISTA ALTERNA AAAA/MM/DD DE LA FECHA DE ENTRADA (ORDEN FIFO)
003000     02  STK-FECHA-ENTRADA-R REDEFINES STK-FECHAS.
003100         04  STK-ENTRADA-ANIO        PIC 9(04).
003200         04  STK-ENTRADA-MES         PIC 9(02).
003300         04  STK-ENTRADA-DIA         PIC 9(02).
003400         04  STK-SALIDA-FECHA-R      PIC 9(08).
003500         04  STK-VENCE-FECHA-R       PIC 9(08).
003600     02  STK-LOTE                    PIC X(10).
003700     02  STK-DIAS-ALMACENADO         PIC 9(05).
003800     02  STK-COSTO-POR-DIA           PIC S9(9)V99.
003900     02  STK-COSTO-TOTAL             PIC S9(11)V99.
004000     02  FILLER                      PIC X(09).
