000100******************************************************************
000200* FECHA       : 14/02/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CONTROL LOGISTICO - OPERADOR DE CARGA            *
000500* PROGRAMA    : LGORD01                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RATEO NOCTURNO DE PEDIDOS (PEDIDO). LEE EL       *
000800*             : ARCHIVO DE PEDIDOS, VALIDA CLIENTE Y ESTADO,     *
000900*             : CALCULA EL FLETE (PESO/VOLUMEN/SEGURO/URGENCIA), *
001000*             : VERIFICA EL AJUSTE AL CONTENEDOR Y MARCA ATRASO  *
001100*             : Y URGENCIA. EMITE EL LISTADO DE DETALLE DE       *
001200*             : PEDIDOS Y EL REPORTE DE CONTROL DE FIN DE CORRIDA*
001300* ARCHIVOS    : CLIMAE=E, PRDMAE=E, PEDENT=E, PEDLIN=E, PEDSAL=S *
001400*             : PEDREPT=S, EXCPRPT=S, CTLRPT=S                   *
001500* ACCION (ES) : A=ACTUALIZA (RATEA Y REESCRIBE EL PEDIDO)        *
001600* INSTALADO   : 20/02/1986                                      *
001700* BPM/RATIONAL: 331402                                           *
001800* NOMBRE      : RATEO DE FLETE Y CONTROL DE PEDIDOS              *
001900* DESCRIPCION : PROYECTO CONTROL LOGISTICO                       *
002000******************************************************************
002100*               H I S T O R I A L   D E   C A M B I O S          *
002200******************************************************************
002300* 14/02/1986 EDRD REQ-3310 PRIMERA VERSION. RATEO DE FLETE Y     *REQ-3310
002400*                 VALIDACION DE CLIENTE Y ESTADO.                *REQ-3310
002500* 16/02/1986 EDRD REQ-3311 SE AGREGA VERIFICACION DE CAPACIDAD   *REQ-3311
002600*                 DE CONTENEDOR (REGLA O6).                     * REQ-3311
002700* 19/02/1986 EDRD REQ-3312 SE AGREGAN BANDERAS DE ATRASO Y       *REQ-3312
002800*                 URGENCIA EN EL LISTADO DE DETALLE (O7/O8).     *REQ-3312
002900* 20/02/1986 EDRD REQ-3315 SE INSTALA EN PRODUCCION.             *REQ-3315
003000* 03/06/1987 EDRD REQ-3402 CORRECCION: EL RECARGO POR URGENCIA   *REQ-3402
003100*                 SE APLICA SOBRE EL COSTO TOTAL, NO SOLO FLETE. *REQ-3402
003200* 11/11/1988 EDRD REQ-3480 SE AGREGA CARGA DE TABLA DE PRODUCTOS *REQ-3480
003300*                 PARA LA DESCRIPCION EN EL LISTADO DE DETALLE.  *REQ-3480
003400* 30/12/1999 EDRD Y2K-0041 REVISION DE CAMPOS DE FECHA PARA EL   *Y2K-0041
003500*                 CAMBIO DE SIGLO. SIN HALLAZGOS EN ESTE MODULO. *Y2K-0041
003600* 05/03/2006 MGVR REQ-3551 CORRECCION: PEDIDOS ENTREGADOS O      *REQ-3551
003700*                 CANCELADOS YA NO SE VUELVEN A RATEAR (O5).     *REQ-3551
003800* 22/07/2015 EDRD REQ-3602 SE AJUSTA EL TOPE DE 20 PIES A 28,000 *REQ-3602
003900*                 KG SEGUN NUEVA TABLA DE LA NAVIERA.            *REQ-3602
003910* 09/03/2024 MGVR REQ-3651 SE AGREGA EL ESTADO ANTERIOR AL       *REQ-3651
003920*                 MAESTRO DE PEDIDOS PARA VALIDAR LA TRANSICION  *REQ-3651
003930*                 COMO UN VERDADERO AVANCE 01-08 (REGLA O5        REQ-3651
003940*                 COMPLETA, ANTES SOLO SE BLOQUEABA ENTREGADO/    REQ-3651
003950*                 CANCELADO).                                    *REQ-3651
003960* 19/09/2024 EDRD REQ-4418 CORRECCION: EL TOPE DE 27000 KG/67 M3 *REQ-4418
003970*                 DE LA REGLA O6 SOLO REGISTRABA LA EXCEPCION Y   REQ-4418
003980*                 NO RECHAZABA EL PEDIDO; AHORA SUMA A RECHAZADOS REQ-4418
003990*                 IGUAL QUE LAS DEMAS REGLAS DE RECHAZO.          REQ-4418
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    LGORD01.
004300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.  CONTROL LOGISTICO - OPERADOR DE CARGA.
004500 DATE-WRITTEN.  14/02/1986.
004600 DATE-COMPILED.
004700 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACIONES.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERICA-VALIDA  IS '0' THRU '9'
005400     UPSI-0                 ON STATUS IS LG-UPSI-REPROCESO.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CLIMAE  ASSIGN TO CLIMAE
005800            ORGANIZATION  IS SEQUENTIAL
005900            FILE STATUS   IS FS-CLIMAE
006000                             FSE-CLIMAE.
006100     SELECT PRDMAE  ASSIGN TO PRDMAE
006200            ORGANIZATION  IS SEQUENTIAL
006300            FILE STATUS   IS FS-PRDMAE
006400                             FSE-PRDMAE.
006500     SELECT PEDENT  ASSIGN TO PEDENT
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-PEDENT
006800                             FSE-PEDENT.
006900     SELECT PEDLIN  ASSIGN TO PEDLIN
007000            ORGANIZATION  IS SEQUENTIAL
007100            FILE STATUS   IS FS-PEDLIN
007200                             FSE-PEDLIN.
007300     SELECT PEDSAL  ASSIGN TO PEDSAL
007400            ORGANIZATION  IS SEQUENTIAL
007500            FILE STATUS   IS FS-PEDSAL
007600                             FSE-PEDSAL.
007700     SELECT PEDREPT ASSIGN TO PEDREPT
007800            ORGANIZATION  IS LINE SEQUENTIAL
007900            FILE STATUS   IS FS-PEDREPT.
008000     SELECT EXCPRPT ASSIGN TO EXCPRPT
008100            ORGANIZATION  IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-EXCPRPT.
008300     SELECT CTLRPT  ASSIGN TO CTLRPT
008400            ORGANIZATION  IS LINE SEQUENTIAL
008500            FILE STATUS   IS FS-CTLRPT.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900******************************************************************
009000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009100******************************************************************
009200*   MAESTRO DE CLIENTES (CARGA A TABLA)
009300*   MAESTRO DE PRODUCTOS (CARGA A TABLA, SOLO DESCRIPCION)
009400*   PEDIDOS A RATEAR (ENTRADA)
009500*   DETALLE DE PEDIDOS (ENTRADA, PARA EL LISTADO)
009600*   PEDIDOS RATEADOS (SALIDA)
009700 FD  CLIMAE.
009800     COPY LGCLIMA.
009900 FD  PRDMAE.
010000     COPY LGPRDMA.
010100 FD  PEDENT.
010200     COPY LGPEDCA.
010300 FD  PEDLIN.
010400     COPY LGPEDLI.
010500 FD  PEDSAL.
010600     COPY LGPEDCA REPLACING ==REG-PEDCAB== BY ==REG-PEDSAL==
010700                            ==PED-==       BY ==PSL-==.
010800 FD  PEDREPT
010900     RECORD CONTAINS 132 CHARACTERS.
011000 01  LIN-PEDREPT             PIC X(132).
011100 FD  EXCPRPT
011200     RECORD CONTAINS 132 CHARACTERS.
011300 01  LIN-EXCPRPT             PIC X(132).
011400 FD  CTLRPT
011500     RECORD CONTAINS 132 CHARACTERS.
011600 01  LIN-CTLRPT              PIC X(132).
011700*
011800 WORKING-STORAGE SECTION.
011810*--> CONTADOR/SUBINDICE DE USO GENERAL, SIN GRUPO PROPIO
011820 77  WKS-I                   PIC 9(05) COMP VALUE ZERO.
011900******************************************************************
012000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012100******************************************************************
012200 01  WKS-FS-STATUS.
012300     02  FS-CLIMAE               PIC 9(02) VALUE ZEROES.
012400     02  FSE-CLIMAE.
012500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012800     02  FS-PRDMAE               PIC 9(02) VALUE ZEROES.
012900     02  FSE-PRDMAE.
013000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013300     02  FS-PEDENT               PIC 9(02) VALUE ZEROES.
013400     02  FSE-PEDENT.
013500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013800     02  FS-PEDLIN               PIC 9(02) VALUE ZEROES.
013900     02  FSE-PEDLIN.
014000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014300     02  FS-PEDSAL               PIC 9(02) VALUE ZEROES.
014400     02  FSE-PEDSAL.
014500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014800     02  FS-PEDREPT              PIC 9(02) VALUE ZEROES.
014900     02  FS-EXCPRPT              PIC 9(02) VALUE ZEROES.
015000     02  FS-CTLRPT               PIC 9(02) VALUE ZEROES.
015100*      VARIABLES RUTINA DE FSE
015200     02  PROGRAMA                PIC X(08) VALUE SPACES.
015300     02  ARCHIVO                 PIC X(08) VALUE SPACES.
015400     02  ACCION                  PIC X(10) VALUE SPACES.
015500     02  LLAVE                   PIC X(32) VALUE SPACES.
015600******************************************************************
015700*              TABLA EN MEMORIA DE CLIENTES (BUSQUEDA BINARIA)   *
015800******************************************************************
015900 01  WKS-TABLA-CLIENTES.
016000     02  WKS-TOT-CLIENTES        PIC 9(05) COMP VALUE ZERO.
016100     02  WKS-CLI-REG OCCURS 2000 TIMES
016200                     ASCENDING KEY IS WKS-CLI-ID-T
016300                     INDEXED BY WKS-CLI-IDX.
016400         04  WKS-CLI-ID-T         PIC 9(06).
016500         04  WKS-CLI-NOMBRE-T     PIC X(40).
016600         04  WKS-CLI-RUC-T        PIC X(08).
016700         04  WKS-CLI-DV-T         PIC X(01).
016800         04  WKS-CLI-EFACT-T      PIC X(01).
016900******************************************************************
017000*              TABLA EN MEMORIA DE PRODUCTOS (DESCRIPCION)       *
017100******************************************************************
017200 01  WKS-TABLA-PRODUCTOS.
017300     02  WKS-TOT-PRODUCTOS       PIC 9(05) COMP VALUE ZERO.
017400     02  WKS-PRD-REG OCCURS 5000 TIMES
017500                     ASCENDING KEY IS WKS-PRD-ID-T
017600                     INDEXED BY WKS-PRD-IDX.
017700         04  WKS-PRD-ID-T         PIC 9(06).
017800         04  WKS-PRD-DESC-T       PIC X(40).
017900******************************************************************
018000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
018100******************************************************************
018200 01  WKS-VARIABLES-TRABAJO.
018300     02  WKS-FIN-PEDENT          PIC 9(01) VALUE ZERO.
018400         88  FIN-PEDENT                     VALUE 1.
018500     02  WKS-FIN-PEDLIN          PIC 9(01) VALUE ZERO.
018600         88  FIN-PEDLIN                     VALUE 1.
018700     02  LG-UPSI-REPROCESO       PIC 9(01) VALUE ZERO.
018800     02  WKS-CLIENTE-OK          PIC 9(01) VALUE ZERO.
018900         88  CLIENTE-ENCONTRADO             VALUE 1.
019000     02  WKS-ACEPTA-PEDIDO       PIC 9(01) VALUE ZERO.
019100         88  PEDIDO-ACEPTADO                VALUE 1.
019300     02  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
019400     02  WKS-ACEPTADOS           PIC 9(07) COMP VALUE ZERO.
019500     02  WKS-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
019600     02  WKS-TOTAL-FLETE         PIC S9(13)V99 COMP-3 VALUE ZERO.
019700     02  WKS-SUBTOTAL-ORDEN      PIC S9(13)V99 VALUE ZERO.
019800     02  WKS-TOTAL-REPORTE       PIC S9(13)V99 VALUE ZERO.
019900     02  WKS-COSTO-FLETE         PIC S9(11)V99 VALUE ZERO.
020000     02  WKS-DIAS-DIFERENCIA     PIC S9(05) COMP VALUE ZERO.
020100     02  WKS-MENSAJE             PIC X(60) VALUE SPACES.
020200     02  WKS-REGLA               PIC X(04) VALUE SPACES.
020300*--> FECHA DE PROCESO, RECIBIDA POR SYSIN AAAAMMDD
020400     02  WKS-FECHA-PROCESO       PIC 9(08) VALUE ZERO.
020500     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
020600         04  WKS-ANIO-PROC        PIC 9(04).
020700         04  WKS-MES-PROC         PIC 9(02).
020800         04  WKS-DIA-PROC         PIC 9(02).
020900*--> VISTA NUMERICA AUXILIAR PARA LAS SUMAS DE CONTROL (MASCARA)
021000     02  WKS-MASCARA             PIC Z,ZZZ,ZZZ,ZZ9.99.
021100     02  WKS-LINEA-PED-ACTUAL    PIC 9(06) VALUE ZERO.
021200     02  WKS-NUM-DIA-1           PIC S9(07) COMP VALUE ZERO.
021300     02  WKS-RESIDUO             PIC S9(05) COMP VALUE ZERO.
021400******************************************************************
021500*   TABLA DE DIAS ACUMULADOS POR MES (CALCULO MANUAL DE FECHAS)  *
021600*   SE ARMA POR REDEFINES SOBRE LITERALES, SIN USAR FUNCIONES    *
021700*   INTRINSECAS DEL COMPILADOR (NO DISPONIBLES EN EL CICLO 78).  *
021800******************************************************************
021900 01  TABLA-DIAS-LITERAL.
022000     02  FILLER                  PIC 9(03) VALUE 000.
022100     02  FILLER                  PIC 9(03) VALUE 031.
022200     02  FILLER                  PIC 9(03) VALUE 059.
022300     02  FILLER                  PIC 9(03) VALUE 090.
022400     02  FILLER                  PIC 9(03) VALUE 120.
022500     02  FILLER                  PIC 9(03) VALUE 151.
022600     02  FILLER                  PIC 9(03) VALUE 181.
022700     02  FILLER                  PIC 9(03) VALUE 212.
022800     02  FILLER                  PIC 9(03) VALUE 243.
022900     02  FILLER                  PIC 9(03) VALUE 273.
023000     02  FILLER                  PIC 9(03) VALUE 304.
023100     02  FILLER                  PIC 9(03) VALUE 334.
023200 01  TABLA-DIAS REDEFINES TABLA-DIAS-LITERAL.
023300     02  DIA-ACUM-MES             PIC 9(03) OCCURS 12 TIMES.
023400 01  WKS-CALC-FECHA.
023500     02  WKS-FECHA-CALC           PIC 9(08) VALUE ZERO.
023600     02  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALC.
023700         04  WKS-CALC-ANIO        PIC 9(04).
023800         04  WKS-CALC-MES         PIC 9(02).
023900         04  WKS-CALC-DIA         PIC 9(02).
024000     02  WKS-NUM-DIA-CALC         PIC S9(07) COMP VALUE ZERO.
024100     02  WKS-ANIOS-CALC           PIC S9(05) COMP VALUE ZERO.
024200     02  WKS-BISIESTOS-CALC       PIC S9(05) COMP VALUE ZERO.
024300     02  WKS-BISIESTO-ACTUAL      PIC 9(01) COMP VALUE ZERO.
024400******************************************************************
024500*                  L I N E A S   D E   R E P O R T E             *
024600******************************************************************
024700 01  WKS-ENC-PEDREPT.
024800     02  FILLER                  PIC X(01) VALUE SPACES.
024900     02  FILLER                  PIC X(10) VALUE 'TRACKING: '.
025000     02  ENC-TRACKING            PIC X(20).
025100     02  FILLER                  PIC X(03) VALUE SPACES.
025200     02  ENC-CLIENTE             PIC X(40).
025300     02  FILLER                  PIC X(03) VALUE SPACES.
025400     02  FILLER                  PIC X(06) VALUE 'RUC: '.
025500     02  ENC-RUC                 PIC X(09).
025600     02  FILLER                  PIC X(09) VALUE SPACES.
025700     02  FILLER                  PIC X(19) VALUE SPACES.
025800 01  WKS-DET-PEDREPT.
025900     02  FILLER                  PIC X(03) VALUE SPACES.
026000     02  DET-DESCRIPCION         PIC X(30).
026100     02  FILLER                  PIC X(02) VALUE SPACES.
026200     02  DET-CANTIDAD            PIC ZZZZ9.
026300     02  FILLER                  PIC X(02) VALUE SPACES.
026400     02  DET-PRECIO              PIC Z,ZZZ,ZZZ,ZZ9.99.
026500     02  FILLER                  PIC X(02) VALUE SPACES.
026600     02  DET-SUBTOTAL            PIC Z,ZZZ,ZZZ,ZZ9.99.
026700     02  FILLER                  PIC X(32) VALUE SPACES.
026800 01  WKS-TOT-PEDREPT.
026900     02  FILLER                  PIC X(20) VALUE
027000         'TOTAL DEL PEDIDO ...'.
027100     02  FILLER                  PIC X(03) VALUE SPACES.
027200     02  TOT-PEDIDO              PIC Z,ZZZ,ZZZ,ZZ9.99.
027300     02  TOT-ATRASO              PIC X(20) VALUE SPACES.
027400     02  TOT-URGENTE             PIC X(20) VALUE SPACES.
027500     02  FILLER                  PIC X(46) VALUE SPACES.
027600 01  WKS-LIN-EXCPRPT.
027700     02  EXC-UNIDAD              PIC X(12).
027800     02  FILLER                  PIC X(01) VALUE SPACES.
027900     02  EXC-LLAVE               PIC X(10).
028000     02  FILLER                  PIC X(01) VALUE SPACES.
028100     02  EXC-REGLA               PIC X(04).
028200     02  FILLER                  PIC X(01) VALUE SPACES.
028300     02  EXC-MENSAJE             PIC X(60).
028400     02  FILLER                  PIC X(43) VALUE SPACES.
028500 01  WKS-LIN-CTLRPT              PIC X(132) VALUE SPACES.
028600******************************************************************
028700 PROCEDURE DIVISION.
028800******************************************************************
028900*               S E C C I O N    P R I N C I P A L               *
029000******************************************************************
029100 000-PRINCIPAL SECTION.
029200     PERFORM 010-APERTURA-ARCHIVOS
029300     PERFORM 020-CARGA-TABLA-CLIENTES
029400     PERFORM 025-CARGA-TABLA-PRODUCTOS
029500     PERFORM 030-LEE-PEDIDO
029600     PERFORM 035-LEE-LINEA-PEDIDO
029700     PERFORM 100-RATEA-PEDIDO UNTIL FIN-PEDENT
029800     PERFORM 900-ESTADISTICAS
029900     PERFORM 990-CIERRA-ARCHIVOS
030000     STOP RUN.
030100 000-PRINCIPAL-E. EXIT.
030200*
030300 010-APERTURA-ARCHIVOS SECTION.
030400     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
030500     MOVE 'LGORD01'   TO PROGRAMA
030600     OPEN INPUT  CLIMAE PRDMAE PEDENT PEDLIN
030700          OUTPUT PEDSAL PEDREPT EXCPRPT CTLRPT
030800     IF FS-CLIMAE NOT = 0 AND 97
030900        MOVE 'OPEN' TO ACCION  MOVE 'CLIMAE' TO ARCHIVO
031000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031100                              FS-CLIMAE, FSE-CLIMAE
031200        DISPLAY '>>> ERROR AL ABRIR CLIMAE <<<' UPON CONSOLE
031300        MOVE 91 TO RETURN-CODE
031400        STOP RUN
031500     END-IF
031600     IF FS-PRDMAE NOT = 0 AND 97
031700        DISPLAY '>>> ERROR AL ABRIR PRDMAE <<<' UPON CONSOLE
031800        MOVE 91 TO RETURN-CODE
031900        STOP RUN
032000     END-IF
032100     IF FS-PEDENT NOT = 0 AND 97
032200        DISPLAY '>>> ERROR AL ABRIR PEDENT <<<' UPON CONSOLE
032300        MOVE 91 TO RETURN-CODE
032400        STOP RUN
032500     END-IF
032600     IF FS-PEDLIN NOT = 0 AND 97
032700        DISPLAY '>>> ERROR AL ABRIR PEDLIN <<<' UPON CONSOLE
032800        MOVE 91 TO RETURN-CODE
032900        STOP RUN
033000     END-IF.
033100 010-APERTURA-ARCHIVOS-E. EXIT.
033200*
033300******************************************************************
033400*        C A R G A   D E   M A E S T R O S   A   T A B L A       *
033500******************************************************************
033600 020-CARGA-TABLA-CLIENTES SECTION.
033700     MOVE ZERO TO WKS-FIN-PEDENT
033800     PERFORM 021-LEE-CARGA-CLIENTE UNTIL FS-CLIMAE = 10.
033900 020-CARGA-TABLA-CLIENTES-E. EXIT.
034000*
034100 021-LEE-CARGA-CLIENTE SECTION.
034200     READ CLIMAE
034300       AT END
034400          MOVE 10 TO FS-CLIMAE
034500       NOT AT END
034600          ADD 1 TO WKS-TOT-CLIENTES
034700          MOVE CLI-ID         TO WKS-CLI-ID-T (WKS-TOT-CLIENTES)
034800          MOVE CLI-RAZON-SOCIAL
034900                               TO WKS-CLI-NOMBRE-T (WKS-TOT-CLIENTES)
035000          MOVE CLI-RUC         TO WKS-CLI-RUC-T (WKS-TOT-CLIENTES)
035100          MOVE CLI-DV          TO WKS-CLI-DV-T (WKS-TOT-CLIENTES)
035200          MOVE CLI-EFACT-FLAG  TO WKS-CLI-EFACT-T (WKS-TOT-CLIENTES)
035300     END-READ.
035400 021-LEE-CARGA-CLIENTE-E. EXIT.
035500*
035600 025-CARGA-TABLA-PRODUCTOS SECTION.
035700     PERFORM 026-LEE-CARGA-PRODUCTO UNTIL FS-PRDMAE = 10.
035800 025-CARGA-TABLA-PRODUCTOS-E. EXIT.
035900*
036000 026-LEE-CARGA-PRODUCTO SECTION.
036100     READ PRDMAE
036200       AT END
036300          MOVE 10 TO FS-PRDMAE
036400       NOT AT END
036500          ADD 1 TO WKS-TOT-PRODUCTOS
036600          MOVE PRD-ID   TO WKS-PRD-ID-T (WKS-TOT-PRODUCTOS)
036700          MOVE PRD-DESCRIPCION
036800                        TO WKS-PRD-DESC-T (WKS-TOT-PRODUCTOS)
036900     END-READ.
037000 026-LEE-CARGA-PRODUCTO-E. EXIT.
037100*
037200******************************************************************
037300*              L E C T U R A   D E   P E D I D O S               *
037400******************************************************************
037500 030-LEE-PEDIDO SECTION.
037600     READ PEDENT
037700       AT END
037800          MOVE 1 TO WKS-FIN-PEDENT
037900     END-READ.
038000 030-LEE-PEDIDO-E. EXIT.
038100*
038200 035-LEE-LINEA-PEDIDO SECTION.
038300     IF NOT FIN-PEDLIN
038400        READ PEDLIN
038500          AT END
038600             MOVE 1 TO WKS-FIN-PEDLIN
038700        END-READ
038800     END-IF.
038900 035-LEE-LINEA-PEDIDO-E. EXIT.
039000*
039100******************************************************************
039200*                R A T E O   D E L   P E D I D O                 *
039300******************************************************************
039310*--> NOTA: EL PEDIDO SOLO SE ESCRIBE EN PEDSAL CUANDO QUEDA      *REQ-4418
039320*--> ACEPTADO (WRITE DENTRO DEL IF PEDIDO-ACEPTADO). A DIFERENCIA REQ-4418
039330*--> DE LGFAC01 (QUE SIEMPRE ESCRIBE LA CABECERA DE FACTURA), EL  REQ-4418
039340*--> RATEO NO PRODUCE CABECERA DE SALIDA PARA UN PEDIDO RECHAZADO REQ-4418
039350*--> - ES EL COMPORTAMIENTO PROPIO DE CADA UNIDAD, NO UN OLVIDO.  REQ-4418
039400 100-RATEA-PEDIDO SECTION.
039500     ADD 1 TO WKS-LEIDOS
039600     MOVE ZERO TO WKS-ACEPTA-PEDIDO
039700     PERFORM 110-BUSCA-CLIENTE
039800     IF CLIENTE-ENCONTRADO
039900        PERFORM 120-VALIDA-ESTADO-PEDIDO
040000        IF PEDIDO-ACEPTADO
040100           PERFORM 130-VALIDA-TRANSICION-ESTADO
040200        END-IF
040300        IF PEDIDO-ACEPTADO
040400           PERFORM 140-CALCULA-FLETE
040500           PERFORM 150-VALIDA-CAPACIDAD-CONTENEDOR
040600           PERFORM 160-EVALUA-ATRASO-URGENCIA
040700           WRITE REG-PEDSAL FROM REG-PEDCAB
040800           ADD 1 TO WKS-ACEPTADOS
040900           ADD PED-COSTO-FLETE TO WKS-TOTAL-FLETE
041000           PERFORM 170-IMPRIME-DETALLE-PEDIDO
041100        END-IF
041200     ELSE
041300        MOVE 'CLIENTE NO EXISTE EN MAESTRO'  TO WKS-MENSAJE
041400        MOVE 'O-CLI'                          TO WKS-REGLA
041500        PERFORM 800-ESCRIBE-EXCEPCION
041600        ADD 1 TO WKS-RECHAZADOS
041700     END-IF
041800     PERFORM 030-LEE-PEDIDO.
041900 100-RATEA-PEDIDO-E. EXIT.
042000*
042100 110-BUSCA-CLIENTE SECTION.
042200     MOVE ZERO TO WKS-CLIENTE-OK
042300     SET WKS-CLI-IDX TO 1
042400     SEARCH ALL WKS-CLI-REG
042500        WHEN WKS-CLI-ID-T (WKS-CLI-IDX) = PED-CLI-ID
042600             MOVE 1 TO WKS-CLIENTE-OK
042700     END-SEARCH.
042800 110-BUSCA-CLIENTE-E. EXIT.
042900*
043000 112-BUSCA-PRODUCTO SECTION.
043100     SET WKS-PRD-IDX TO 1
043200     MOVE SPACES TO WKS-PRD-DESC-T (1)
043300     SEARCH ALL WKS-PRD-REG
043400        WHEN WKS-PRD-ID-T (WKS-PRD-IDX) = PDL-PRD-ID
043500             CONTINUE
043600     END-SEARCH.
043700 112-BUSCA-PRODUCTO-E. EXIT.
043800*
043900******************************************************************
044000*   VALIDACION DE CODIGO DE ESTADO Y DE LA REGLA O5 DE TRANSICION*
044100******************************************************************
044200 120-VALIDA-ESTADO-PEDIDO SECTION.
044300     MOVE 1 TO WKS-ACEPTA-PEDIDO
044400     EVALUATE TRUE
044500        WHEN PED-EST-REGISTRADO  WHEN PED-EST-EN-TRANSITO
044600        WHEN PED-EST-RECIBIDO    WHEN PED-EST-EN-ADUANA
044700        WHEN PED-EST-LIBERADO    WHEN PED-EST-EN-BODEGA
044800        WHEN PED-EST-EN-REPARTO  WHEN PED-EST-ENTREGADO
044900        WHEN PED-EST-CANCELADO   WHEN PED-EST-DEVUELTO
045000             CONTINUE
045100        WHEN OTHER
045200             MOVE 'CODIGO DE ESTADO NO VALIDO'  TO WKS-MENSAJE
045300             MOVE 'O5'                           TO WKS-REGLA
045400             PERFORM 800-ESCRIBE-EXCEPCION
045500             MOVE ZERO TO WKS-ACEPTA-PEDIDO
045600             ADD 1 TO WKS-RECHAZADOS
045700     END-EVALUATE.
045800 120-VALIDA-ESTADO-PEDIDO-E. EXIT.
045900*
046000 130-VALIDA-TRANSICION-ESTADO SECTION.
046050*--> COMPARA EL ESTADO NUEVO (PED-ESTADO, RECIBIDO EN LA CORRIDA)
046060*--> CONTRA EL ESTADO ANTERIOR (PED-ESTADO-ANT, DE LA CORRIDA
046070*--> PREVIA) SEGUN LA REGLA O5: CANCELADO ES INMUTABLE, ENTREGADO
046080*--> SOLO PUEDE PASAR A DEVUELTO, Y FUERA DE ESOS DOS CASOS EL
046090*--> AVANCE NUMERICO 01-08 SOLO PUEDE SER HACIA ADELANTE (LOS
046095*--> PASES A DEVUELTO/CANCELADO QUEDAN EXENTOS DE ESE CHEQUEO).
046100     EVALUATE TRUE
046150        WHEN PED-EST-ANT-CANCELADO
046200             MOVE 'PEDIDO CANCELADO, NO SE MODIFICA EL ESTADO'
046250                                              TO WKS-MENSAJE
046300             MOVE 'O5'                              TO WKS-REGLA
046350             PERFORM 800-ESCRIBE-EXCEPCION
046400             MOVE ZERO TO WKS-ACEPTA-PEDIDO
046450             ADD 1 TO WKS-RECHAZADOS
046500        WHEN PED-EST-ANT-ENTREGADO AND PED-EST-DEVUELTO
046550             CONTINUE
046600        WHEN PED-EST-ANT-ENTREGADO
046650             MOVE 'PEDIDO ENTREGADO SOLO PUEDE PASAR A DEVUELTO'
046700                                              TO WKS-MENSAJE
046750             MOVE 'O5'                              TO WKS-REGLA
046800             PERFORM 800-ESCRIBE-EXCEPCION
046850             MOVE ZERO TO WKS-ACEPTA-PEDIDO
046900             ADD 1 TO WKS-RECHAZADOS
046950        WHEN PED-EST-CANCELADO OR PED-EST-DEVUELTO
047000             CONTINUE
047050        WHEN PED-ESTADO > PED-ESTADO-ANT
047100             CONTINUE
047150        WHEN OTHER
047200             MOVE 'TRANSICION DE ESTADO NO ES UN AVANCE VALIDO'
047250                                              TO WKS-MENSAJE
047300             MOVE 'O5'                              TO WKS-REGLA
047350             PERFORM 800-ESCRIBE-EXCEPCION
047400             MOVE ZERO TO WKS-ACEPTA-PEDIDO
047450             ADD 1 TO WKS-RECHAZADOS
047500     END-EVALUATE
047550*--> AL LLEGAR A ENTREGADO LA FECHA DE LLEGADA REAL SE IGUALA
047600*--> A LA FECHA ETA
047650     IF PEDIDO-ACEPTADO AND PED-EST-ENTREGADO
047700                      AND PED-FECHA-LLEGADA = ZERO
047750        MOVE PED-FECHA-ETA TO PED-FECHA-LLEGADA
047800     END-IF.
047850 130-VALIDA-TRANSICION-ESTADO-E. EXIT.
047870*
047900******************************************************************
048000*     R E G L A S   O1-O3   C O S T O   D E L   F L E T E        *
048100******************************************************************
048200 140-CALCULA-FLETE SECTION.
048300     MOVE 200.00 TO WKS-COSTO-FLETE
048400     IF PED-PESO-KG > 0
048500        COMPUTE WKS-COSTO-FLETE = WKS-COSTO-FLETE +
048600                                  (PED-PESO-KG * 50.00)
048700     END-IF
048800     IF PED-VOLUMEN-M3 > 0
048900        COMPUTE WKS-COSTO-FLETE = WKS-COSTO-FLETE +
049000                                  (PED-VOLUMEN-M3 * 100.00)
049100     END-IF
049200     IF PED-CON-SEGURO AND PED-VALOR-DECLARADO > 0
049300        COMPUTE WKS-COSTO-FLETE ROUNDED = WKS-COSTO-FLETE +
049400                            (PED-VALOR-DECLARADO * 0.02)
049500     END-IF
049600     PERFORM 145-CALCULA-DIAS-URGENCIA
049700     IF WKS-DIAS-DIFERENCIA > 0 AND WKS-DIAS-DIFERENCIA < 7
049800        COMPUTE WKS-COSTO-FLETE ROUNDED = WKS-COSTO-FLETE * 1.15
049900     END-IF
050000     MOVE WKS-COSTO-FLETE TO PED-COSTO-FLETE.
050100 140-CALCULA-FLETE-E. EXIT.
050200*
050300 145-CALCULA-DIAS-URGENCIA SECTION.
050400     IF PED-FECHA-ETA = ZERO
050500        MOVE ZERO TO WKS-DIAS-DIFERENCIA
050600     ELSE
050700        MOVE PED-FECHA-ETA      TO WKS-FECHA-CALC
050800        PERFORM 148-CALCULA-NUM-DIA
050900        MOVE WKS-NUM-DIA-CALC   TO WKS-NUM-DIA-1
051000        MOVE WKS-FECHA-PROCESO  TO WKS-FECHA-CALC
051100        PERFORM 148-CALCULA-NUM-DIA
051200        COMPUTE WKS-DIAS-DIFERENCIA =
051300                WKS-NUM-DIA-1 - WKS-NUM-DIA-CALC
051400     END-IF.
051500 145-CALCULA-DIAS-URGENCIA-E. EXIT.
051600*
051700******************************************************************
051800*   NUMERO DE DIA ABSOLUTO A PARTIR DE 1900 (SIN FUNCION DE      *
051900*   FECHAS DEL COMPILADOR). WKS-FECHA-CALC ES LA ENTRADA.        *
052000******************************************************************
052100 148-CALCULA-NUM-DIA SECTION.
052200     COMPUTE WKS-ANIOS-CALC = WKS-CALC-ANIO - 1900
052300     COMPUTE WKS-BISIESTOS-CALC = (WKS-ANIOS-CALC + 3) / 4
052400     MOVE ZERO TO WKS-BISIESTO-ACTUAL
052500     DIVIDE WKS-CALC-ANIO BY 4 GIVING WKS-I REMAINDER WKS-RESIDUO
052600     IF WKS-RESIDUO = 0 AND WKS-CALC-MES > 2
052700        MOVE 1 TO WKS-BISIESTO-ACTUAL
052800     END-IF
052900     COMPUTE WKS-NUM-DIA-CALC =
053000             (WKS-ANIOS-CALC * 365) + WKS-BISIESTOS-CALC
053100           + DIA-ACUM-MES (WKS-CALC-MES) + WKS-CALC-DIA
053200           + WKS-BISIESTO-ACTUAL.
053300 148-CALCULA-NUM-DIA-E. EXIT.
053400*
053500******************************************************************
053600*        R E G L A   O6   C A P A C I D A D   D E L   C O N T    *
053700******************************************************************
053800 150-VALIDA-CAPACIDAD-CONTENEDOR SECTION.
053900     IF PED-PESO-KG > 27000 OR PED-VOLUMEN-M3 > 67
054000        MOVE 'EXCEDE CAPACIDAD MAXIMA DE 40 PIES'
054100                                             TO WKS-MENSAJE
054200        MOVE 'O6'                            TO WKS-REGLA
054250        MOVE ZERO TO WKS-ACEPTA-PEDIDO                        *REQ-4418
054260        ADD 1 TO WKS-RECHAZADOS                                *REQ-4418
054300        PERFORM 800-ESCRIBE-EXCEPCION
054400     ELSE
054500        IF PED-PESO-KG > 28000 OR PED-VOLUMEN-M3 > 33
054600           MOVE 'ADVERTENCIA: REQUIERE CONTENEDOR DE 40 PIES'
054700                                             TO WKS-MENSAJE
054800           MOVE 'O6'                          TO WKS-REGLA
054900           PERFORM 800-ESCRIBE-EXCEPCION
055000        END-IF
055100     END-IF.
055200 150-VALIDA-CAPACIDAD-CONTENEDOR-E. EXIT.
055300*
055400******************************************************************
055500*        R E G L A S   O7-O8   A T R A S O   Y   U R G E N C I A*
055600******************************************************************
055700 160-EVALUA-ATRASO-URGENCIA SECTION.
055800     MOVE SPACES TO TOT-ATRASO TOT-URGENTE
055900     IF (NOT PED-EST-ENTREGADO) AND (NOT PED-EST-CANCELADO)
056000        AND PED-FECHA-ETA NOT = ZERO
056100        AND WKS-FECHA-PROCESO > PED-FECHA-ETA
056200        MOVE WKS-FECHA-PROCESO  TO WKS-FECHA-CALC
056300        PERFORM 148-CALCULA-NUM-DIA
056400        MOVE WKS-NUM-DIA-CALC   TO WKS-NUM-DIA-1
056500        MOVE PED-FECHA-ETA      TO WKS-FECHA-CALC
056600        PERFORM 148-CALCULA-NUM-DIA
056700        COMPUTE WKS-DIAS-DIFERENCIA =
056800                WKS-NUM-DIA-1 - WKS-NUM-DIA-CALC
056900        MOVE 'ATRASADO' TO TOT-ATRASO
057000     END-IF
057100     IF (NOT PED-EST-ENTREGADO) AND (NOT PED-EST-CANCELADO)
057200        AND (NOT PED-EST-DEVUELTO)
057300        AND PED-FECHA-ETA >= WKS-FECHA-PROCESO
057400        MOVE PED-FECHA-ETA      TO WKS-FECHA-CALC
057500        PERFORM 148-CALCULA-NUM-DIA
057600        MOVE WKS-NUM-DIA-CALC   TO WKS-NUM-DIA-1
057700        MOVE WKS-FECHA-PROCESO  TO WKS-FECHA-CALC
057800        PERFORM 148-CALCULA-NUM-DIA
057900        COMPUTE WKS-DIAS-DIFERENCIA =
058000                WKS-NUM-DIA-1 - WKS-NUM-DIA-CALC
058100        IF WKS-DIAS-DIFERENCIA <= 3
058200           MOVE 'URGENTE' TO TOT-URGENTE
058300        END-IF
058400     END-IF.
058500 160-EVALUA-ATRASO-URGENCIA-E. EXIT.
058600*
058700******************************************************************
058800*           L I S T A D O   D E   D E T A L L E   D E   P E D O  *
058900******************************************************************
059000 170-IMPRIME-DETALLE-PEDIDO SECTION.
059100     MOVE PED-TRACKING  TO ENC-TRACKING
059200     SET WKS-CLI-IDX TO 1
059300     SEARCH ALL WKS-CLI-REG
059400        WHEN WKS-CLI-ID-T (WKS-CLI-IDX) = PED-CLI-ID
059500             MOVE WKS-CLI-NOMBRE-T (WKS-CLI-IDX) TO ENC-CLIENTE
059600             MOVE WKS-CLI-RUC-T    (WKS-CLI-IDX) TO ENC-RUC (1:8)
059700             MOVE WKS-CLI-DV-T     (WKS-CLI-IDX) TO ENC-RUC (9:1)
059800     END-SEARCH
059900     WRITE LIN-PEDREPT FROM WKS-ENC-PEDREPT
060000     MOVE ZERO TO WKS-SUBTOTAL-ORDEN
060100     PERFORM 175-IMPRIME-LINEAS-PEDIDO
060200             UNTIL FIN-PEDLIN OR PDL-PED-ID NOT = PED-ID
060300     MOVE PED-COSTO-FLETE TO TOT-PEDIDO
060400     WRITE LIN-PEDREPT FROM WKS-TOT-PEDREPT
060500     ADD PED-COSTO-FLETE TO WKS-TOTAL-REPORTE.
060600 170-IMPRIME-DETALLE-PEDIDO-E. EXIT.
060700*
060800 175-IMPRIME-LINEAS-PEDIDO SECTION.
060900     IF NOT FIN-PEDLIN AND PDL-PED-ID = PED-ID
061000        PERFORM 112-BUSCA-PRODUCTO
061100        MOVE WKS-PRD-DESC-T (WKS-PRD-IDX) TO DET-DESCRIPCION
061200        MOVE PDL-CANTIDAD        TO DET-CANTIDAD
061300        MOVE PDL-PRECIO-UNITARIO TO DET-PRECIO
061400        MOVE PDL-SUBTOTAL        TO DET-SUBTOTAL
061500        ADD  PDL-SUBTOTAL        TO WKS-SUBTOTAL-ORDEN
061600        WRITE LIN-PEDREPT FROM WKS-DET-PEDREPT
061700        PERFORM 035-LEE-LINEA-PEDIDO
061800     END-IF.
061900 175-IMPRIME-LINEAS-PEDIDO-E. EXIT.
062000*
062100******************************************************************
062200*                 R E P O R T E   D E   E X C E P C I O N E S    *
062300******************************************************************
062400 800-ESCRIBE-EXCEPCION SECTION.
062500     MOVE 'ORDER-RATING'  TO EXC-UNIDAD
062600     MOVE PED-ID           TO EXC-LLAVE
062700     MOVE WKS-REGLA        TO EXC-REGLA
062800     MOVE WKS-MENSAJE      TO EXC-MENSAJE
062900     WRITE LIN-EXCPRPT FROM WKS-LIN-EXCPRPT.
063000 800-ESCRIBE-EXCEPCION-E. EXIT.
063100*
063200******************************************************************
063300*                E S T A D I S T I C A S   F I N A L E S         *
063400******************************************************************
063500 900-ESTADISTICAS SECTION.
063600     MOVE SPACES TO WKS-LIN-CTLRPT
063700     MOVE 'CONTROL-REPORT  UNIDAD: ORDER-RATING' TO WKS-LIN-CTLRPT
063800     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
063900     MOVE WKS-LEIDOS TO WKS-MASCARA
064000     STRING 'REGISTROS LEIDOS ..........: ' WKS-MASCARA
064100            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
064200     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
064300     MOVE WKS-ACEPTADOS TO WKS-MASCARA
064400     STRING 'REGISTROS ACEPTADOS ........: ' WKS-MASCARA
064500            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
064600     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
064700     MOVE WKS-RECHAZADOS TO WKS-MASCARA
064800     STRING 'REGISTROS RECHAZADOS .......: ' WKS-MASCARA
064900            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
065000     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
065100     MOVE WKS-TOTAL-FLETE TO WKS-MASCARA
065200     STRING 'TOTAL DE FLETE RATEADO (USD): ' WKS-MASCARA
065300            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
065400     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
065500     DISPLAY '******************************************'
065600     DISPLAY 'LGORD01 - REGISTROS LEIDOS     : ' WKS-LEIDOS
065700     DISPLAY 'LGORD01 - REGISTROS ACEPTADOS  : ' WKS-ACEPTADOS
065800     DISPLAY 'LGORD01 - REGISTROS RECHAZADOS : ' WKS-RECHAZADOS
065900     DISPLAY '******************************************'.
066000 900-ESTADISTICAS-E. EXIT.
066100*
066200 990-CIERRA-ARCHIVOS SECTION.
066300     CLOSE CLIMAE PRDMAE PEDENT PEDLIN
066400           PEDSAL PEDREPT EXCPRPT CTLRPT.
066500 990-CIERRA-ARCHIVOS-E. EXIT.
