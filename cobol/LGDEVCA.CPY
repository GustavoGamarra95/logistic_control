000100******************************************************************
000200*  LGDEVCA  -  CABECERA DE DEVOLUCION (RETURN)                   *
000300*  CAMPO CLAVE: DEV-ID                                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 120                              *
000500******************************************************************
000600 01  REG-DEVCAB.
000700     02  DEV-ID                      PIC 9(06).
000800     02  DEV-NUMERO                  PIC X(10).
000900     02  DEV-TIPO                    PIC X(01).
001000         88  DEV-TIPO-FISICA                  VALUE 'P'.
001100         88  DEV-TIPO-CORRECCION              VALUE 'C'.
001200         88  DEV-TIPO-AJUSTE-PEDIDO           VALUE 'A'.
001300     02  DEV-ESTADO                  PIC 9(02).
001400         88  DEV-EST-SOLICITADA               VALUE 01.
001500         88  DEV-EST-EN-REVISION              VALUE 02.
001600         88  DEV-EST-APROBADA                 VALUE 03.
001700         88  DEV-EST-RECHAZADA                VALUE 04.
001800         88  DEV-EST-EN-PROCESO               VALUE 05.
001900         88  DEV-EST-COMPLETADA               VALUE 06.
002000         88  DEV-EST-CANCELADA                VALUE 90.
002100     02  DEV-CLI-ID                  PIC 9(06).
002200     02  DEV-FAC-ID                  PIC 9(06).
002300     02  DEV-PED-ID                  PIC 9(06).
002400     02  DEV-NOTA-CREDITO-FLAG       PIC X(01).
002500         88  DEV-GENERA-NOTA-CREDITO          VALUE 'Y'.
002600     02  DEV-NOTA-CREDITO-ID         PIC 9(06).
002700     02  DEV-MONTOS.
002800         04  DEV-SUBTOTAL            PIC S9(13)V99.
002900         04  DEV-TOTAL-IVA           PIC S9(13)V99.
003000         04  DEV-TOTAL               PIC S9(13)V99.
003100     02  FILLER                      PIC X(31).
