000100******************************************************************
000200*  LGFACLI  -  DETALLE DE FACTURA (INVOICE-LINE)                 *
000300*  CAMPO CLAVE: FCL-FAC-ID + FCL-LINEA                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 140                              *
000500******************************************************************
000600 01  REG-FACLIN.
000700     02  FCL-FAC-ID                  PIC 9(06).
000800     02  FCL-LINEA                   PIC 9(03).
000900     02  FCL-PRD-ID                  PIC 9(06).
001000     02  FCL-PDL-LINEA               PIC 9(03).
001100     02  FCL-DESCRIPCION             PIC X(40).
001200     02  FCL-CANTIDAD                PIC 9(05).
001300     02  FCL-PRECIO-UNITARIO         PIC S9(13)V99.
001400     02  FCL-DESCUENTO               PIC S9(13)V99.
001500     02  FCL-TASA-IVA                PIC 9(02).
001600     02  FCL-SUBTOTAL                PIC S9(13)V99.
001700     02  FCL-IVA-MONTO               PIC S9(13)V99.
001800     02  FCL-TOTAL                   PIC S9(13)V99.
