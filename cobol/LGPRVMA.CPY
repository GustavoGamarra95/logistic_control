000100******************************************************************
000200*  LGPRVMA  -  MAESTRO DE PROVEEDORES (PROVEEDOR)                *
000300*  CAMPO CLAVE: PRV-ID                                            *
000400*  LONGITUD NOMINAL DE REGISTRO: 110                              *
000500******************************************************************
000600 01  REG-PRVMAE.
000700     02  PRV-ID                      PIC 9(06).
000800     02  PRV-RAZON-SOCIAL            PIC X(40).
000900     02  PRV-RUC                     PIC X(10).
001000     02  PRV-TIPO                    PIC X(01).
001100         88  PRV-TIPO-TRANSPORTE             VALUE 'T'.
001200         88  PRV-TIPO-AGENTE-ADUANA          VALUE 'A'.
001300         88  PRV-TIPO-ALMACENAJE             VALUE 'L'.
001400         88  PRV-TIPO-SEGURO                 VALUE 'S'.
001500         88  PRV-TIPO-EMBALAJE               VALUE 'E'.
001600         88  PRV-TIPO-OTRO                   VALUE 'O'.
001700     02  PRV-EMAIL                   PIC X(40).
001800     02  PRV-DIAS-PLAZO-PAGO         PIC 9(03).
001900*--> MONEDA DE TRABAJO DEL PROVEEDOR (REGLA S3). SI LLEGA EN
002000*--> BLANCO SE COMPLETA CON GUARANIES "PYG" AL GRABAR.
002100     02  PRV-MONEDA                  PIC X(03).
002200     02  FILLER                      PIC X(07).
