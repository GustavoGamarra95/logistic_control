000100******************************************************************
000200* FECHA       : 21/02/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : CONTROL LOGISTICO - OPERADOR DE CARGA            *
000500* PROGRAMA    : LGFAC01                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CIERRE NOCTURNO DE FACTURACION. LEE LA CABECERA  *
000800*             : Y EL DETALLE DE CADA FACTURA (RUPTURA POR         *
000900*             : FAC-ID), ACUMULA SUBTOTAL/IVA5/IVA10/TOTAL,       *
001000*             : CALCULA VENCIMIENTO Y ESTADO DE PAGO, VALIDA LA   *
001100*             : EMISION ELECTRONICA Y LA FACTURACION DUPLICADA    *
001200*             : DE UN MISMO PEDIDO. EMITE EL REGISTRO DE FACTURAS *
001300*             : Y EL REPORTE DE CONTROL DE FIN DE CORRIDA.        *
001400* ARCHIVOS    : CLIMAE=E, FACCAB=E, FACLIN=E, FACSAL=S            *
001500*             : FACREPT=S, EXCPRPT=S, CTLRPT=S                    *
001600* ACCION (ES) : A=ACTUALIZA (CIERRA Y REESCRIBE LA FACTURA)       *
001700* INSTALADO   : 26/02/1987                                      *
001800* BPM/RATIONAL: 331405                                           *
001900* NOMBRE      : CIERRE DE FACTURACION Y REGISTRO DE FACTURAS      *
002000* DESCRIPCION : PROYECTO CONTROL LOGISTICO                        *
002100******************************************************************
002200*               H I S T O R I A L   D E   C A M B I O S          *
002300******************************************************************
002400* 21/02/1987 EDRD REQ-3320 PRIMERA VERSION. RUPTURA POR FACTURA, *REQ-3320
002500*                 ACUMULACION DE SUBTOTAL/IVA Y TOTAL (F1/F3).   *REQ-3320
002600* 23/02/1987 EDRD REQ-3321 SE AGREGA CALCULO DE FECHA DE          REQ-3321
002700*                 VENCIMIENTO A 30 DIAS SIN FUNCIONES DE FECHA.   REQ-3321
002800* 26/02/1987 EDRD REQ-3325 SE INSTALA EN PRODUCCION.              REQ-3325
002900* 14/05/1988 EDRD REQ-3410 SE AGREGA VALIDACION DE FACTURA        REQ-3410
003000*                 DUPLICADA CONTRA UN MISMO PEDIDO (REGLA F6).    REQ-3410
003100* 30/12/1999 EDRD Y2K-0042 REVISION DE CAMPOS DE FECHA PARA EL    Y2K-0042
003200*                 CAMBIO DE SIGLO. EL CALCULO DE BISIESTO USA     Y2K-0042
003300*                 AAAA COMPLETO, SIN RIESGO DE CORTE DE SIGLO.    Y2K-0042
003400* 09/09/2001 MGVR REQ-3455 SE AGREGA VALIDACION DE EMISION        REQ-3455
003500*                 ELECTRONICA CONTRA LA BANDERA DEL CLIENTE (F7). REQ-3455
003600* 02/02/2010 EDRD REQ-3510 CORRECCION: LAS FACTURAS ANULADAS NO   REQ-3510
003700*                 SE VUELVEN A PROCESAR EN EL CIERRE (F5).        REQ-3510
003800* 18/06/2018 EDRD REQ-3590 SE AJUSTA LA COLUMNA DEL REGISTRO DE   REQ-3590
003900*                 FACTURAS PARA SEPARAR EXENTO / IVA5 / IVA10.    REQ-3590
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    LGFAC01.
004300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.  CONTROL LOGISTICO - OPERADOR DE CARGA.
004500 DATE-WRITTEN.  21/02/1987.
004600 DATE-COMPILED.
004700 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACIONES.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUMERICA-VALIDA  IS '0' THRU '9'
005400     UPSI-0                 ON STATUS IS LG-UPSI-REPROCESO.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CLIMAE  ASSIGN TO CLIMAE
005800            ORGANIZATION  IS SEQUENTIAL
005900            FILE STATUS   IS FS-CLIMAE
006000                             FSE-CLIMAE.
006100     SELECT FACCAB  ASSIGN TO FACCAB
006200            ORGANIZATION  IS SEQUENTIAL
006300            FILE STATUS   IS FS-FACCAB
006400                             FSE-FACCAB.
006500     SELECT FACLIN  ASSIGN TO FACLIN
006600            ORGANIZATION  IS SEQUENTIAL
006700            FILE STATUS   IS FS-FACLIN
006800                             FSE-FACLIN.
006900     SELECT FACSAL  ASSIGN TO FACSAL
007000            ORGANIZATION  IS SEQUENTIAL
007100            FILE STATUS   IS FS-FACSAL
007200                             FSE-FACSAL.
007300     SELECT FACREPT ASSIGN TO FACREPT
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-FACREPT.
007600     SELECT EXCPRPT ASSIGN TO EXCPRPT
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-EXCPRPT.
007900     SELECT CTLRPT  ASSIGN TO CTLRPT
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-CTLRPT.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800 FD  CLIMAE.
008900     COPY LGCLIMA.
009000 FD  FACCAB.
009100     COPY LGFACCA.
009200 FD  FACLIN.
009300     COPY LGFACLI.
009400 FD  FACSAL.
009500     COPY LGFACCA REPLACING ==REG-FACCAB== BY ==REG-FACSAL==
009600                            ==FAC-==       BY ==FCS-==.
009700 FD  FACREPT
009800     RECORD CONTAINS 132 CHARACTERS.
009900 01  LIN-FACREPT             PIC X(132).
010000 FD  EXCPRPT
010100     RECORD CONTAINS 132 CHARACTERS.
010200 01  LIN-EXCPRPT             PIC X(132).
010300 FD  CTLRPT
010400     RECORD CONTAINS 132 CHARACTERS.
010500 01  LIN-CTLRPT              PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010710*--> CONTADOR/SUBINDICE DE USO GENERAL, SIN GRUPO PROPIO
010720 77  WKS-I                   PIC 9(05) COMP VALUE ZERO.
010800******************************************************************
010900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     02  FS-CLIMAE               PIC 9(02) VALUE ZEROES.
011300     02  FSE-CLIMAE.
011400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011700     02  FS-FACCAB               PIC 9(02) VALUE ZEROES.
011800     02  FSE-FACCAB.
011900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012200     02  FS-FACLIN               PIC 9(02) VALUE ZEROES.
012300     02  FSE-FACLIN.
012400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012700     02  FS-FACSAL               PIC 9(02) VALUE ZEROES.
012800     02  FSE-FACSAL.
012900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013200     02  FS-FACREPT              PIC 9(02) VALUE ZEROES.
013300     02  FS-EXCPRPT              PIC 9(02) VALUE ZEROES.
013400     02  FS-CTLRPT               PIC 9(02) VALUE ZEROES.
013500*      VARIABLES RUTINA DE FSE
013600     02  PROGRAMA                PIC X(08) VALUE SPACES.
013700     02  ARCHIVO                 PIC X(08) VALUE SPACES.
013800     02  ACCION                  PIC X(10) VALUE SPACES.
013900     02  LLAVE                   PIC X(32) VALUE SPACES.
014000******************************************************************
014100*              TABLA EN MEMORIA DE CLIENTES (BUSQUEDA BINARIA)   *
014200******************************************************************
014300 01  WKS-TABLA-CLIENTES.
014400     02  WKS-TOT-CLIENTES        PIC 9(05) COMP VALUE ZERO.
014500     02  WKS-CLI-REG OCCURS 2000 TIMES
014600                     ASCENDING KEY IS WKS-CLI-ID-T
014700                     INDEXED BY WKS-CLI-IDX.
014800         04  WKS-CLI-ID-T         PIC 9(06).
014900         04  WKS-CLI-NOMBRE-T     PIC X(40).
015000         04  WKS-CLI-RUC-T        PIC X(08).
015100         04  WKS-CLI-DV-T         PIC X(01).
015200         04  WKS-CLI-EFACT-T      PIC X(01).
015300******************************************************************
015400*   TABLA DE PEDIDOS YA FACTURADOS EN ESTA CORRIDA (REGLA F6)    *
015500******************************************************************
015600 01  WKS-TABLA-PED-FACT.
015700     02  WKS-TOT-PED-FACT        PIC 9(05) COMP VALUE ZERO.
015800     02  WKS-PED-FACT-T PIC 9(06)
015900                     OCCURS 1 TO 4000 TIMES
016000                     DEPENDING ON WKS-TOT-PED-FACT
016100                     INDEXED BY WKS-PFI-IDX.
016200******************************************************************
016300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
016400******************************************************************
016500 01  WKS-VARIABLES-TRABAJO.
016600     02  WKS-FIN-FACCAB          PIC 9(01) VALUE ZERO.
016700         88  FIN-FACCAB                     VALUE 1.
016800     02  WKS-FIN-FACLIN          PIC 9(01) VALUE ZERO.
016900         88  FIN-FACLIN                     VALUE 1.
017000     02  LG-UPSI-REPROCESO       PIC 9(01) VALUE ZERO.
017100     02  WKS-FACTURA-ACEPTADA    PIC 9(01) VALUE ZERO.
017200         88  FACTURA-ACEPTADA                VALUE 1.
017400     02  WKS-RESIDUO             PIC S9(05) COMP VALUE ZERO.
017500     02  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
017600     02  WKS-ACEPTADOS           PIC 9(07) COMP VALUE ZERO.
017700     02  WKS-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
017800     02  WKS-LINEAS-CONTADAS     PIC 9(05) COMP VALUE ZERO.
017900     02  WKS-SUBTOTAL            PIC S9(13)V99 VALUE ZERO.
018000     02  WKS-IVA5                PIC S9(13)V99 VALUE ZERO.
018100     02  WKS-IVA10               PIC S9(13)V99 VALUE ZERO.
018200     02  WKS-GRAN-SUBTOTAL       PIC S9(15)V99 COMP-3 VALUE ZERO.
018300     02  WKS-GRAN-IVA5           PIC S9(15)V99 COMP-3 VALUE ZERO.
018400     02  WKS-GRAN-IVA10          PIC S9(15)V99 COMP-3 VALUE ZERO.
018500     02  WKS-GRAN-TOTAL          PIC S9(15)V99 COMP-3 VALUE ZERO.
018600     02  WKS-MENSAJE             PIC X(60) VALUE SPACES.
018700     02  WKS-REGLA               PIC X(04) VALUE SPACES.
018800     02  WKS-MASCARA             PIC Z,ZZZ,ZZZ,ZZ9.99.
018900*--> FECHA DE PROCESO, RECIBIDA POR SYSIN AAAAMMDD
019000     02  WKS-FECHA-PROCESO       PIC 9(08) VALUE ZERO.
019100     02  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
019200         04  WKS-ANIO-PROC        PIC 9(04).
019300         04  WKS-MES-PROC         PIC 9(02).
019400         04  WKS-DIA-PROC         PIC 9(02).
019500******************************************************************
019600*   TABLA DE DIAS DEL MES (CALCULO MANUAL DE VENCIMIENTO, SIN    *
019700*   FUNCIONES DE FECHA DEL COMPILADOR).                          *
019800******************************************************************
019900 01  TABLA-DIAFM-LITERAL.
020000     02  FILLER                  PIC 9(02) VALUE 31.
020100     02  FILLER                  PIC 9(02) VALUE 28.
020200     02  FILLER                  PIC 9(02) VALUE 31.
020300     02  FILLER                  PIC 9(02) VALUE 30.
020400     02  FILLER                  PIC 9(02) VALUE 31.
020500     02  FILLER                  PIC 9(02) VALUE 30.
020600     02  FILLER                  PIC 9(02) VALUE 31.
020700     02  FILLER                  PIC 9(02) VALUE 31.
020800     02  FILLER                  PIC 9(02) VALUE 30.
020900     02  FILLER                  PIC 9(02) VALUE 31.
021000     02  FILLER                  PIC 9(02) VALUE 30.
021100     02  FILLER                  PIC 9(02) VALUE 31.
021200 01  TABLA-DIAFM REDEFINES TABLA-DIAFM-LITERAL.
021300     02  DIA-FIN-MES              PIC 9(02) OCCURS 12 TIMES.
021400 01  WKS-CALC-FECHA.
021500     02  WKS-FECHA-CALC           PIC 9(08) VALUE ZERO.
021600     02  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALC.
021700         04  WKS-CALC-ANIO        PIC 9(04).
021800         04  WKS-CALC-MES         PIC 9(02).
021900         04  WKS-CALC-DIA         PIC 9(02).
022000     02  WKS-DIAS-MES-ACTUAL      PIC 9(02) COMP VALUE ZERO.
022100******************************************************************
022200*                  L I N E A S   D E   R E P O R T E             *
022300******************************************************************
022400 01  WKS-ENC-FACREPT.
022500     02  FILLER                  PIC X(01) VALUE SPACES.
022600     02  ENC-NUMERO              PIC X(15).
022700     02  FILLER                  PIC X(02) VALUE SPACES.
022800     02  ENC-FECHA-EMISION       PIC X(10).
022900     02  FILLER                  PIC X(02) VALUE SPACES.
023000     02  ENC-CLIENTE             PIC X(25).
023100     02  FILLER                  PIC X(57) VALUE SPACES.
023200 01  WKS-DET-FACREPT.
023300     02  FILLER                  PIC X(03) VALUE SPACES.
023400     02  DET-DESCRIPCION         PIC X(25).
023500     02  FILLER                  PIC X(01) VALUE SPACES.
023600     02  DET-CANTIDAD            PIC ZZZZ9.
023700     02  FILLER                  PIC X(01) VALUE SPACES.
023800     02  DET-PRECIO              PIC Z,ZZZ,ZZZ,ZZ9.99.
023900     02  FILLER                  PIC X(01) VALUE SPACES.
024000     02  DET-EXENTO              PIC Z,ZZZ,ZZZ,ZZ9.99.
024100     02  FILLER                  PIC X(01) VALUE SPACES.
024200     02  DET-IVA5                PIC Z,ZZZ,ZZZ,ZZ9.99.
024300     02  FILLER                  PIC X(01) VALUE SPACES.
024400     02  DET-IVA10               PIC Z,ZZZ,ZZZ,ZZ9.99.
024500     02  FILLER                  PIC X(12) VALUE SPACES.
024600 01  WKS-TOT-FACREPT.
024700     02  FILLER                  PIC X(20) VALUE
024800         'TOTAL DE LA FACTURA.'.
024900     02  FILLER                  PIC X(02) VALUE SPACES.
025000     02  TOT-SUBTOTAL            PIC Z,ZZZ,ZZZ,ZZ9.99.
025100     02  FILLER                  PIC X(02) VALUE SPACES.
025200     02  TOT-IVA                 PIC Z,ZZZ,ZZZ,ZZ9.99.
025300     02  FILLER                  PIC X(02) VALUE SPACES.
025400     02  TOT-TOTAL               PIC Z,ZZZ,ZZZ,ZZ9.99.
025500     02  FILLER                  PIC X(63) VALUE SPACES.
025600 01  WKS-GRAN-FACREPT.
025700     02  FILLER                  PIC X(20) VALUE
025800         'TOTALES DE LA CORR..'.
025900     02  FILLER                  PIC X(02) VALUE SPACES.
026000     02  GRN-SUBTOTAL            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
026100     02  FILLER                  PIC X(02) VALUE SPACES.
026200     02  GRN-IVA                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
026300     02  FILLER                  PIC X(02) VALUE SPACES.
026400     02  GRN-TOTAL               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
026500     02  FILLER                  PIC X(58) VALUE SPACES.
026600 01  WKS-LIN-EXCPRPT.
026700     02  EXC-UNIDAD              PIC X(12).
026800     02  FILLER                  PIC X(01) VALUE SPACES.
026900     02  EXC-LLAVE               PIC X(10).
027000     02  FILLER                  PIC X(01) VALUE SPACES.
027100     02  EXC-REGLA               PIC X(04).
027200     02  FILLER                  PIC X(01) VALUE SPACES.
027300     02  EXC-MENSAJE             PIC X(60).
027400     02  FILLER                  PIC X(43) VALUE SPACES.
027500 01  WKS-LIN-CTLRPT              PIC X(132) VALUE SPACES.
027600******************************************************************
027700 PROCEDURE DIVISION.
027800******************************************************************
027900*               S E C C I O N    P R I N C I P A L               *
028000******************************************************************
028100 000-PRINCIPAL SECTION.
028200     PERFORM 010-APERTURA-ARCHIVOS
028300     PERFORM 020-CARGA-TABLA-CLIENTES
028400     PERFORM 030-LEE-CABECERA-FACTURA
028500     PERFORM 035-LEE-DETALLE-FACTURA
028600     PERFORM 100-PROCESA-RUPTURA-FACTURA UNTIL FIN-FACCAB
028700     PERFORM 900-ESTADISTICAS
028800     PERFORM 990-CIERRA-ARCHIVOS
028900     STOP RUN.
029000 000-PRINCIPAL-E. EXIT.
029100*
029200 010-APERTURA-ARCHIVOS SECTION.
029300     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
029400     MOVE 'LGFAC01'   TO PROGRAMA
029500     OPEN INPUT  CLIMAE FACCAB FACLIN
029600          OUTPUT FACSAL FACREPT EXCPRPT CTLRPT
029700     IF FS-CLIMAE NOT = 0 AND 97
029800        DISPLAY '>>> ERROR AL ABRIR CLIMAE <<<' UPON CONSOLE
029900        MOVE 91 TO RETURN-CODE
030000        STOP RUN
030100     END-IF
030200     IF FS-FACCAB NOT = 0 AND 97
030300        DISPLAY '>>> ERROR AL ABRIR FACCAB <<<' UPON CONSOLE
030400        MOVE 91 TO RETURN-CODE
030500        STOP RUN
030600     END-IF
030700     IF FS-FACLIN NOT = 0 AND 97
030800        DISPLAY '>>> ERROR AL ABRIR FACLIN <<<' UPON CONSOLE
030900        MOVE 91 TO RETURN-CODE
031000        STOP RUN
031100     END-IF.
031200 010-APERTURA-ARCHIVOS-E. EXIT.
031300*
031400 020-CARGA-TABLA-CLIENTES SECTION.
031500     PERFORM 021-LEE-CARGA-CLIENTE UNTIL FS-CLIMAE = 10.
031600 020-CARGA-TABLA-CLIENTES-E. EXIT.
031700*
031800 021-LEE-CARGA-CLIENTE SECTION.
031900     READ CLIMAE
032000       AT END
032100          MOVE 10 TO FS-CLIMAE
032200       NOT AT END
032300          ADD 1 TO WKS-TOT-CLIENTES
032400          MOVE CLI-ID          TO WKS-CLI-ID-T (WKS-TOT-CLIENTES)
032500          MOVE CLI-RAZON-SOCIAL
032600                               TO WKS-CLI-NOMBRE-T (WKS-TOT-CLIENTES)
032700          MOVE CLI-RUC         TO WKS-CLI-RUC-T (WKS-TOT-CLIENTES)
032800          MOVE CLI-DV          TO WKS-CLI-DV-T (WKS-TOT-CLIENTES)
032900          MOVE CLI-EFACT-FLAG  TO WKS-CLI-EFACT-T (WKS-TOT-CLIENTES)
033000     END-READ.
033100 021-LEE-CARGA-CLIENTE-E. EXIT.
033200*
033300 030-LEE-CABECERA-FACTURA SECTION.
033400     READ FACCAB
033500       AT END
033600          MOVE 1 TO WKS-FIN-FACCAB
033700     END-READ.
033800 030-LEE-CABECERA-FACTURA-E. EXIT.
033900*
034000 035-LEE-DETALLE-FACTURA SECTION.
034100     IF NOT FIN-FACLIN
034200        READ FACLIN
034300          AT END
034400             MOVE 1 TO WKS-FIN-FACLIN
034500        END-READ
034600     END-IF.
034700 035-LEE-DETALLE-FACTURA-E. EXIT.
034800*
034900******************************************************************
035000*              R U P T U R A   P O R   F A C T U R A             *
035100******************************************************************
035200 100-PROCESA-RUPTURA-FACTURA SECTION.
035300     ADD 1 TO WKS-LEIDOS
035400     MOVE 1 TO WKS-FACTURA-ACEPTADA
035500     MOVE ZERO TO WKS-SUBTOTAL WKS-IVA5 WKS-IVA10
035600                  WKS-LINEAS-CONTADAS
035700     IF FAC-EST-ANULADA
035800        MOVE 'FACTURA ANULADA, NO SE PROCESA EN EL CIERRE'
035900                                              TO WKS-MENSAJE
036000        MOVE 'F5'                              TO WKS-REGLA
036100        PERFORM 800-ESCRIBE-EXCEPCION
036200        MOVE ZERO TO WKS-FACTURA-ACEPTADA
036300     ELSE
036400        PERFORM 105-VALIDA-FACTURA-DESDE-PEDIDO
036500     END-IF
036600     IF FACTURA-ACEPTADA
036700        PERFORM 110-ACUMULA-LINEAS-FACTURA
036800                UNTIL FIN-FACLIN OR FCL-FAC-ID NOT = FAC-ID
036900        IF WKS-LINEAS-CONTADAS = ZERO
037000           PERFORM 120-CALCULA-CABECERA-MANUAL
037100        ELSE
037200           PERFORM 130-ACUMULA-CABECERA-FACTURA
037300        END-IF
037400        PERFORM 140-CALCULA-FECHA-VENCIMIENTO
037500        PERFORM 150-APLICA-PAGO-FACTURA
037600        PERFORM 160-VALIDA-EMISION-ELECTRONICA
037700     END-IF
037800     IF FACTURA-ACEPTADA
037900        WRITE REG-FACSAL FROM REG-FACCAB
038000        ADD 1 TO WKS-ACEPTADOS
038100        ADD WKS-SUBTOTAL TO WKS-GRAN-SUBTOTAL
038200        ADD WKS-IVA5     TO WKS-GRAN-IVA5
038300        ADD WKS-IVA10    TO WKS-GRAN-IVA10
038400        ADD FAC-TOTAL    TO WKS-GRAN-TOTAL
038500        PERFORM 180-IMPRIME-LINEA-REGISTRO
038600     ELSE
038700        WRITE REG-FACSAL FROM REG-FACCAB
038800        ADD 1 TO WKS-RECHAZADOS
038900     END-IF
039000     PERFORM 190-DESCARTA-LINEAS-FACTURA
039100             UNTIL FIN-FACLIN OR FCL-FAC-ID NOT = FAC-ID
039200     PERFORM 030-LEE-CABECERA-FACTURA.
039300 100-PROCESA-RUPTURA-FACTURA-E. EXIT.
039400*
039500******************************************************************
039600*   REGLA F6 - UN PEDIDO NO PUEDE TENER MAS DE UNA FACTURA        *
039700******************************************************************
039800 105-VALIDA-FACTURA-DESDE-PEDIDO SECTION.
039900     IF FAC-PED-ID NOT = ZERO
040000        SET WKS-PFI-IDX TO 1
040100        SEARCH WKS-PED-FACT-T
040200           AT END
040300              ADD 1 TO WKS-TOT-PED-FACT
040400              MOVE FAC-PED-ID
040500                   TO WKS-PED-FACT-T (WKS-TOT-PED-FACT)
040600           WHEN WKS-PED-FACT-T (WKS-PFI-IDX) = FAC-PED-ID
040700              MOVE 'EL PEDIDO YA TIENE UNA FACTURA ASOCIADA'
040800                                              TO WKS-MENSAJE
040900              MOVE 'F6'                        TO WKS-REGLA
041000              PERFORM 800-ESCRIBE-EXCEPCION
041100              MOVE ZERO TO WKS-FACTURA-ACEPTADA
041200        END-SEARCH
041300     END-IF.
041400 105-VALIDA-FACTURA-DESDE-PEDIDO-E. EXIT.
041500*
041600******************************************************************
041700*        R E G L A   F1   -   L I N E A   D E   F A C T U R A    *
041800******************************************************************
041900 110-ACUMULA-LINEAS-FACTURA SECTION.
042000     PERFORM 115-CALCULA-LINEA-FACTURA
042100     ADD 1 TO WKS-LINEAS-CONTADAS
042200     ADD FCL-TOTAL TO WKS-SUBTOTAL
042300     EVALUATE FCL-TASA-IVA
042400        WHEN 5
042500           COMPUTE WKS-IVA5 ROUNDED = WKS-IVA5 +
042600                                      (FCL-TOTAL * 0.05)
042700        WHEN 10
042800           COMPUTE WKS-IVA10 ROUNDED = WKS-IVA10 +
042900                                      (FCL-TOTAL * 0.10)
043000        WHEN OTHER
043100           CONTINUE
043200     END-EVALUATE
043300     PERFORM 185-IMPRIME-DETALLE-REGISTRO
043400     PERFORM 035-LEE-DETALLE-FACTURA.
043500 110-ACUMULA-LINEAS-FACTURA-E. EXIT.
043600*
043700 115-CALCULA-LINEA-FACTURA SECTION.
043800     COMPUTE FCL-SUBTOTAL ROUNDED =
043900             (FCL-CANTIDAD * FCL-PRECIO-UNITARIO) - FCL-DESCUENTO
044000     IF FCL-TASA-IVA = ZERO
044100        MOVE ZERO TO FCL-IVA-MONTO
044200     ELSE
044300        COMPUTE FCL-IVA-MONTO ROUNDED =
044400                FCL-SUBTOTAL * FCL-TASA-IVA / 100
044500     END-IF
044600     COMPUTE FCL-TOTAL = FCL-SUBTOTAL + FCL-IVA-MONTO.
044700 115-CALCULA-LINEA-FACTURA-E. EXIT.
044800*
044900******************************************************************
045000*   REGLA F2 - CABECERA MANUAL (FACTURA SIN LINEAS DE DETALLE)   *
045100******************************************************************
045200 120-CALCULA-CABECERA-MANUAL SECTION.
045300     COMPUTE FAC-SUBTOTAL = FAC-SUBTOTAL - FAC-DESCUENTO
045400     MOVE ZERO TO FAC-IVA-5
045500     COMPUTE FAC-IVA-10 ROUNDED = FAC-SUBTOTAL * 0.10
045600     COMPUTE FAC-TOTAL-IVA = FAC-IVA-10
045700     COMPUTE FAC-TOTAL = FAC-SUBTOTAL + FAC-TOTAL-IVA
045800     MOVE FAC-TOTAL TO FAC-SALDO
045900     MOVE FAC-SUBTOTAL TO WKS-SUBTOTAL
046000     MOVE FAC-IVA-10   TO WKS-IVA10.
046100 120-CALCULA-CABECERA-MANUAL-E. EXIT.
046200*
046300******************************************************************
046400*   REGLA F3 - CABECERA ACUMULADA A PARTIR DE LAS LINEAS         *
046500******************************************************************
046600 130-ACUMULA-CABECERA-FACTURA SECTION.
046700     MOVE WKS-SUBTOTAL TO FAC-SUBTOTAL
046800     MOVE WKS-IVA5     TO FAC-IVA-5
046900     MOVE WKS-IVA10    TO FAC-IVA-10
047000     COMPUTE FAC-TOTAL-IVA = FAC-IVA-5 + FAC-IVA-10
047100     COMPUTE FAC-TOTAL = FAC-SUBTOTAL + FAC-TOTAL-IVA
047200                        - FAC-DESCUENTO.
047300 130-ACUMULA-CABECERA-FACTURA-E. EXIT.
047400*
047500******************************************************************
047600*   REGLA F4 - FECHA DE VENCIMIENTO = EMISION + 30 DIAS          *
047700******************************************************************
047800 140-CALCULA-FECHA-VENCIMIENTO SECTION.
047900     MOVE FAC-FECHA-EMISION TO WKS-FECHA-CALC
048000     ADD 30 TO WKS-CALC-DIA
048100     PERFORM 145-DIAS-DEL-MES-ACTUAL
048200     PERFORM 146-AJUSTA-DESBORDE-MES
048300             UNTIL WKS-CALC-DIA <= WKS-DIAS-MES-ACTUAL
048400     MOVE WKS-FECHA-CALC TO FAC-FECHA-VENCIMIENTO.
048500 140-CALCULA-FECHA-VENCIMIENTO-E. EXIT.
048600*
048700 145-DIAS-DEL-MES-ACTUAL SECTION.
048800     MOVE DIA-FIN-MES (WKS-CALC-MES) TO WKS-DIAS-MES-ACTUAL
048900     IF WKS-CALC-MES = 2
049000        DIVIDE WKS-CALC-ANIO BY 4 GIVING WKS-I
049100                                  REMAINDER WKS-RESIDUO
049200        IF WKS-RESIDUO = 0
049300           MOVE 29 TO WKS-DIAS-MES-ACTUAL
049400        END-IF
049500     END-IF.
049600 145-DIAS-DEL-MES-ACTUAL-E. EXIT.
049700*
049800 146-AJUSTA-DESBORDE-MES SECTION.
049900     SUBTRACT WKS-DIAS-MES-ACTUAL FROM WKS-CALC-DIA
050000     ADD 1 TO WKS-CALC-MES
050100     IF WKS-CALC-MES > 12
050200        MOVE 1 TO WKS-CALC-MES
050300        ADD 1 TO WKS-CALC-ANIO
050400     END-IF
050500     PERFORM 145-DIAS-DEL-MES-ACTUAL.
050600 146-AJUSTA-DESBORDE-MES-E. EXIT.
050700*
050800******************************************************************
050900*   REGLA F5 - SALDO Y ESTADO DE PAGO DE LA FACTURA              *
051000******************************************************************
051100 150-APLICA-PAGO-FACTURA SECTION.
051200     COMPUTE FAC-SALDO = FAC-TOTAL - FAC-PAGADO
051300     EVALUATE TRUE
051400        WHEN FAC-SALDO <= 0
051500             MOVE 06 TO FAC-ESTADO
051600        WHEN FAC-PAGADO > 0
051700             MOVE 07 TO FAC-ESTADO
051800        WHEN OTHER
051900             IF FAC-ESTADO = 01
052000                MOVE 02 TO FAC-ESTADO
052100             END-IF
052200     END-EVALUATE.
052300 150-APLICA-PAGO-FACTURA-E. EXIT.
052400*
052500******************************************************************
052600*   REGLA F7 - EMISION ELECTRONICA SOLO DESDE GENERADA/BORRADOR  *
052700******************************************************************
052800 160-VALIDA-EMISION-ELECTRONICA SECTION.
052900     IF FAC-EST-ENVIADA
053000        SET WKS-CLI-IDX TO 1
053100        SEARCH ALL WKS-CLI-REG
053200           WHEN WKS-CLI-ID-T (WKS-CLI-IDX) = FAC-CLI-ID
053300                CONTINUE
053400        END-SEARCH
053500        IF WKS-CLI-EFACT-T (WKS-CLI-IDX) NOT = 'Y'
053600           MOVE 'CLIENTE SIN HABILITACION DE FACTURA ELECTRONICA'
053700                                              TO WKS-MENSAJE
053800           MOVE 'F7'                           TO WKS-REGLA
053900           PERFORM 800-ESCRIBE-EXCEPCION
054000           MOVE 02 TO FAC-ESTADO
054100        END-IF
054200     END-IF.
054300 160-VALIDA-EMISION-ELECTRONICA-E. EXIT.
054400*
054500******************************************************************
054600*           R E G I S T R O   D E   F A C T U R A S              *
054700******************************************************************
054800 180-IMPRIME-LINEA-REGISTRO SECTION.
054900     MOVE FAC-NUMERO   TO ENC-NUMERO
055000     MOVE FAC-FECHA-EMISION TO ENC-FECHA-EMISION
055100     SET WKS-CLI-IDX TO 1
055200     SEARCH ALL WKS-CLI-REG
055300        WHEN WKS-CLI-ID-T (WKS-CLI-IDX) = FAC-CLI-ID
055400             MOVE WKS-CLI-NOMBRE-T (WKS-CLI-IDX) TO ENC-CLIENTE
055500     END-SEARCH
055600     WRITE LIN-FACREPT FROM WKS-ENC-FACREPT
055700     MOVE FAC-SUBTOTAL  TO TOT-SUBTOTAL
055800     MOVE FAC-TOTAL-IVA TO TOT-IVA
055900     MOVE FAC-TOTAL     TO TOT-TOTAL
056000     WRITE LIN-FACREPT FROM WKS-TOT-FACREPT.
056100 180-IMPRIME-LINEA-REGISTRO-E. EXIT.
056200*
056300 185-IMPRIME-DETALLE-REGISTRO SECTION.
056400     MOVE FCL-DESCRIPCION     TO DET-DESCRIPCION
056500     MOVE FCL-CANTIDAD        TO DET-CANTIDAD
056600     MOVE FCL-PRECIO-UNITARIO TO DET-PRECIO
056700     MOVE ZERO TO DET-EXENTO DET-IVA5 DET-IVA10
056800     EVALUATE FCL-TASA-IVA
056900        WHEN 5
057000           MOVE FCL-TOTAL TO DET-IVA5
057100        WHEN 10
057200           MOVE FCL-TOTAL TO DET-IVA10
057300        WHEN OTHER
057400           MOVE FCL-TOTAL TO DET-EXENTO
057500     END-EVALUATE
057600     WRITE LIN-FACREPT FROM WKS-DET-FACREPT.
057700 185-IMPRIME-DETALLE-REGISTRO-E. EXIT.
057800*
057900 190-DESCARTA-LINEAS-FACTURA SECTION.
058000     PERFORM 035-LEE-DETALLE-FACTURA.
058100 190-DESCARTA-LINEAS-FACTURA-E. EXIT.
058200*
058300******************************************************************
058400*                 R E P O R T E   D E   E X C E P C I O N E S    *
058500******************************************************************
058600 800-ESCRIBE-EXCEPCION SECTION.
058700     MOVE 'INVOICE-POST' TO EXC-UNIDAD
058800     MOVE FAC-ID          TO EXC-LLAVE
058900     MOVE WKS-REGLA        TO EXC-REGLA
059000     MOVE WKS-MENSAJE      TO EXC-MENSAJE
059100     WRITE LIN-EXCPRPT FROM WKS-LIN-EXCPRPT.
059200 800-ESCRIBE-EXCEPCION-E. EXIT.
059300*
059400******************************************************************
059500*                E S T A D I S T I C A S   F I N A L E S         *
059600******************************************************************
059700 900-ESTADISTICAS SECTION.
059800     MOVE WKS-GRAN-SUBTOTAL TO GRN-SUBTOTAL
059900     COMPUTE GRN-IVA = WKS-GRAN-IVA5 + WKS-GRAN-IVA10
060000     MOVE WKS-GRAN-TOTAL    TO GRN-TOTAL
060100     WRITE LIN-FACREPT FROM WKS-GRAN-FACREPT
060200     MOVE SPACES TO WKS-LIN-CTLRPT
060300     MOVE 'CONTROL-REPORT  UNIDAD: INVOICE-POSTING' TO
060400          WKS-LIN-CTLRPT
060500     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
060600     MOVE WKS-LEIDOS TO WKS-MASCARA
060700     STRING 'FACTURAS LEIDAS ...........: ' WKS-MASCARA
060800            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
060900     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
061000     MOVE WKS-ACEPTADOS TO WKS-MASCARA
061100     STRING 'FACTURAS ACEPTADAS ........: ' WKS-MASCARA
061200            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
061300     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
061400     MOVE WKS-RECHAZADOS TO WKS-MASCARA
061500     STRING 'FACTURAS RECHAZADAS .......: ' WKS-MASCARA
061600            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
061700     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
061800     MOVE WKS-GRAN-TOTAL TO WKS-MASCARA
061900     STRING 'TOTAL FACTURADO (PYG) .....: ' WKS-MASCARA
062000            DELIMITED BY SIZE INTO WKS-LIN-CTLRPT
062100     WRITE LIN-CTLRPT FROM WKS-LIN-CTLRPT
062200     DISPLAY '******************************************'
062300     DISPLAY 'LGFAC01 - FACTURAS LEIDAS      : ' WKS-LEIDOS
062400     DISPLAY 'LGFAC01 - FACTURAS ACEPTADAS   : ' WKS-ACEPTADOS
062500     DISPLAY 'LGFAC01 - FACTURAS RECHAZADAS  : ' WKS-RECHAZADOS
062600     DISPLAY '******************************************'.
062700 900-ESTADISTICAS-E. EXIT.
062800*
062900 990-CIERRA-ARCHIVOS SECTION.
063000     CLOSE CLIMAE FACCAB FACLIN FACSAL FACREPT EXCPRPT CTLRPT.
063100 990-CIERRA-ARCHIVOS-E. EXIT.
